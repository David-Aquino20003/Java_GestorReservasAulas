000100********************************************************         ENZJ0001
000200*                                                                        
000300*   SISTEMA DE RESERVA DE SALAS - FACAD                                  
000400*   COPY       : RESVREG                                                 
000500*   ANALISTA      : JORGE KOIKE                                          
000600*   PROGRAMADOR(A): ENZO 19 - JAMILE 26                                  
000700*   FINALIDADE : LAYOUT DO CADASTRO DE RESERVAS DE SALA,                 
000800*                USADO POR TODOS OS PROGRAMAS QUE MEXEM                  
000900*                NO ARQUIVO RESERVAS.TXT (CLASE, EVENTO                  
001000*                E PRACTICA SAO O MESMO LAYOUT)                          
001100*   DATA       : 04/03/2002                                              
001200*   VRS        DATA           DESCRICAO                                  
001300*   1.0        04/03/2002     IMPLANTACAO DO COPY                ENZJ0001
001400*   1.1        22/09/2002     INCLUSO RSV-ESTADO (ANTES                  
001500*                             TODA RESERVA ERA ATIVA, SO                 
001600*                             DAVA P/ EXCLUIR DO ARQUIVO)        ENZJ0004
001700*   1.2        17/06/2003     REDEFINES DE DATA E HORA P/                
001800*                             A ROTINA DE CONFLITO DE                    
001900*                             HORARIO (JK)                       ENZJ0002
002000*   1.3        11/03/2011     RSV-DATO-1/RSV-DATO-2 PASSAM               
002100*                             A GUARDAR DADO ESPECIFICO DO               
002200*                             TIPO (ANTES SO CLASE TINHA)        ENZJ0005
002300********************************************************         ENZJ0001
002400*---------------------------------------------------------               
002500*   CHAVE DO CADASTRO   : RSV-ID                                         
002600*   TAMANHO DO REGISTRO : 126 CARACTERES                                 
002700*---------------------------------------------------------               
002800 05  RSV-TIPO                     PIC X(10).                             
002900*      VALORES VALIDOS: CLASE / EVENTO / PRACTICA                        
003000 05  RSV-CHAVE-RESERVA.                                                  
003100     10  RSV-ID                   PIC X(08).                             
003200*   REDEFINICAO DO ID P/ SEPARAR O 'R' DO NUMERO                         
003300*   SEQUENCIAL, USADA NA ROTINA DE PROXIMO-ID                    ENZJ0002
003400 05  RSV-ID-R REDEFINES RSV-CHAVE-RESERVA.                       ENZJ0002
003500     10  RSV-ID-LETRA             PIC X(01).                     ENZJ0002
003600     10  RSV-ID-NUMERO            PIC X(07).                     ENZJ0002
003700 05  RSV-AULA-CODIGO              PIC X(10).                             
003800 05  RSV-FECHA                    PIC X(10).                             
003900*   REDEFINICAO DA DATA (AAAA-MM-DD) P/ COMPARAR C/ A DATA               
004000*   DO SISTEMA NA VALIDACAO DE 'DATA NO PASSADO'                 ENZJ0002
004100 05  RSV-FECHA-R REDEFINES RSV-FECHA.                            ENZJ0002
004200     10  RSV-FECHA-ANO            PIC X(04).                     ENZJ0002
004300     10  FILLER                   PIC X(01).                     ENZJ0002
004400     10  RSV-FECHA-MES            PIC X(02).                     ENZJ0002
004500     10  FILLER                   PIC X(01).                     ENZJ0002
004600     10  RSV-FECHA-DIA            PIC X(02).                     ENZJ0002
004700 05  RSV-HORA-INICIO              PIC X(05).                             
004800 05  RSV-HORA-INICIO-R REDEFINES RSV-HORA-INICIO.                ENZJ0002
004900     10  RSV-HINI-HORA            PIC X(02).                     ENZJ0002
005000     10  FILLER                   PIC X(01).                     ENZJ0002
005100     10  RSV-HINI-MINUTO          PIC X(02).                     ENZJ0002
005200 05  RSV-HORA-FIN                 PIC X(05).                             
005300 05  RSV-HORA-FIN-R REDEFINES RSV-HORA-FIN.                      ENZJ0002
005400     10  RSV-HFIM-HORA            PIC X(02).                     ENZJ0002
005500     10  FILLER                   PIC X(01).                     ENZJ0002
005600     10  RSV-HFIM-MINUTO          PIC X(02).                     ENZJ0002
005700 05  RSV-RESPONSABLE              PIC X(30).                             
005800 05  RSV-ESTADO                   PIC X(10).                     ENZJ0004
005900*      VALORES VALIDOS: ATIVA / CANCELADA                        ENZJ0004
006000 05  RSV-DATO-1                   PIC X(30).                     ENZJ0005
006100*      CLASE=MATERIA / EVENTO=CONFERENCIA-TALLER-REUNION /       ENZJ0005
006200*      PRACTICA=DESCRICAO DA PRATICA                             ENZJ0005
006300 05  RSV-DATO-2                   PIC 9(04).                     ENZJ0005
006400*      CLASE=QTD ALUNOS / EVENTO=QTD PREVISTA /                  ENZJ0005
006500*      PRACTICA=QTD DE EQUIPAMENTOS                              ENZJ0005
006600 05  FILLER                       PIC X(07).                             
