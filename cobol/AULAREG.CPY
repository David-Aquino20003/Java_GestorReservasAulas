000100********************************************************         ENZJ0001
000200*                                                                        
000300*   SISTEMA DE RESERVA DE SALAS - FACAD                                  
000400*   COPY       : AULAREG                                                 
000500*   ANALISTA      : JORGE KOIKE                                          
000600*   PROGRAMADOR(A): ENZO 19 - JAMILE 26                                  
000700*   FINALIDADE : LAYOUT DO CADASTRO DE SALAS (AULAS),                    
000800*                USADO POR TODOS OS PROGRAMAS QUE MEXEM                  
000900*                NO ARQUIVO AULAS.TXT                                    
001000*   DATA       : 04/03/2002                                              
001100*   VRS        DATA           DESCRICAO                                  
001200*   1.0        04/03/2002     IMPLANTACAO DO COPY (TIRA                  
001300*                             O LAYOUT REPETIDO DOS FONTES)      ENZJ0001
001400*   1.1        17/06/2003     INCLUSO AULA-COD-PREDIO E                  
001500*                             AULA-COD-NUMERO                    ENZJ0002
001600*   1.2        09/02/2009     AJUSTE DO PIC AULA-TIPO P/                 
001700*                             ACEITAR 'LABORATORIO'              ENZJ0003
001800*                             (CHAMADO 2009-0114)                ENZJ0003
001900********************************************************         ENZJ0001
002000*---------------------------------------------------------               
002100*   CHAVE DO CADASTRO   : AULA-CODIGO                                    
002200*   TAMANHO DO REGISTRO : 60 CARACTERES                                  
002300*---------------------------------------------------------               
002400 05  AULA-CHAVE-SALA.                                                    
002500     10  AULA-CODIGO              PIC X(10).                             
002600*   REDEFINICAO DA CHAVE P/ SEPARAR PREDIO DO NUMERO DA                  
002700*   SALA, MESMO ESQUEMA DA CHAVE-ALU DO CADASTRO DE ALUNOS       ENZJ0002
002800 05  AULA-CHAVE-SALA-R REDEFINES AULA-CHAVE-SALA.                ENZJ0002
002900     10  AULA-COD-PREDIO          PIC X(01).                     ENZJ0002
003000     10  AULA-COD-NUMERO          PIC X(09).                     ENZJ0002
003100 05  AULA-NOMBRE                    PIC X(30).                           
003200 05  AULA-CAPACIDAD              PIC 9(04).                             
003300*   TIPO DA SALA: TEORICA / LABORATORIO / AUDITORIO              ENZJ0003
003400 05  AULA-TIPO                    PIC X(12).                             
003500 05  FILLER                       PIC X(03).                             
