000100********************************************************         ENZJ0001
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID. ALTRESV-COB.                                                
000400 AUTHOR. FABIO.                                                          
000500 INSTALLATION. FACAD - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.            
000600 DATE-WRITTEN. 09/02/1987.                                               
000700 DATE-COMPILED.                                                          
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.                
000900*                                                                        
001000*   FINALIDADE : ALTERACAO DE DATA, HORARIO E RESPONSAVEL DE             
001100*                UMA RESERVA JA CADASTRADA. RESERVA CANCELADA            
001200*                NAO PODE SER ALTERADA; NOVO HORARIO E                   
001300*                REVALIDADO CONTRA CHOQUE, EXCLUINDO A PROPRIA           
001400*                RESERVA DA VERIFICACAO                                  
001500*                                                                        
001600*   VRS        DATA           DESCRICAO                                  
001700*   1.0        09/02/1987     IMPLANTACAO ORIGINAL COMO                  
001800*                             ALTERACAO DE DISCIPLINAS (ALTDIS)  FAB 0007
001900*   1.1        22/07/1994     TRATAMENTO DE CHAVE NAO ACHADA             
002000*                             NO CADASTRO                        FAB 0021
002100*   1.2        16/09/1998     Y2K - COMPARACAO DE DATA COM 4             
002200*                             DIGITOS DE ANO                     ENZ 0043
002300*   1.3        05/05/2002     REAPROVEITADO COMO ALTERACAO DE            
002400*                             RESERVAS (ALTRESV) DO NOVO                 
002500*                             SISTEMA DE RESERVA DE SALAS        JK  0067
002600*   1.4        11/06/2005     REJEITA ALTERACAO DE RESERVA               
002700*                             COM ESTADO CANCELADA               ENZ 0082
002800*   1.5        09/11/2011     EXCLUI A PROPRIA RESERVA DA                
002900*                             VERIFICACAO DE CHOQUE DE HORARIO           
003000*                             (CHAMADO 2011-0347)                MCS 0133
003050*   1.6        22/01/2013     INCLUIDA VALIDACAO DE DATA (NAO            
003060*                             ACEITAR DATA NOVA NO PASSADO),             
003070*                             MESMO PADRAO DO CADRESV - FALTAVA          
003080*                             NESTE FONTE (CHAMADO 2013-0009)    RA  0146
003082*   1.7        05/02/2013     ALTERACAO DE RESERVAS NAO CONFERIA         
003084*                             SE A SALA DA RESERVA EXISTIA NO            
003086*                             CADASTRO DE SALAS; CARGA DO                
003088*                             CADASTRO DE RESERVAS ACEITAVA              
003090*                             RESERVA ORFA SEM AVISO. INCLUIDA           
003092*                             CARGA DO CADASTRO DE SALAS E               
003094*                             VERIFICACAO (0220-VERIFICA-AULA-           
003096*                             DA-RESV) COM AVISO NO CONSOLE P/           
003098*                             RESERVA IGNORADA (2013-0040)  RA  0151     
003100********************************************************         ENZJ0001
003200*                                                                        
003300 ENVIRONMENT DIVISION.                                                   
003400 CONFIGURATION SECTION.                                                  
003500 SOURCE-COMPUTER. IBM-PC.                                                
003600 OBJECT-COMPUTER. IBM-PC.                                                
003700 SPECIAL-NAMES.                                                          
003800     C01 IS TOP-OF-FORM                                                  
003900     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                                   
004000     UPSI-0 ON  STATUS IS SW-RODADA-REPROCESSO                           
004100     UPSI-0 OFF STATUS IS SW-RODADA-NORMAL.                              
004200 INPUT-OUTPUT SECTION.                                                   
004300 FILE-CONTROL.                                                           
004400     SELECT RESERVAS-FILE ASSIGN TO 'RESVSDAT'
004500                          ORGANIZATION LINE SEQUENTIAL
004600                          FILE STATUS IS STATUS-RESVS.
004650     SELECT AULAS-FILE    ASSIGN TO 'AULASDAT'
004670                          ORGANIZATION LINE SEQUENTIAL
004690                          FILE STATUS IS STATUS-AULAS.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  RESERVAS-FILE
005100     LABEL RECORD STANDARD.
005200 01  RESV-LINHA-REG              PIC X(150).
005250 FD  AULAS-FILE
005270     LABEL RECORD STANDARD.
005290 01  AULA-LINHA-REG              PIC X(100).
005300*
005400 WORKING-STORAGE SECTION.                                                
005500 01  STATUS-RESVS                PIC X(02) VALUE SPACES.                 
005550 01  STATUS-AULAS                PIC X(02) VALUE SPACES.                 
005600 01  WS-QTD-RESVS                PIC 9(05) COMP VALUE ZEROS.             
005700 01  WS-QTD-CAMPOS               PIC 9(02) COMP VALUE ZEROS.             
005800 01  WS-FIM-RESVS                PIC X(01) VALUE 'N'.                    
005900 01  WS-POSICAO-RESV-ACHADA      PIC 9(05) COMP VALUE ZEROS.             
006000 01  WS-ACHOU-CONFLITO           PIC X(01) VALUE 'N'.                    
006100 01  WS-MINUSCULAS               PIC X(26)                               
006200        VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
006300 01  WS-MAIUSCULAS               PIC X(26)                               
006400        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
006500 01  WS-ID-MAIUSC                PIC X(08).                              
006600 01  WS-ID-TAB-MAIUSC            PIC X(08).                              
006650*   DATA CORRENTE DO SISTEMA, FORNECIDA VIA LINKAGE PELO                 
006660*   PROGRAMA CHAMADOR (SEM ACCEPT FROM DATE, PADRAO FACAD)               
006670 01  WS-HOJE-AAAAMMDD            PIC 9(08).                              
006680 01  WS-HOJE-R REDEFINES WS-HOJE-AAAAMMDD.                               
006690     05  WS-HOJE-ANO             PIC 9(04).                              
006695     05  WS-HOJE-MES             PIC 9(02).                              
006698     05  WS-HOJE-DIA             PIC 9(02).                              
006700*   CAMPOS DE TRABALHO DA QUEBRA DA LINHA DE RESERVA (9 CAMPOS)          
006800 01  WS-CAMPO-01                 PIC X(10).                              
006900 01  WS-CAMPO-02                 PIC X(08).                              
007000 01  WS-CAMPO-03                 PIC X(10).                              
007100 01  WS-CAMPO-04                 PIC X(10).                              
007200 01  WS-CAMPO-05                 PIC X(05).                              
007300 01  WS-CAMPO-06                 PIC X(05).                              
007400 01  WS-CAMPO-07                 PIC X(30).                              
007500 01  WS-CAMPO-08                 PIC X(10).                              
007600 01  WS-CAMPO-09                 PIC X(30).                              
007700 01  WS-CAMPO-10                 PIC 9(04).                              
007750*   CAMPO EXTRA P/ QUEBRA DA LINHA DE SALA (TIPO DE SALA)                
007780 01  WS-CAMPO-TIPO-AULA          PIC X(12).                              
007800*   CAMPOS AUXILIARES P/ CALCULO DE MINUTOS NA VERIF.CONFLITO            
007900 01  WS-MIN-INI-NOVA             PIC S9(05) COMP.                        
008000 01  WS-MIN-FIM-NOVA             PIC S9(05) COMP.                        
008100 01  WS-MIN-INI-EXIST            PIC S9(05) COMP.                        
008200 01  WS-MIN-FIM-EXIST            PIC S9(05) COMP.                        
008300 01  WS-HORA-2-DIG               PIC 9(02) COMP.                         
008400 01  WS-MINUTO-2-DIG             PIC 9(02) COMP.                         
008500*                                                                        
008600*   TABELA EM MEMORIA DO CADASTRO DE RESERVAS (CARGA INICIAL)            
008700 01  TABELA-RESERVAS.                                                    
008800     05  RESV-OCORRENCIA OCCURS 2000 TIMES                               
008900                         INDEXED BY IDX-RESV IDX-RESV2.                  
009000         COPY RESVREG.                                                   
009101*                                                                        
009108*   CAMPOS DE CONTROLE DA TABELA DO CADASTRO DE SALAS, CARREGADA         
009115*   ANTES DO CADASTRO DE RESERVAS P/ CONFERENCIA DA SALA DA              
009122*   RESERVA (CHAMADO 2013-0040)                                          
009129 01  WS-QTD-AULAS                PIC 9(05) COMP VALUE ZEROS.             
009136 01  WS-FIM-AULAS                PIC X(01) VALUE 'N'.                    
009143 01  WS-AULA-COD-MAIUSC          PIC X(10).                              
009150 01  WS-AULA-TAB-MAIUSC          PIC X(10).                              
009157 01  WS-AULA-RESV-ACHADA         PIC X(01) VALUE 'N'.                    
009164*                                                                        
009171*   TABELA EM MEMORIA DO CADASTRO DE SALAS (CARGA INICIAL)               
009178 01  TABELA-AULAS.                                                       
009185     05  AULA-OCORRENCIA OCCURS 500 TIMES                                
009192                         INDEXED BY IDX-AULA.                            
009199     COPY AULAREG.                                                       
009200 LINKAGE SECTION.                                                        
009300 01  LK-PARM-ALTERACAO.                                                  
009350     05  LK-DATA-HOJE            PIC 9(08).                              
009400     05  LK-RSV-ID               PIC X(08).                              
009500     05  LK-RSV-FECHA-NOVA       PIC X(10).                              
009600     05  LK-RSV-HORA-INICIO-NOVA PIC X(05).                              
009700     05  LK-RSV-HORA-FIN-NOVA    PIC X(05).                              
009800     05  LK-RSV-RESPONSABLE-NOVO PIC X(30).                              
009900     05  LK-RETORNO.                                                     
010000         10  LK-COD-RETORNO      PIC X(02).                              
010100             88  LK-OK           VALUE '00'.                             
010200             88  LK-ERRO         VALUE '99'.                             
010300         10  LK-MSG-RETORNO      PIC X(40).                              
010400*                                                                        
010500 PROCEDURE DIVISION USING LK-PARM-ALTERACAO.                             
010600*                                                                        
010700 0100-ABRE-ARQUIVO-RESVS.                                                
010800     MOVE SPACES TO LK-MSG-RETORNO                                       
010900     MOVE '00' TO LK-COD-RETORNO                                         
011000     MOVE LK-DATA-HOJE TO WS-HOJE-AAAAMMDD                               
011100     MOVE ZEROS TO WS-POSICAO-RESV-ACHADA                                
011200     OPEN INPUT AULAS-FILE                                               
011300     IF NOT STATUS-AULAS = '00'                                          
011400        MOVE '99' TO LK-COD-RETORNO                                      
011500        MOVE 'CADASTRO DE SALAS INEXISTENTE' TO LK-MSG-RETORNO           
011600        GO TO 0999-FIM.                                                  
011700     PERFORM 0110-CARREGA-TABELA-AULAS THRU 0110-EXIT                    
011800     CLOSE AULAS-FILE                                                    
011900     OPEN INPUT RESERVAS-FILE                                            
012000     IF STATUS-RESVS = '00'                                              
012100        PERFORM 0200-CARREGA-TABELA-RESVS THRU 0200-EXIT                 
012200        CLOSE RESERVAS-FILE                                              
012300        GO TO 0300-LOCALIZA-RESERVA.                                     
012400     MOVE '99' TO LK-COD-RETORNO                                         
012500     MOVE 'CADASTRO DE RESERVAS INEXISTENTE' TO LK-MSG-RETORNO           
012600     GO TO 0999-FIM.                                                     
012700*                                                                        
012800*   CARGA DO CADASTRO DE SALAS EM MEMORIA P/ CONFERENCIA DA SALA         
012900*   DA RESERVA CONTRA O CADASTRO (CHAMADO 2013-0040)                     
013000 0110-CARREGA-TABELA-AULAS.                                              
013100     PERFORM 0111-LE-LINHA-AULA THRU 0111-EXIT                           
013200             UNTIL WS-FIM-AULAS = 'S'.                                   
013300 0110-EXIT.                                                              
013400     EXIT.                                                               
013500 0111-LE-LINHA-AULA.                                                     
013600     READ AULAS-FILE                                                     
013700          AT END                                                         
013800          MOVE 'S' TO WS-FIM-AULAS                                       
013900          GO TO 0111-EXIT.                                               
014000     IF AULA-LINHA-REG = SPACES                                          
014100        GO TO 0111-EXIT.                                                 
014200     MOVE ZEROS TO WS-QTD-CAMPOS                                         
014300     UNSTRING AULA-LINHA-REG DELIMITED BY ','                            
014400          INTO WS-CAMPO-01 WS-CAMPO-07 WS-CAMPO-10                       
014500               WS-CAMPO-TIPO-AULA                                        
014600          TALLYING IN WS-QTD-CAMPOS.                                     
014700     IF WS-QTD-CAMPOS < 4                                                
014800        GO TO 0111-EXIT.                                                 
014900     ADD 1 TO WS-QTD-AULAS                                               
015000     SET IDX-AULA TO WS-QTD-AULAS                                        
015100     MOVE WS-CAMPO-01 TO AULA-CODIGO      (IDX-AULA)                     
015200     MOVE WS-CAMPO-07 TO AULA-NOMBRE        (IDX-AULA)                   
015300     MOVE WS-CAMPO-10 TO AULA-CAPACIDAD  (IDX-AULA)                     
015400     MOVE WS-CAMPO-TIPO-AULA TO AULA-TIPO (IDX-AULA).                    
015500 0111-EXIT.                                                              
015600     EXIT.                                                               
015700*                                                                        
015800*                                                                        
015900 0200-CARREGA-TABELA-RESVS.                                              
016000     PERFORM 0210-LE-LINHA-RESV THRU 0210-EXIT                           
016100             UNTIL WS-FIM-RESVS = 'S'.                                   
016200 0200-EXIT.                                                              
016300     EXIT.                                                               
016400 0210-LE-LINHA-RESV.                                                     
016500     READ RESERVAS-FILE                                                  
016600          AT END                                                         
016700          MOVE 'S' TO WS-FIM-RESVS                                       
016800          GO TO 0210-EXIT.                                               
016900     IF RESV-LINHA-REG = SPACES                                          
017000        GO TO 0210-EXIT.                                                 
017100     MOVE ZEROS TO WS-QTD-CAMPOS                                         
017200     UNSTRING RESV-LINHA-REG DELIMITED BY ','                            
017300          INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04           
017400               WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08           
017500               WS-CAMPO-09 WS-CAMPO-10                                   
017600          TALLYING IN WS-QTD-CAMPOS.                                     
017700     IF WS-QTD-CAMPOS < 9                                                
017800        GO TO 0210-EXIT.                                                 
017900     PERFORM 0220-VERIFICA-AULA-DA-RESV THRU 0220-EXIT                   
018000     IF WS-AULA-RESV-ACHADA = 'N'                                        
018100        DISPLAY 'AVISO - RESERVA IGNORADA NA CARGA: SALA '               
018200                WS-CAMPO-03 ' NAO CADASTRADA'                            
018300        GO TO 0210-EXIT.                                                 
018400     ADD 1 TO WS-QTD-RESVS                                               
018500     SET IDX-RESV TO WS-QTD-RESVS                                        
018600     MOVE WS-CAMPO-01 TO RSV-TIPO          (IDX-RESV)                    
018700     MOVE WS-CAMPO-02 TO RSV-ID            (IDX-RESV)                    
018800     MOVE WS-CAMPO-03 TO RSV-AULA-CODIGO   (IDX-RESV)                    
018900     MOVE WS-CAMPO-04 TO RSV-FECHA         (IDX-RESV)                    
019000     MOVE WS-CAMPO-05 TO RSV-HORA-INICIO   (IDX-RESV)                    
019100     MOVE WS-CAMPO-06 TO RSV-HORA-FIN      (IDX-RESV)                    
019200     MOVE WS-CAMPO-07 TO RSV-RESPONSABLE   (IDX-RESV)                    
019300     MOVE WS-CAMPO-08 TO RSV-ESTADO        (IDX-RESV)                    
019400     MOVE WS-CAMPO-09 TO RSV-DATO-1        (IDX-RESV)                    
019500     MOVE WS-CAMPO-10 TO RSV-DATO-2        (IDX-RESV).                   
019600 0210-EXIT.                                                              
019700     EXIT.                                                               
019800*                                                                        
019900*   CONFERE SE A SALA DA RESERVA EXISTE NO CADASTRO DE SALAS,            
020000*   COMPARACAO CASE-INSENSITIVE (CHAMADO 2013-0040)                      
020100 0220-VERIFICA-AULA-DA-RESV.                                             
020200     MOVE 'N' TO WS-AULA-RESV-ACHADA                                     
020300     MOVE WS-CAMPO-03 TO WS-AULA-COD-MAIUSC                              
020400     INSPECT WS-AULA-COD-MAIUSC                                          
020500             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
020600     SET IDX-AULA TO 1.                                                  
020700 0221-PROCURA-AULA-DA-RESV.                                              
020800     IF IDX-AULA > WS-QTD-AULAS                                          
020900        GO TO 0220-EXIT.                                                 
021000     MOVE AULA-CODIGO (IDX-AULA) TO WS-AULA-TAB-MAIUSC                   
021100     INSPECT WS-AULA-TAB-MAIUSC                                          
021200             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
021300     IF WS-AULA-TAB-MAIUSC = WS-AULA-COD-MAIUSC                          
021400        MOVE 'S' TO WS-AULA-RESV-ACHADA                                  
021500        GO TO 0220-EXIT.                                                 
021600     SET IDX-AULA UP BY 1                                                
021700     GO TO 0221-PROCURA-AULA-DA-RESV.                                    
021800 0220-EXIT.                                                              
021900     EXIT.                                                               
022000*                                                                        
022100*   LOCALIZA A RESERVA PELO ID, COMPARACAO CASE-INSENSITIVE              
022200 0300-LOCALIZA-RESERVA.                                                  
022300     MOVE LK-RSV-ID TO WS-ID-MAIUSC                                      
022400     INSPECT WS-ID-MAIUSC                                                
022500             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
022600     SET IDX-RESV TO 1.                                                  
022700 0310-PROCURA-RESERVA.                                                   
022800     IF IDX-RESV > WS-QTD-RESVS                                          
022900        GO TO 0310-EXIT.                                                 
023000     MOVE RSV-ID (IDX-RESV) TO WS-ID-TAB-MAIUSC                          
023100     INSPECT WS-ID-TAB-MAIUSC                                            
023200             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
023300     IF WS-ID-TAB-MAIUSC = WS-ID-MAIUSC                                  
023400        MOVE IDX-RESV TO WS-POSICAO-RESV-ACHADA                          
023500        GO TO 0310-EXIT.                                                 
023600     SET IDX-RESV UP BY 1                                                
023700     GO TO 0310-PROCURA-RESERVA.                                         
023800 0310-EXIT.                                                              
023900     EXIT.                                                               
024000*                                                                        
024100     IF WS-POSICAO-RESV-ACHADA = ZEROS                                   
024200        MOVE '99' TO LK-COD-RETORNO                                      
024300        MOVE 'RESERVA NAO CADASTRADA' TO LK-MSG-RETORNO                  
024400        GO TO 0999-FIM.                                                  
024500     SET IDX-RESV TO WS-POSICAO-RESV-ACHADA.                             
024600*                                                                        
024700     IF RSV-ESTADO (IDX-RESV) = 'CANCELADA'                              
024800        MOVE '99' TO LK-COD-RETORNO                                      
024900        MOVE 'RESERVA CANCELADA NAO PODE SER ALTERADA'                   
025000                                     TO LK-MSG-RETORNO                   
025100        GO TO 0999-FIM.                                                  
025200*                                                                        
025300 0500-VALIDA-HORARIO.                                                    
025400     IF LK-RSV-HORA-INICIO-NOVA NOT < LK-RSV-HORA-FIN-NOVA               
025500        MOVE '99' TO LK-COD-RETORNO                                      
025600        MOVE 'HORA INICIAL DEVE SER ANTERIOR A FINAL'                    
025700                                     TO LK-MSG-RETORNO                   
025800        GO TO 0999-FIM.                                                  
025900*                                                                        
026000 0510-VALIDA-DATA.                                                       
026100     IF LK-RSV-FECHA-NOVA < WS-HOJE-AAAAMMDD                             
026200        MOVE '99' TO LK-COD-RETORNO                                      
026300        MOVE 'DATA NAO PODE SER NO PASSADO' TO LK-MSG-RETORNO            
026400        GO TO 0999-FIM.                                                  
026500*                                                                        
026600*   VERIFICACAO DE CHOQUE, EXCLUINDO A PROPRIA RESERVA (IDX-RESV)        
026700 0900-VERIFICA-CONFLITO.                                                 
026800     MOVE 'N' TO WS-ACHOU-CONFLITO                                       
026900     MOVE LK-RSV-HORA-INICIO-NOVA(1:2) TO WS-HORA-2-DIG                  
027000     MOVE LK-RSV-HORA-INICIO-NOVA(4:2) TO WS-MINUTO-2-DIG                
027100     COMPUTE WS-MIN-INI-NOVA =                                           
027200        (WS-HORA-2-DIG * 60) + WS-MINUTO-2-DIG                           
027300     MOVE LK-RSV-HORA-FIN-NOVA(1:2) TO WS-HORA-2-DIG                     
027400     MOVE LK-RSV-HORA-FIN-NOVA(4:2) TO WS-MINUTO-2-DIG                   
027500     COMPUTE WS-MIN-FIM-NOVA =                                           
027600        (WS-HORA-2-DIG * 60) + WS-MINUTO-2-DIG                           
027700     SET IDX-RESV2 TO 1.                                                 
027800 0920-PERCORRE-RESERVAS.                                                 
027900     IF IDX-RESV2 > WS-QTD-RESVS                                         
028000        GO TO 0920-EXIT.                                                 
028100     IF IDX-RESV2 = WS-POSICAO-RESV-ACHADA                               
028200        GO TO 0928-PROXIMO.                                              
028300     IF RSV-ESTADO (IDX-RESV2) NOT = 'ACTIVA'                            
028400        GO TO 0928-PROXIMO.                                              
028500     IF RSV-AULA-CODIGO (IDX-RESV2) NOT =                                
028600        RSV-AULA-CODIGO (IDX-RESV)                                       
028700        GO TO 0928-PROXIMO.                                              
028800     IF RSV-FECHA (IDX-RESV2) NOT = LK-RSV-FECHA-NOVA                    
028900        GO TO 0928-PROXIMO.                                              
029000     MOVE RSV-HINI-HORA   (IDX-RESV2) TO WS-HORA-2-DIG                   
029100     MOVE RSV-HINI-MINUTO (IDX-RESV2) TO WS-MINUTO-2-DIG                 
029200     COMPUTE WS-MIN-INI-EXIST =                                          
029300        (WS-HORA-2-DIG * 60) + WS-MINUTO-2-DIG                           
029400     MOVE RSV-HFIM-HORA   (IDX-RESV2) TO WS-HORA-2-DIG                   
029500     MOVE RSV-HFIM-MINUTO (IDX-RESV2) TO WS-MINUTO-2-DIG                 
029600     COMPUTE WS-MIN-FIM-EXIST =                                          
029700        (WS-HORA-2-DIG * 60) + WS-MINUTO-2-DIG                           
029800     IF WS-MIN-INI-EXIST < WS-MIN-FIM-NOVA                               
029900        AND WS-MIN-FIM-EXIST > WS-MIN-INI-NOVA                           
030000           MOVE 'S' TO WS-ACHOU-CONFLITO                                 
030100           GO TO 0920-EXIT.                                              
030200 0928-PROXIMO.                                                           
030300     SET IDX-RESV2 UP BY 1                                               
030400     GO TO 0920-PERCORRE-RESERVAS.                                       
030500 0920-EXIT.                                                              
030600     EXIT.                                                               
030700*                                                                        
030800     IF WS-ACHOU-CONFLITO = 'S'                                          
030900        MOVE '99' TO LK-COD-RETORNO                                      
031000        MOVE 'CHOQUE DE HORARIO NA MESMA SALA/DATA'                      
031100                                     TO LK-MSG-RETORNO                   
031200        GO TO 0999-FIM.                                                  
031300*                                                                        
031400 0400-ALTERA-RESERVA.                                                    
031500     MOVE LK-RSV-FECHA-NOVA       TO RSV-FECHA       (IDX-RESV)          
031600     MOVE LK-RSV-HORA-INICIO-NOVA TO RSV-HORA-INICIO (IDX-RESV)          
031700     MOVE LK-RSV-HORA-FIN-NOVA    TO RSV-HORA-FIN    (IDX-RESV)          
031800     MOVE LK-RSV-RESPONSABLE-NOVO TO RSV-RESPONSABLE (IDX-RESV).         
031900*                                                                        
032000 0900-REGRAVA-ARQUIVO-RESVS.                                             
032100     OPEN OUTPUT RESERVAS-FILE                                           
032200     SET IDX-RESV TO 1.                                                  
032300 0905-GRAVA-LINHA-RESV.                                                  
032400     IF IDX-RESV > WS-QTD-RESVS                                          
032500        GO TO 0905-EXIT.                                                 
032600     MOVE SPACES TO RESV-LINHA-REG                                       
032700     STRING RSV-TIPO         (IDX-RESV) DELIMITED BY SIZE                
032800            ','                         DELIMITED BY SIZE                
032900            RSV-ID           (IDX-RESV) DELIMITED BY SIZE                
033000            ','                         DELIMITED BY SIZE                
033100            RSV-AULA-CODIGO  (IDX-RESV) DELIMITED BY SIZE                
033200            ','                         DELIMITED BY SIZE                
033300            RSV-FECHA        (IDX-RESV) DELIMITED BY SIZE                
033400            ','                         DELIMITED BY SIZE                
033500            RSV-HORA-INICIO  (IDX-RESV) DELIMITED BY SIZE                
033600            ','                         DELIMITED BY SIZE                
033700            RSV-HORA-FIN     (IDX-RESV) DELIMITED BY SIZE                
033800            ','                         DELIMITED BY SIZE                
033900            RSV-RESPONSABLE  (IDX-RESV) DELIMITED BY SIZE                
034000            ','                         DELIMITED BY SIZE                
034100            RSV-ESTADO       (IDX-RESV) DELIMITED BY SIZE                
034200            ','                         DELIMITED BY SIZE                
034300            RSV-DATO-1       (IDX-RESV) DELIMITED BY SIZE                
034400            ','                         DELIMITED BY SIZE                
034500            RSV-DATO-2       (IDX-RESV) DELIMITED BY SIZE                
034600       INTO RESV-LINHA-REG                                               
034700     WRITE RESV-LINHA-REG                                                
034800     SET IDX-RESV UP BY 1                                                
034900     GO TO 0905-GRAVA-LINHA-RESV.                                        
035000 0905-EXIT.                                                              
035100     EXIT.                                                               
035200     CLOSE RESERVAS-FILE.                                                
035300*                                                                        
035400     MOVE '00' TO LK-COD-RETORNO                                         
035500     MOVE 'RESERVA ALTERADA COM SUCESSO' TO LK-MSG-RETORNO.              
035600*                                                                        
035700 0999-FIM.                                                               
035800     GOBACK.                                                             
