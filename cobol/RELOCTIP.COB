000100********************************************************         ENZJ0001
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID. RELOCTIP-COB.                                               
000400 AUTHOR. FABIO.                                                          
000500 INSTALLATION. FACAD - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.            
000600 DATE-WRITTEN. 17/03/1987.                                               
000700 DATE-COMPILED.                                                          
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.                
000900*                                                                        
001000*   FINALIDADE : RELATORIO DA OCUPACAO (MINUTOS RESERVADOS)              
001100*                AGRUPADA POR TIPO DE SALA (TEORICA,                     
001200*                LABORATORIO, AUDITORIO), SO RESERVAS ATIVAS.            
001300*                EMITIDO NA TELA E GRAVADO EM ARQUIVO TEXTO              
001400*                (REPOCTIP.TXT)                                          
001500*                                                                        
001600*   VRS        DATA           DESCRICAO                                  
001700*   1.0        17/03/1987     IMPLANTACAO ORIGINAL COMO                  
001800*                             RELATORIO DE DISCIPLINAS                   
001900*                             (RELDISCI)                         FAB 0005
002000*   1.1        29/09/1998     Y2K - CABECALHO DO RELATORIO COM           
002100*                             DATA DE 4 DIGITOS DE ANO           ENZ 0046
002200*   1.2        13/05/2002     REAPROVEITADO COMO RELATORIO DE            
002300*                             OCUPACAO POR TIPO DE SALA                  
002400*                             (RELOCTIP) DO NOVO SISTEMA DE              
002500*                             RESERVA DE SALAS                   JK  0073
002600*   1.3        19/07/2009     TIPOS FIXOS (TEORICA/LABORATORIO/          
002700*                             AUDITORIO) EM VEZ DE AGRUPAR POR           
002800*                             TIPO ENCONTRADO NO ARQUIVO         RA  0104
002810*   1.4        22/01/2013     CORRIGIDO LITERAL DA COLUNA DE             
002812*                             MINUTOS, TRUNCADO AO FINAL DA              
002814*                             LINHA (SAIA SEM FECHAR ASPAS), E           
002816*                             O NOME DO CAMPO WS-MINUTO-2-DIG            
002818*                             NA SOMA, TAMBEM TRUNCADO                   
002820*                             (CHAMADO 2013-0009)                RA  0146
002822*   1.5        29/01/2013     CORRIGIDA CARGA DO CADASTRO DE             
002824*                             SALAS - AULA-TIPO VINHA SENDO              
002826*                             TRUNCADO P/ 10 POSICOES POR                
002828*                             REAPROVEITAR O CAMPO DE TRABALHO           
002830*                             DA RESERVA (WS-CAMPO-08); CRIADO           
002832*                             CAMPO PROPRIO DE 12 POSICOES               
002834*                             (CHAMADO 2013-0022)                RA  0147
002836*   1.6        05/02/2013     CARGA DO CADASTRO DE RESERVAS NAO          
002838*                             CONFERIA SE A SALA DA RESERVA              
002840*                             EXISTIA NO CADASTRO DE SALAS;              
002842*                             RESERVA ORFA ENTRAVA NA TABELA             
002844*                             SEM AVISO. INCLUIDA VERIFICACAO            
002846*                             (0122-VERIFICA-AULA-DA-RESV) COM           
002848*                             AVISO NO CONSOLE P/ RESERVA                
002850*                             IGNORADA (CHAMADO 2013-0040)       RA  0149
002852*   1.7        05/02/2013     QUANDO O CADASTRO DE SALAS AINDA           
002854*                             NAO EXISTIA, O RELATORIO DEVOLVIA          
002856*                             COD-RETORNO '00' (SUCESSO) SEM             
002858*                             ABRIR/GRAVAR O ARQUIVO DE SAIDA -          
002860*                             AGORA CAI EM 0800-EMITE-RELATORIO          
002862*                             E EMITE O RELATORIO VAZIO (0 SALAS,        
002864*                             0 RESERVAS), COMO JA FAZIA RELDIST         
002866*                             (CHAMADO 2013-0041)                RA  0150
002900********************************************************         ENZJ0001
003000*                                                                        
003100 ENVIRONMENT DIVISION.                                                   
003200 CONFIGURATION SECTION.                                                  
003300 SOURCE-COMPUTER. IBM-PC.                                                
003400 OBJECT-COMPUTER. IBM-PC.                                                
003500 SPECIAL-NAMES.                                                          
003600     C01 IS TOP-OF-FORM                                                  
003700     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                                   
003800     UPSI-0 ON  STATUS IS SW-RODADA-REPROCESSO                           
003900     UPSI-0 OFF STATUS IS SW-RODADA-NORMAL.                              
004000 INPUT-OUTPUT SECTION.                                                   
004100 FILE-CONTROL.                                                           
004200     SELECT AULAS-FILE    ASSIGN TO 'AULASDAT'                           
004300                          ORGANIZATION LINE SEQUENTIAL                   
004400                          FILE STATUS IS STATUS-AULAS.                   
004500     SELECT RESERVAS-FILE ASSIGN TO 'RESVSDAT'                           
004600                          ORGANIZATION LINE SEQUENTIAL                   
004700                          FILE STATUS IS STATUS-RESVS.                   
004800     SELECT REL-OCTIP-FILE ASSIGN TO 'REPOCTIP'                          
004900                          ORGANIZATION LINE SEQUENTIAL                   
005000                          FILE STATUS IS STATUS-REL.                     
005100*                                                                        
005200 DATA DIVISION.                                                          
005300 FILE SECTION.                                                           
005400 FD  AULAS-FILE                                                          
005500     LABEL RECORD STANDARD.                                              
005600 01  AULA-LINHA-REG              PIC X(100).                             
005700 FD  RESERVAS-FILE                                                       
005800     LABEL RECORD STANDARD.                                              
005900 01  RESV-LINHA-REG              PIC X(150).                             
006000 FD  REL-OCTIP-FILE                                                      
006100     LABEL RECORD STANDARD.                                              
006200 01  REL-LINHA                   PIC X(80).                              
006300*                                                                        
006400 WORKING-STORAGE SECTION.                                                
006500 01  STATUS-AULAS                PIC X(02) VALUE SPACES.                 
006600 01  STATUS-RESVS                PIC X(02) VALUE SPACES.                 
006700 01  STATUS-REL                  PIC X(02) VALUE SPACES.                 
006800 01  WS-QTD-AULAS                PIC 9(05) COMP VALUE ZEROS.             
006900 01  WS-QTD-RESVS                PIC 9(05) COMP VALUE ZEROS.             
007000 01  WS-QTD-CAMPOS               PIC 9(02) COMP VALUE ZEROS.             
007100 01  WS-FIM-AULAS                PIC X(01) VALUE 'N'.                    
007200 01  WS-FIM-RESVS                PIC X(01) VALUE 'N'.                    
007300 01  WS-HORA-2-DIG               PIC 9(02) COMP.                         
007400 01  WS-MINUTO-2-DIG             PIC 9(02) COMP.                         
007500 01  WS-ACUM-TEMP                PIC S9(07) COMP.                        
007600 01  WS-RESTO-DIVISAO            PIC S9(07) COMP.                        
007700*   CAMPOS DE TRABALHO DA QUEBRA DA LINHA DE SALA (4 CAMPOS)             
007800 01  WS-CAMPO-01                 PIC X(10).                              
007900 01  WS-CAMPO-02                 PIC X(08).                              
008000 01  WS-CAMPO-03                 PIC X(10).                              
008100 01  WS-CAMPO-04                 PIC X(10).                              
008200 01  WS-CAMPO-05                 PIC X(05).                              
008300 01  WS-CAMPO-06                 PIC X(05).                              
008400 01  WS-CAMPO-07                 PIC X(30).                              
008500 01  WS-CAMPO-08                 PIC X(10).                              
008600 01  WS-CAMPO-09                 PIC X(30).                              
008700 01  WS-CAMPO-10                 PIC 9(04).                              
008750*   CAMPO PROPRIO P/ AULA-TIPO NA CARGA DO CADASTRO DE SALAS -           
008760*   NAO REAPROVEITA WS-CAMPO-08 (X(10), DIMENSIONADO P/ O                
008770*   RSV-ESTADO DA RESERVA), POIS AULA-TIPO CHEGA A 12 POSICOES           
008780*   (EX.: 'LABORATORIO')                                                 
008790 01  WS-CAMPO-TIPO-AULA          PIC X(12).                              
008800*   ACUMULADORES FIXOS POR TIPO DE SALA (INDICE 1/2/3)                   
008900 01  TABELA-TIPOS.                                                       
009000     05  TIPO-OCORRENCIA OCCURS 3 TIMES INDEXED BY IDX-TIPO.             
009100         10  TIPO-NOME           PIC X(12).                              
009200         10  TOT-MINUTOS         PIC S9(07) COMP VALUE ZEROS.            
009300         10  TOT-HORAS           PIC S9(05) COMP VALUE ZEROS.            
009400 01  TABELA-TIPOS-R REDEFINES TABELA-TIPOS.                              
009500     05  FILLER                  PIC X(19).                              
009600     05  FILLER                  PIC X(19).                              
009700     05  FILLER                  PIC X(19).                              
009800*                                                                        
009900 01  WS-LINHA-EDITADA.                                                   
010000     05  FILLER                  PIC X(08) VALUE '- Tipo '.              
010100     05  LE-TIPO                 PIC X(12).                              
010200     05  FILLER                  PIC X(02) VALUE ': '.                   
010300     05  LE-HORAS                PIC ---9.                               
010350     05  FILLER                  PIC X(19)                               
010370         VALUE ' horas (Total min: '.                                    
010500     05  LE-MINUTOS              PIC ----9.                              
010600     05  FILLER                  PIC X(01) VALUE ')'.                    
010700     05  FILLER                  PIC X(10).                              
010800*                                                                        
010900*   TABELA EM MEMORIA DO CADASTRO DE SALAS (CARGA INICIAL)               
011000 01  TABELA-AULAS.                                                       
011100     05  AULA-OCORRENCIA OCCURS 500 TIMES                                
011200                         INDEXED BY IDX-AULA.                            
011300         COPY AULAREG.                                                   
011400*                                                                        
011500*   TABELA EM MEMORIA DO CADASTRO DE RESERVAS (CARGA INICIAL)            
011600 01  TABELA-RESERVAS.                                                    
011700     05  RESV-OCORRENCIA OCCURS 2000 TIMES                               
011800                         INDEXED BY IDX-RESV.                            
011900         COPY RESVREG.                                                   
012000*                                                                        
012010*   CAMPOS DE TRABALHO P/ COMPARACAO DE CODIGO DE SALA SEM               
012020*   DIFERENCIAR MAIUSCULAS/MINUSCULAS, NA CONFERENCIA DA SALA            
012030*   DA RESERVA CONTRA O CADASTRO (CHAMADO 2013-0040)                     
012040 01  WS-MINUSCULAS               PIC X(26)                               
012050        VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
012060 01  WS-MAIUSCULAS               PIC X(26)                               
012070        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
012080 01  WS-AULA-COD-MAIUSC          PIC X(10).                              
012090 01  WS-AULA-TAB-MAIUSC          PIC X(10).                              
012095 01  WS-AULA-RESV-ACHADA         PIC X(01) VALUE 'N'.                    
012100 LINKAGE SECTION.                                                        
012200 01  LK-RETORNO-RELATORIO.                                               
012300     05  LK-COD-RETORNO          PIC X(02).                              
012400         88  LK-OK               VALUE '00'.                             
012500     05  LK-MSG-RETORNO          PIC X(40).                              
012600*                                                                        
012700 PROCEDURE DIVISION USING LK-RETORNO-RELATORIO.                          
012800*                                                                        
012900 0050-INICIALIZA-TIPOS.                                                  
013000     MOVE SPACES TO LK-MSG-RETORNO                                       
013100     MOVE '00' TO LK-COD-RETORNO                                         
013200     MOVE 'TEORICA'     TO TIPO-NOME (1)                                 
013300     MOVE 'LABORATORIO' TO TIPO-NOME (2)                                 
013400     MOVE 'AUDITORIO'   TO TIPO-NOME (3).                                
013500*                                                                        
013600 0100-ABRE-ARQUIVOS.                                                     
013700     OPEN INPUT AULAS-FILE                                               
013800     IF NOT STATUS-AULAS = '00'                                          
013900        MOVE 'CADASTRO DE SALAS INEXISTENTE' TO LK-MSG-RETORNO           
013950        GO TO 0800-EMITE-RELATORIO.                                      
014100     PERFORM 0110-CARREGA-TABELA-AULAS THRU 0110-EXIT                    
014200     CLOSE AULAS-FILE                                                    
014300     OPEN INPUT RESERVAS-FILE                                            
014400     IF STATUS-RESVS = '00'                                              
014500        PERFORM 0120-CARREGA-TABELA-RESVS THRU 0120-EXIT                 
014600        CLOSE RESERVAS-FILE.                                             
014700     GO TO 0500-ACUMULA-MINUTOS.                                         
014800*                                                                        
014900 0110-CARREGA-TABELA-AULAS.                                              
015000     PERFORM 0111-LE-LINHA-AULA THRU 0111-EXIT                           
015100             UNTIL WS-FIM-AULAS = 'S'.                                   
015200 0110-EXIT.                                                              
015300     EXIT.                                                               
015400 0111-LE-LINHA-AULA.                                                     
015500     READ AULAS-FILE                                                     
015600          AT END                                                         
015700          MOVE 'S' TO WS-FIM-AULAS                                       
015800          GO TO 0111-EXIT.                                               
015900     IF AULA-LINHA-REG = SPACES                                          
016000        GO TO 0111-EXIT.                                                 
016100     MOVE ZEROS TO WS-QTD-CAMPOS                                         
016200     UNSTRING AULA-LINHA-REG DELIMITED BY ','                            
016300          INTO WS-CAMPO-01 WS-CAMPO-07 WS-CAMPO-10                       
016350               WS-CAMPO-TIPO-AULA                                        
016400          TALLYING IN WS-QTD-CAMPOS.                                     
016500     IF WS-QTD-CAMPOS < 4                                                
016600        GO TO 0111-EXIT.                                                 
016700     ADD 1 TO WS-QTD-AULAS                                               
016800     SET IDX-AULA TO WS-QTD-AULAS                                        
016900     MOVE WS-CAMPO-01 TO AULA-CODIGO      (IDX-AULA)                     
017000     MOVE WS-CAMPO-07 TO AULA-NOMBRE        (IDX-AULA)                   
017100     MOVE WS-CAMPO-10 TO AULA-CAPACIDAD  (IDX-AULA)                     
017200     MOVE WS-CAMPO-TIPO-AULA TO AULA-TIPO (IDX-AULA).                    
017300 0111-EXIT.                                                              
017400     EXIT.                                                               
017500*                                                                        
017600 0120-CARREGA-TABELA-RESVS.                                              
017700     PERFORM 0121-LE-LINHA-RESV THRU 0121-EXIT                           
017800             UNTIL WS-FIM-RESVS = 'S'.                                   
017900 0120-EXIT.                                                              
018000     EXIT.                                                               
018100 0121-LE-LINHA-RESV.                                                     
018200     READ RESERVAS-FILE                                                  
018300          AT END                                                         
018400          MOVE 'S' TO WS-FIM-RESVS                                       
018500          GO TO 0121-EXIT.                                               
018600     IF RESV-LINHA-REG = SPACES                                          
018700        GO TO 0121-EXIT.                                                 
018800     MOVE ZEROS TO WS-QTD-CAMPOS                                         
018900     UNSTRING RESV-LINHA-REG DELIMITED BY ','                            
019000          INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04           
019100               WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08           
019200               WS-CAMPO-09 WS-CAMPO-10                                   
019300          TALLYING IN WS-QTD-CAMPOS.                                     
019400     IF WS-QTD-CAMPOS < 9                                                
019500        GO TO 0121-EXIT.                                                 
019520     PERFORM 0122-VERIFICA-AULA-DA-RESV THRU 0122-EXIT.                  
019540     IF WS-AULA-RESV-ACHADA = 'N'                                        
019560        DISPLAY 'AVISO - RESERVA IGNORADA NA CARGA: SALA '               
019580                WS-CAMPO-03 ' NAO CADASTRADA'                            
019590        GO TO 0121-EXIT.                                                 
019600     ADD 1 TO WS-QTD-RESVS                                               
019700     SET IDX-RESV TO WS-QTD-RESVS                                        
019800     MOVE WS-CAMPO-01 TO RSV-TIPO          (IDX-RESV)                    
019900     MOVE WS-CAMPO-02 TO RSV-ID            (IDX-RESV)                    
020000     MOVE WS-CAMPO-03 TO RSV-AULA-CODIGO   (IDX-RESV)                    
020100     MOVE WS-CAMPO-04 TO RSV-FECHA         (IDX-RESV)                    
020200     MOVE WS-CAMPO-05 TO RSV-HORA-INICIO   (IDX-RESV)                    
020300     MOVE WS-CAMPO-06 TO RSV-HORA-FIN      (IDX-RESV)                    
020400     MOVE WS-CAMPO-07 TO RSV-RESPONSABLE   (IDX-RESV)                    
020500     MOVE WS-CAMPO-08 TO RSV-ESTADO        (IDX-RESV)                    
020600     MOVE WS-CAMPO-09 TO RSV-DATO-1        (IDX-RESV)                    
020700     MOVE WS-CAMPO-10 TO RSV-DATO-2        (IDX-RESV).                   
020800 0121-EXIT.                                                              
020900     EXIT.                                                               
020910*                                                                        
020920*   CONFERE SE A SALA DA RESERVA LIDA (WS-CAMPO-03) EXISTE NO            
020930*   CADASTRO DE SALAS JA CARREGADO EM TABELA-AULAS; RESERVA QUE          
020940*   APONTA P/ SALA INEXISTENTE E IGNORADA NA CARGA (CHAMADO              
020950*   2013-0040)                                                           
020960 0122-VERIFICA-AULA-DA-RESV.                                             
020970     MOVE 'N' TO WS-AULA-RESV-ACHADA                                     
020980     MOVE WS-CAMPO-03 TO WS-AULA-COD-MAIUSC                              
020990     INSPECT WS-AULA-COD-MAIUSC                                          
021000             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
021010     SET IDX-AULA TO 1.                                                  
021020 0123-PROCURA-AULA-DA-RESV.                                              
021030     IF IDX-AULA > WS-QTD-AULAS                                          
021040        GO TO 0122-EXIT.                                                 
021050     MOVE AULA-CODIGO (IDX-AULA) TO WS-AULA-TAB-MAIUSC                   
021060     INSPECT WS-AULA-TAB-MAIUSC                                          
021070             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
021080     IF WS-AULA-TAB-MAIUSC = WS-AULA-COD-MAIUSC                          
021090        MOVE 'S' TO WS-AULA-RESV-ACHADA                                  
021095        GO TO 0122-EXIT.                                                 
021096     SET IDX-AULA UP BY 1                                                
021097     GO TO 0123-PROCURA-AULA-DA-RESV.                                    
021098 0122-EXIT.                                                              
021099     EXIT.                                                               
021100*                                                                        
021150*   PARA CADA RESERVA ATIVA, ACHA A SALA NO CADASTRO, PEGA O             
021200*   TIPO DA SALA E SOMA OS MINUTOS NO ACUMULADOR DESSE TIPO              
021300 0500-ACUMULA-MINUTOS.                                                   
021400     SET IDX-RESV TO 1.                                                  
021500 0510-PERCORRE-RESERVAS.                                                 
021600     IF IDX-RESV > WS-QTD-RESVS                                          
021700        GO TO 0510-EXIT.                                                 
021800     IF RSV-ESTADO (IDX-RESV) NOT = 'ACTIVA'                             
021900        GO TO 0518-PROXIMO.                                              
022000     SET IDX-AULA TO 1.                                                  
022100 0512-PROCURA-AULA.                                                      
022200     IF IDX-AULA > WS-QTD-AULAS                                          
022300        GO TO 0512-EXIT.                                                 
022400     IF AULA-CODIGO (IDX-AULA) = RSV-AULA-CODIGO (IDX-RESV)              
022500        GO TO 0512-EXIT.                                                 
022600     SET IDX-AULA UP BY 1                                                
022700     GO TO 0512-PROCURA-AULA.                                            
022800 0512-EXIT.                                                              
022900     EXIT.                                                               
023000     IF IDX-AULA > WS-QTD-AULAS                                          
023100        GO TO 0518-PROXIMO.                                              
023200     SET IDX-TIPO TO 1.                                                  
023300 0514-PROCURA-TIPO.                                                      
023400     IF IDX-TIPO > 3                                                     
023500        GO TO 0514-EXIT.                                                 
023600     IF TIPO-NOME (IDX-TIPO) = AULA-TIPO (IDX-AULA)                      
023700        PERFORM 0520-SOMA-MINUTOS THRU 0520-EXIT                         
023800        GO TO 0514-EXIT.                                                 
023900     SET IDX-TIPO UP BY 1                                                
024000     GO TO 0514-PROCURA-TIPO.                                            
024100 0514-EXIT.                                                              
024200     EXIT.                                                               
024300 0518-PROXIMO.                                                           
024400     SET IDX-RESV UP BY 1                                                
024500     GO TO 0510-PERCORRE-RESERVAS.                                       
024600 0510-EXIT.                                                              
024700     EXIT.                                                               
024800*                                                                        
024900 0520-SOMA-MINUTOS.                                                      
025000     MOVE RSV-HINI-HORA   (IDX-RESV) TO WS-HORA-2-DIG                    
025100     MOVE RSV-HINI-MINUTO (IDX-RESV) TO WS-MINUTO-2-DIG                  
025150     COMPUTE WS-ACUM-TEMP = (WS-HORA-2-DIG * 60)                         
025180         + WS-MINUTO-2-DIG                                               
025300     SUBTRACT WS-ACUM-TEMP FROM TOT-MINUTOS (IDX-TIPO)                   
025400     MOVE RSV-HFIM-HORA   (IDX-RESV) TO WS-HORA-2-DIG                    
025500     MOVE RSV-HFIM-MINUTO (IDX-RESV) TO WS-MINUTO-2-DIG                  
025550     COMPUTE WS-ACUM-TEMP = (WS-HORA-2-DIG * 60)                         
025580         + WS-MINUTO-2-DIG                                               
025700     ADD WS-ACUM-TEMP TO TOT-MINUTOS (IDX-TIPO).                         
025800 0520-EXIT.                                                              
025900     EXIT.                                                               
026000*                                                                        
026100 0600-CALCULA-HORAS.                                                     
026200     SET IDX-TIPO TO 1.                                                  
026300 0610-PERCORRE-TIPOS.                                                    
026400     IF IDX-TIPO > 3                                                     
026500        GO TO 0610-EXIT.                                                 
026600     DIVIDE TOT-MINUTOS (IDX-TIPO) BY 60                                 
026700        GIVING TOT-HORAS (IDX-TIPO)                                      
026800        REMAINDER WS-RESTO-DIVISAO.                                      
026900     SET IDX-TIPO UP BY 1                                                
027000     GO TO 0610-PERCORRE-TIPOS.                                          
027100 0610-EXIT.                                                              
027200     EXIT.                                                               
027300     GO TO 0800-EMITE-RELATORIO.                                         
027400*                                                                        
027500 0800-EMITE-RELATORIO.                                                   
027600     OPEN OUTPUT REL-OCTIP-FILE                                          
027700     MOVE SPACES TO REL-LINHA                                            
027800     MOVE '=== Ocupacion de Aulas por Tipo (Activas) ==='                
027900                                TO REL-LINHA                             
028000     DISPLAY REL-LINHA                                                   
028100     WRITE REL-LINHA                                                     
028200     MOVE ZEROS TO WS-ACUM-TEMP                                          
028300     SET IDX-TIPO TO 1.                                                  
028400 0805-VERIFICA-VAZIO.                                                    
028500     IF IDX-TIPO > 3                                                     
028600        GO TO 0805-EXIT.                                                 
028700     IF TOT-MINUTOS (IDX-TIPO) NOT = ZEROS                               
028800        ADD 1 TO WS-ACUM-TEMP.                                           
028900     SET IDX-TIPO UP BY 1                                                
029000     GO TO 0805-VERIFICA-VAZIO.                                          
029100 0805-EXIT.                                                              
029200     EXIT.                                                               
029300     IF WS-ACUM-TEMP = ZEROS                                             
029400        GO TO 0850-SEM-RESERVAS.                                         
029500     SET IDX-TIPO TO 1.                                                  
029600 0810-EMITE-LINHAS.                                                      
029700     IF IDX-TIPO > 3                                                     
029800        GO TO 0810-EXIT.                                                 
029900     IF TOT-MINUTOS (IDX-TIPO) = ZEROS                                   
030000        GO TO 0818-PROXIMO.                                              
030100     MOVE SPACES TO WS-LINHA-EDITADA                                     
030200     MOVE TIPO-NOME  (IDX-TIPO) TO LE-TIPO                               
030300     MOVE TOT-HORAS  (IDX-TIPO) TO LE-HORAS                              
030400     MOVE TOT-MINUTOS (IDX-TIPO) TO LE-MINUTOS                           
030500     DISPLAY WS-LINHA-EDITADA                                            
030600     WRITE REL-LINHA FROM WS-LINHA-EDITADA.                              
030700 0818-PROXIMO.                                                           
030800     SET IDX-TIPO UP BY 1                                                
030900     GO TO 0810-EMITE-LINHAS.                                            
031000 0810-EXIT.                                                              
031100     EXIT.                                                               
031200     GO TO 0900-FECHA-RELATORIO.                                         
031300*                                                                        
031400 0850-SEM-RESERVAS.                                                      
031500     MOVE SPACES TO REL-LINHA                                            
031600     MOVE 'No hay reservas activas.' TO REL-LINHA                        
031700     DISPLAY REL-LINHA                                                   
031800     WRITE REL-LINHA.                                                    
031900*                                                                        
032000 0900-FECHA-RELATORIO.                                                   
032100     CLOSE REL-OCTIP-FILE                                                
032200     MOVE '00' TO LK-COD-RETORNO                                         
032300     MOVE 'RELATORIO GERADO COM SUCESSO' TO LK-MSG-RETORNO.              
032400*                                                                        
032500 0999-FIM.                                                               
032600     GOBACK.                                                             
