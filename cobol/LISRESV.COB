000100********************************************************         ENZJ0001
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID. LISRESV-COB.                                                
000400 AUTHOR. JORGE KOIKE.                                                    
000500 INSTALLATION. FACAD - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.            
000600 DATE-WRITTEN. 12/02/1989.                                               
000700 DATE-COMPILED.                                                          
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.                
000900*                                                                        
001000*   FINALIDADE : LISTAGEM DE RESERVAS EM ORDEM CRESCENTE OU              
001100*                DECRESCENTE POR ID, FECHA(+HORA-INICIO), AULA           
001200*                OU RESPONSAVEL. CAMPO DE ORDENACAO NAO                  
001300*                RECONHECIDO CAI P/ ORDEM POR ID                         
001400*                                                                        
001500*   VRS        DATA           DESCRICAO                                  
001600*   1.0        12/02/1989     IMPLANTACAO ORIGINAL COMO                  
001700*                             CLASSIFICACAO DE NOTAS (CLASSIF)   JK  0009
001800*   1.1        08/06/1995     AJUSTE NA TROCA (EXCHANGE) P/              
001900*                             ARQUIVOS GRANDES                   FAB 0023
002000*   1.2        21/09/1998     Y2K - ORDENACAO POR DATA AJUSTADA          
002100*                             P/ ANO DE 4 DIGITOS                ENZ 0045
002200*   1.3        25/05/2002     REAPROVEITADO COMO LISTAGEM DE             
002300*                             RESERVAS (LISRESV) DO NOVO                 
002400*                             SISTEMA DE RESERVA DE SALAS        JK  0071
002500*   1.4        02/02/2008     INCLUIDA ORDENACAO POR AULA E              
002600*                             POR RESPONSAVEL (ANTES SO DATA)    RA  0098
002610*   1.5        05/02/2013     LISTAGEM DE RESERVAS NAO CONFERIA          
002620*                             SE A SALA DA RESERVA EXISTIA NO            
002630*                             CADASTRO DE SALAS; CARGA DO                
002640*                             CADASTRO DE RESERVAS ACEITAVA              
002650*                             RESERVA ORFA SEM AVISO. INCLUIDA           
002660*                             CARGA DO CADASTRO DE SALAS E               
002670*                             VERIFICACAO (0220-VERIFICA-AULA-           
002680*                             DA-RESV) COM AVISO NO CONSOLE P/           
002690*                             RESERVA IGNORADA (2013-0040)    RA  0151   
002700********************************************************         ENZJ0001
002800*                                                                        
002900 ENVIRONMENT DIVISION.                                                   
003000 CONFIGURATION SECTION.                                                  
003100 SOURCE-COMPUTER. IBM-PC.                                                
003200 OBJECT-COMPUTER. IBM-PC.                                                
003300 SPECIAL-NAMES.                                                          
003400     C01 IS TOP-OF-FORM                                                  
003500     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                                   
003600     UPSI-0 ON  STATUS IS SW-RODADA-REPROCESSO                           
003700     UPSI-0 OFF STATUS IS SW-RODADA-NORMAL.                              
003800 INPUT-OUTPUT SECTION.                                                   
003900 FILE-CONTROL.                                                           
004000     SELECT RESERVAS-FILE ASSIGN TO 'RESVSDAT'                           
004100                          ORGANIZATION LINE SEQUENTIAL                   
004200                          FILE STATUS IS STATUS-RESVS.                   
004300     SELECT AULAS-FILE    ASSIGN TO 'AULASDAT'                           
004400                          ORGANIZATION LINE SEQUENTIAL                   
004500                          FILE STATUS IS STATUS-AULAS.                   
004600*                                                                        
004700 DATA DIVISION.                                                          
004800 FILE SECTION.                                                           
004900 FD  RESERVAS-FILE                                                       
005000     LABEL RECORD STANDARD.                                              
005100 01  RESV-LINHA-REG              PIC X(150).                             
005200 FD  AULAS-FILE                                                          
005300     LABEL RECORD STANDARD.                                              
005400 01  AULA-LINHA-REG              PIC X(100).                             
005500*                                                                        
005600 WORKING-STORAGE SECTION.                                                
005700 01  STATUS-RESVS                PIC X(02) VALUE SPACES.                 
005800 01  STATUS-AULAS                PIC X(02) VALUE SPACES.                 
005900 01  WS-QTD-RESVS                PIC 9(05) COMP VALUE ZEROS.             
006000 01  WS-QTD-CAMPOS               PIC 9(02) COMP VALUE ZEROS.             
006100 01  WS-FIM-RESVS                PIC X(01) VALUE 'N'.                    
006200 01  WS-CAMPO-ORDEM-MAIUSC       PIC X(12).                              
006300 01  WS-HOUVE-TROCA              PIC X(01) VALUE 'N'.                    
006400 01  WS-LIMITE-PASSADA           PIC 9(05) COMP VALUE ZEROS.             
006500 01  WS-CHAVE-ATUAL              PIC X(21).                              
006600 01  WS-CHAVE-PROXIMA            PIC X(21).                              
006700 01  WS-MINUSCULAS               PIC X(26)                               
006800        VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
006900 01  WS-MAIUSCULAS               PIC X(26)                               
007000        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
007100*   CAMPOS DE TRABALHO DA QUEBRA DA LINHA DE RESERVA (9 CAMPOS)          
007200 01  WS-CAMPO-01                 PIC X(10).                              
007300 01  WS-CAMPO-02                 PIC X(08).                              
007400 01  WS-CAMPO-03                 PIC X(10).                              
007500 01  WS-CAMPO-04                 PIC X(10).                              
007600 01  WS-CAMPO-05                 PIC X(05).                              
007700 01  WS-CAMPO-06                 PIC X(05).                              
007800 01  WS-CAMPO-07                 PIC X(30).                              
007900 01  WS-CAMPO-08                 PIC X(10).                              
008000 01  WS-CAMPO-09                 PIC X(30).                              
008100 01  WS-CAMPO-10                 PIC 9(04).                              
008200*   CAMPO EXTRA P/ QUEBRA DA LINHA DE SALA (TIPO DE SALA)                
008300 01  WS-CAMPO-TIPO-AULA          PIC X(12).                              
008400*   GUARDA-TEMP USADO NA TROCA (EXCHANGE) ENTRE DUAS OCORRENCIAS         
008500 01  WS-GUARDA-TEMP.                                                     
008600     05  WS-G-TIPO               PIC X(10).                              
008700     05  WS-G-ID                 PIC X(08).                              
008800     05  WS-G-AULA-CODIGO        PIC X(10).                              
008900     05  WS-G-FECHA              PIC X(10).                              
009000     05  WS-G-HORA-INICIO        PIC X(05).                              
009100     05  WS-G-HORA-FIN           PIC X(05).                              
009200     05  WS-G-RESPONSAVEL        PIC X(30).                              
009300     05  WS-G-ESTADO             PIC X(10).                              
009400     05  WS-G-DATO-1             PIC X(30).                              
009500     05  WS-G-DATO-2             PIC 9(04).                              
009600*                                                                        
009700*   TABELA EM MEMORIA DO CADASTRO DE RESERVAS (CARGA INICIAL)            
009800 01  TABELA-RESERVAS.                                                    
009900     05  RESV-OCORRENCIA OCCURS 2000 TIMES                               
010000                         INDEXED BY IDX-RESV IDX-RESV2.                  
010100         COPY RESVREG.                                                   
010200*                                                                        
010300*   CAMPOS DE CONTROLE DA TABELA DO CADASTRO DE SALAS, CARREGADA         
010400*   ANTES DO CADASTRO DE RESERVAS P/ CONFERENCIA DA SALA DA              
010500*   RESERVA (CHAMADO 2013-0040)                                          
010600 01  WS-QTD-AULAS                PIC 9(05) COMP VALUE ZEROS.             
010700 01  WS-FIM-AULAS                PIC X(01) VALUE 'N'.                    
010800 01  WS-AULA-COD-MAIUSC          PIC X(10).                              
010900 01  WS-AULA-TAB-MAIUSC          PIC X(10).                              
011000 01  WS-AULA-RESV-ACHADA         PIC X(01) VALUE 'N'.                    
011100*                                                                        
011200*   TABELA EM MEMORIA DO CADASTRO DE SALAS (CARGA INICIAL)               
011300 01  TABELA-AULAS.                                                       
011400     05  AULA-OCORRENCIA OCCURS 500 TIMES                                
011500                         INDEXED BY IDX-AULA.                            
011600     COPY AULAREG.                                                       
011700 LINKAGE SECTION.                                                        
011800 01  LK-PARM-LISTAGEM.                                                   
011900     05  LK-CAMPO-ORDEM          PIC X(12).                              
012000     05  LK-SENTIDO              PIC X(01).                              
012100*           88  LK-ASCENDENTE    VALUE 'A'.                              
012200*           88  LK-DESCENDENTE   VALUE 'D'.                              
012300     05  LK-RETORNO.                                                     
012400         10  LK-COD-RETORNO      PIC X(02).                              
012500             88  LK-OK           VALUE '00'.                             
012600             88  LK-ERRO         VALUE '99'.                             
012700         10  LK-MSG-RETORNO      PIC X(40).                              
012800         10  LK-QTD-LISTADAS     PIC 9(05).                              
012900     05  LK-TABELA-LISTAGEM.                                             
013000         10  LK-LIS-OCORRENCIA OCCURS 2000 TIMES.                        
013100             15  LK-LIS-RSV-TIPO         PIC X(10).                      
013200             15  LK-LIS-RSV-ID           PIC X(08).                      
013300             15  LK-LIS-RSV-AULA-CODIGO  PIC X(10).                      
013400             15  LK-LIS-RSV-FECHA        PIC X(10).                      
013500             15  LK-LIS-RSV-HORA-INICIO  PIC X(05).                      
013600             15  LK-LIS-RSV-HORA-FIN     PIC X(05).                      
013700             15  LK-LIS-RSV-RESPONSABLE  PIC X(30).                      
013800             15  LK-LIS-RSV-ESTADO       PIC X(10).                      
013900             15  LK-LIS-RSV-DATO-1       PIC X(30).                      
014000             15  LK-LIS-RSV-DATO-2       PIC 9(04).                      
014100*                                                                        
014200 PROCEDURE DIVISION USING LK-PARM-LISTAGEM.                              
014300*                                                                        
014400 0100-ABRE-ARQUIVO-RESVS.                                                
014500     MOVE SPACES TO LK-MSG-RETORNO                                       
014600     MOVE '00' TO LK-COD-RETORNO                                         
014700     MOVE ZEROS TO LK-QTD-LISTADAS                                       
014800     MOVE LK-CAMPO-ORDEM TO WS-CAMPO-ORDEM-MAIUSC                        
014900     INSPECT WS-CAMPO-ORDEM-MAIUSC                                       
015000             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
015100     OPEN INPUT AULAS-FILE                                               
015200     IF NOT STATUS-AULAS = '00'                                          
015300        MOVE '99' TO LK-COD-RETORNO                                      
015400        MOVE 'CADASTRO DE SALAS INEXISTENTE' TO LK-MSG-RETORNO           
015500        GO TO 0999-FIM.                                                  
015600     PERFORM 0110-CARREGA-TABELA-AULAS THRU 0110-EXIT                    
015700     CLOSE AULAS-FILE                                                    
015800     OPEN INPUT RESERVAS-FILE                                            
015900     IF STATUS-RESVS = '00'                                              
016000        PERFORM 0200-CARREGA-TABELA-RESVS THRU 0200-EXIT                 
016100        CLOSE RESERVAS-FILE                                              
016200        GO TO 0600-ORDENA-TABELA.                                        
016300     MOVE '99' TO LK-COD-RETORNO                                         
016400     MOVE 'CADASTRO DE RESERVAS INEXISTENTE' TO LK-MSG-RETORNO           
016500     GO TO 0999-FIM.                                                     
016600*                                                                        
016700*   CARGA DO CADASTRO DE SALAS EM MEMORIA P/ CONFERENCIA DA SALA         
016800*   DA RESERVA CONTRA O CADASTRO (CHAMADO 2013-0040)                     
016900 0110-CARREGA-TABELA-AULAS.                                              
017000     PERFORM 0111-LE-LINHA-AULA THRU 0111-EXIT                           
017100             UNTIL WS-FIM-AULAS = 'S'.                                   
017200 0110-EXIT.                                                              
017300     EXIT.                                                               
017400 0111-LE-LINHA-AULA.                                                     
017500     READ AULAS-FILE                                                     
017600          AT END                                                         
017700          MOVE 'S' TO WS-FIM-AULAS                                       
017800          GO TO 0111-EXIT.                                               
017900     IF AULA-LINHA-REG = SPACES                                          
018000        GO TO 0111-EXIT.                                                 
018100     MOVE ZEROS TO WS-QTD-CAMPOS                                         
018200     UNSTRING AULA-LINHA-REG DELIMITED BY ','                            
018300          INTO WS-CAMPO-01 WS-CAMPO-07 WS-CAMPO-10                       
018400               WS-CAMPO-TIPO-AULA                                        
018500          TALLYING IN WS-QTD-CAMPOS.                                     
018600     IF WS-QTD-CAMPOS < 4                                                
018700        GO TO 0111-EXIT.                                                 
018800     ADD 1 TO WS-QTD-AULAS                                               
018900     SET IDX-AULA TO WS-QTD-AULAS                                        
019000     MOVE WS-CAMPO-01 TO AULA-CODIGO      (IDX-AULA)                     
019100     MOVE WS-CAMPO-07 TO AULA-NOMBRE        (IDX-AULA)                   
019200     MOVE WS-CAMPO-10 TO AULA-CAPACIDAD  (IDX-AULA)                     
019300     MOVE WS-CAMPO-TIPO-AULA TO AULA-TIPO (IDX-AULA).                    
019400 0111-EXIT.                                                              
019500     EXIT.                                                               
019600*                                                                        
019700*                                                                        
019800 0200-CARREGA-TABELA-RESVS.                                              
019900     PERFORM 0210-LE-LINHA-RESV THRU 0210-EXIT                           
020000             UNTIL WS-FIM-RESVS = 'S'.                                   
020100 0200-EXIT.                                                              
020200     EXIT.                                                               
020300 0210-LE-LINHA-RESV.                                                     
020400     READ RESERVAS-FILE                                                  
020500          AT END                                                         
020600          MOVE 'S' TO WS-FIM-RESVS                                       
020700          GO TO 0210-EXIT.                                               
020800     IF RESV-LINHA-REG = SPACES                                          
020900        GO TO 0210-EXIT.                                                 
021000     MOVE ZEROS TO WS-QTD-CAMPOS                                         
021100     UNSTRING RESV-LINHA-REG DELIMITED BY ','                            
021200          INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04           
021300               WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08           
021400               WS-CAMPO-09 WS-CAMPO-10                                   
021500          TALLYING IN WS-QTD-CAMPOS.                                     
021600     IF WS-QTD-CAMPOS < 9                                                
021700        GO TO 0210-EXIT.                                                 
021800     PERFORM 0220-VERIFICA-AULA-DA-RESV THRU 0220-EXIT                   
021900     IF WS-AULA-RESV-ACHADA = 'N'                                        
022000        DISPLAY 'AVISO - RESERVA IGNORADA NA CARGA: SALA '               
022100                WS-CAMPO-03 ' NAO CADASTRADA'                            
022200        GO TO 0210-EXIT.                                                 
022300     ADD 1 TO WS-QTD-RESVS                                               
022400     SET IDX-RESV TO WS-QTD-RESVS                                        
022500     MOVE WS-CAMPO-01 TO RSV-TIPO          (IDX-RESV)                    
022600     MOVE WS-CAMPO-02 TO RSV-ID            (IDX-RESV)                    
022700     MOVE WS-CAMPO-03 TO RSV-AULA-CODIGO   (IDX-RESV)                    
022800     MOVE WS-CAMPO-04 TO RSV-FECHA         (IDX-RESV)                    
022900     MOVE WS-CAMPO-05 TO RSV-HORA-INICIO   (IDX-RESV)                    
023000     MOVE WS-CAMPO-06 TO RSV-HORA-FIN      (IDX-RESV)                    
023100     MOVE WS-CAMPO-07 TO RSV-RESPONSABLE   (IDX-RESV)                    
023200     MOVE WS-CAMPO-08 TO RSV-ESTADO        (IDX-RESV)                    
023300     MOVE WS-CAMPO-09 TO RSV-DATO-1        (IDX-RESV)                    
023400     MOVE WS-CAMPO-10 TO RSV-DATO-2        (IDX-RESV).                   
023500 0210-EXIT.                                                              
023600     EXIT.                                                               
023700*                                                                        
023800*   CONFERE SE A SALA DA RESERVA EXISTE NO CADASTRO DE SALAS,            
023900*   COMPARACAO CASE-INSENSITIVE (CHAMADO 2013-0040)                      
024000 0220-VERIFICA-AULA-DA-RESV.                                             
024100     MOVE 'N' TO WS-AULA-RESV-ACHADA                                     
024200     MOVE WS-CAMPO-03 TO WS-AULA-COD-MAIUSC                              
024300     INSPECT WS-AULA-COD-MAIUSC                                          
024400             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
024500     SET IDX-AULA TO 1.                                                  
024600 0221-PROCURA-AULA-DA-RESV.                                              
024700     IF IDX-AULA > WS-QTD-AULAS                                          
024800        GO TO 0220-EXIT.                                                 
024900     MOVE AULA-CODIGO (IDX-AULA) TO WS-AULA-TAB-MAIUSC                   
025000     INSPECT WS-AULA-TAB-MAIUSC                                          
025100             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
025200     IF WS-AULA-TAB-MAIUSC = WS-AULA-COD-MAIUSC                          
025300        MOVE 'S' TO WS-AULA-RESV-ACHADA                                  
025400        GO TO 0220-EXIT.                                                 
025500     SET IDX-AULA UP BY 1                                                
025600     GO TO 0221-PROCURA-AULA-DA-RESV.                                    
025700 0220-EXIT.                                                              
025800     EXIT.                                                               
025900*                                                                        
026000*   ORDENACAO POR TROCA (EXCHANGE SORT) SOBRE A TABELA EM                
026100*   MEMORIA, NO ESTILO DO CLASSIF ORIGINAL - CHAVE DE                    
026200*   COMPARACAO MONTADA CONFORME O CAMPO PEDIDO                           
026300 0600-ORDENA-TABELA.                                                     
026400     IF WS-QTD-RESVS < 2                                                 
026500        GO TO 0700-DEVOLVE-RESULTADO.                                    
026600     MOVE WS-QTD-RESVS TO WS-LIMITE-PASSADA                              
026700     SUBTRACT 1 FROM WS-LIMITE-PASSADA.                                  
026800 0610-PASSADA-EXTERNA.                                                   
026900     MOVE 'N' TO WS-HOUVE-TROCA                                          
027000     SET IDX-RESV TO 1.                                                  
027100 0620-PASSADA-INTERNA.                                                   
027200     IF IDX-RESV > WS-LIMITE-PASSADA                                     
027300        GO TO 0620-EXIT.                                                 
027400     SET IDX-RESV2 TO IDX-RESV                                           
027500     SET IDX-RESV2 UP BY 1                                               
027600     PERFORM 0630-MONTA-CHAVE THRU 0630-EXIT                             
027700     IF (LK-ASCENDENTE AND WS-CHAVE-ATUAL > WS-CHAVE-PROXIMA)            
027800        OR (LK-DESCENDENTE AND WS-CHAVE-ATUAL < WS-CHAVE-PROXIMA)        
027900           PERFORM 0640-TROCA-OCORRENCIAS THRU 0640-EXIT                 
028000           MOVE 'S' TO WS-HOUVE-TROCA.                                   
028100     SET IDX-RESV UP BY 1                                                
028200     GO TO 0620-PASSADA-INTERNA.                                         
028300 0620-EXIT.                                                              
028400     EXIT.                                                               
028500     SUBTRACT 1 FROM WS-LIMITE-PASSADA                                   
028600     IF WS-HOUVE-TROCA = 'S'                                             
028700        GO TO 0610-PASSADA-EXTERNA.                                      
028800*                                                                        
028900     GO TO 0700-DEVOLVE-RESULTADO.                                       
029000*                                                                        
029100*   MONTA A CHAVE DE COMPARACAO DAS DUAS OCORRENCIAS VIZINHAS            
029200*   CONFORME O CAMPO PEDIDO EM LK-CAMPO-ORDEM; QUALQUER VALOR            
029300*   NAO RECONHECIDO USA O ID COMO CHAVE (ORDEM-PADRAO)                   
029400 0630-MONTA-CHAVE.                                                       
029500     IF WS-CAMPO-ORDEM-MAIUSC = 'FECHA'                                  
029600        MOVE RSV-FECHA (IDX-RESV)       TO WS-CHAVE-ATUAL(1:10)          
029700        MOVE RSV-HORA-INICIO (IDX-RESV) TO WS-CHAVE-ATUAL(11:5)          
029800        MOVE RSV-FECHA (IDX-RESV2)      TO WS-CHAVE-PROXIMA(1:10)        
029900        MOVE RSV-HORA-INICIO (IDX-RESV2) TO                              
030000                            WS-CHAVE-PROXIMA(11:5)                       
030100        GO TO 0630-EXIT.                                                 
030200     IF WS-CAMPO-ORDEM-MAIUSC = 'AULA'                                   
030300        MOVE RSV-AULA-CODIGO (IDX-RESV)  TO WS-CHAVE-ATUAL               
030400        MOVE RSV-AULA-CODIGO (IDX-RESV2) TO WS-CHAVE-PROXIMA             
030500        GO TO 0630-EXIT.                                                 
030600     IF WS-CAMPO-ORDEM-MAIUSC = 'RESPONSABLE'                            
030700        MOVE RSV-RESPONSABLE (IDX-RESV)  TO WS-CHAVE-ATUAL               
030800        MOVE RSV-RESPONSABLE (IDX-RESV2) TO WS-CHAVE-PROXIMA             
030900        GO TO 0630-EXIT.                                                 
031000     MOVE RSV-ID (IDX-RESV)  TO WS-CHAVE-ATUAL                           
031100     MOVE RSV-ID (IDX-RESV2) TO WS-CHAVE-PROXIMA.                        
031200 0630-EXIT.                                                              
031300     EXIT.                                                               
031400*                                                                        
031500 0640-TROCA-OCORRENCIAS.                                                 
031600     MOVE RSV-TIPO          (IDX-RESV) TO WS-G-TIPO                      
031700     MOVE RSV-ID            (IDX-RESV) TO WS-G-ID                        
031800     MOVE RSV-AULA-CODIGO   (IDX-RESV) TO WS-G-AULA-CODIGO               
031900     MOVE RSV-FECHA         (IDX-RESV) TO WS-G-FECHA                     
032000     MOVE RSV-HORA-INICIO   (IDX-RESV) TO WS-G-HORA-INICIO               
032100     MOVE RSV-HORA-FIN      (IDX-RESV) TO WS-G-HORA-FIN                  
032200     MOVE RSV-RESPONSABLE   (IDX-RESV) TO WS-G-RESPONSAVEL               
032300     MOVE RSV-ESTADO        (IDX-RESV) TO WS-G-ESTADO                    
032400     MOVE RSV-DATO-1        (IDX-RESV) TO WS-G-DATO-1                    
032500     MOVE RSV-DATO-2        (IDX-RESV) TO WS-G-DATO-2                    
032600     MOVE RESV-OCORRENCIA (IDX-RESV2)  TO                                
032700                  RESV-OCORRENCIA (IDX-RESV)                             
032800     MOVE WS-G-TIPO          TO RSV-TIPO         (IDX-RESV2)             
032900     MOVE WS-G-ID            TO RSV-ID           (IDX-RESV2)             
033000     MOVE WS-G-AULA-CODIGO   TO RSV-AULA-CODIGO  (IDX-RESV2)             
033100     MOVE WS-G-FECHA         TO RSV-FECHA        (IDX-RESV2)             
033200     MOVE WS-G-HORA-INICIO   TO RSV-HORA-INICIO  (IDX-RESV2)             
033300     MOVE WS-G-HORA-FIN      TO RSV-HORA-FIN     (IDX-RESV2)             
033400     MOVE WS-G-RESPONSAVEL   TO RSV-RESPONSABLE  (IDX-RESV2)             
033500     MOVE WS-G-ESTADO        TO RSV-ESTADO       (IDX-RESV2)             
033600     MOVE WS-G-DATO-1        TO RSV-DATO-1       (IDX-RESV2)             
033700     MOVE WS-G-DATO-2        TO RSV-DATO-2       (IDX-RESV2).            
033800 0640-EXIT.                                                              
033900     EXIT.                                                               
034000*                                                                        
034100 0700-DEVOLVE-RESULTADO.                                                 
034200     MOVE WS-QTD-RESVS TO LK-QTD-LISTADAS                                
034300     IF WS-QTD-RESVS = ZEROS                                             
034400        GO TO 0999-FIM.                                                  
034500     SET IDX-RESV TO 1.                                                  
034600 0710-COPIA-RESULTADO.                                                   
034700     IF IDX-RESV > WS-QTD-RESVS                                          
034800        GO TO 0710-EXIT.                                                 
034900     MOVE RSV-TIPO          (IDX-RESV) TO LK-LIS-RSV-TIPO                
035000     MOVE RSV-ID            (IDX-RESV) TO LK-LIS-RSV-ID                  
035100     MOVE RSV-AULA-CODIGO   (IDX-RESV) TO LK-LIS-RSV-AULA-CODIGO         
035200     MOVE RSV-FECHA         (IDX-RESV) TO LK-LIS-RSV-FECHA               
035300     MOVE RSV-HORA-INICIO   (IDX-RESV) TO LK-LIS-RSV-HORA-INICIO         
035400     MOVE RSV-HORA-FIN      (IDX-RESV) TO LK-LIS-RSV-HORA-FIN            
035500     MOVE RSV-RESPONSABLE   (IDX-RESV) TO LK-LIS-RSV-RESPONSABLE         
035600     MOVE RSV-ESTADO        (IDX-RESV) TO LK-LIS-RSV-ESTADO              
035700     MOVE RSV-DATO-1        (IDX-RESV) TO LK-LIS-RSV-DATO-1              
035800     MOVE RSV-DATO-2        (IDX-RESV) TO LK-LIS-RSV-DATO-2              
035900     SET IDX-RESV UP BY 1                                                
036000     GO TO 0710-COPIA-RESULTADO.                                         
036100 0710-EXIT.                                                              
036200     EXIT.                                                               
036300*                                                                        
036400     MOVE '00' TO LK-COD-RETORNO                                         
036500     MOVE 'LISTAGEM GERADA COM SUCESSO' TO LK-MSG-RETORNO.               
036600*                                                                        
036700 0999-FIM.                                                               
036800     GOBACK.                                                             
