000100********************************************************         ENZJ0001
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID. CONRESV-COB.                                                
000400 AUTHOR. ENZO 19 - JAMILE 26.                                            
000500 INSTALLATION. FACAD - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.            
000600 DATE-WRITTEN. 03/03/1992.                                               
000700 DATE-COMPILED.                                                          
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.                
000900*                                                                        
001000*   FINALIDADE : CONSULTA DE RESERVAS. MODO 1 - PELO ID DA               
001100*                RESERVA (COMPARACAO EXATA, SEM DIFERENCIAR              
001200*                MAIUSCULA/MINUSCULA), RETORNA UM REGISTRO.              
001300*                MODO 2 - PELO NOME DO RESPONSAVEL (PROCURA              
001400*                DE SUBSTRING, SEM DIFERENCIAR MAIUSCULA/                
001500*                MINUSCULA), RETORNA TODAS AS OCORRENCIAS                
001600*                                                                        
001700*   VRS        DATA           DESCRICAO                                  
001800*   1.0        03/03/1992     IMPLANTACAO ORIGINAL COMO                  
001900*                             CONSULTA DE DISCIPLINAS (CONSDIS)  FAB 0018
002000*   1.1        25/02/1998     Y2K - AJUSTE DE MASCARA DE DATA            
002100*                             USADA NA EMISSAO DA CONSULTA       ENZ 0040
002200*   1.2        19/05/2002     REAPROVEITADO COMO CONSULTA DE             
002300*                             RESERVAS (CONRESV) DO NOVO                 
002400*                             SISTEMA DE RESERVA DE SALAS        JK  0070
002500*   1.3        27/03/2006     INCLUIDA CONSULTA POR NOME DO              
002600*                             RESPONSAVEL (PROCURA DE SUBSTRING) ENZ 0086
002610*   1.4        05/02/2013     CONSULTA DE RESERVAS NAO CONFERIA          
002620*                             SE A SALA DA RESERVA EXISTIA NO            
002630*                             CADASTRO DE SALAS; CARGA DO                
002640*                             CADASTRO DE RESERVAS ACEITAVA              
002650*                             RESERVA ORFA SEM AVISO. INCLUIDA           
002660*                             CARGA DO CADASTRO DE SALAS E               
002670*                             VERIFICACAO (0220-VERIFICA-AULA-           
002680*                             DA-RESV) COM AVISO NO CONSOLE P/           
002690*                             RESERVA IGNORADA (2013-0040)    RA  0151   
002700********************************************************         ENZJ0001
002800*                                                                        
002900 ENVIRONMENT DIVISION.                                                   
003000 CONFIGURATION SECTION.                                                  
003100 SOURCE-COMPUTER. IBM-PC.                                                
003200 OBJECT-COMPUTER. IBM-PC.                                                
003300 SPECIAL-NAMES.                                                          
003400     C01 IS TOP-OF-FORM                                                  
003500     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                                   
003600     UPSI-0 ON  STATUS IS SW-RODADA-REPROCESSO                           
003700     UPSI-0 OFF STATUS IS SW-RODADA-NORMAL.                              
003800 INPUT-OUTPUT SECTION.                                                   
003900 FILE-CONTROL.                                                           
004000     SELECT RESERVAS-FILE ASSIGN TO 'RESVSDAT'                           
004100                          ORGANIZATION LINE SEQUENTIAL                   
004200                          FILE STATUS IS STATUS-RESVS.                   
004300     SELECT AULAS-FILE    ASSIGN TO 'AULASDAT'                           
004400                          ORGANIZATION LINE SEQUENTIAL                   
004500                          FILE STATUS IS STATUS-AULAS.                   
004600*                                                                        
004700 DATA DIVISION.                                                          
004800 FILE SECTION.                                                           
004900 FD  RESERVAS-FILE                                                       
005000     LABEL RECORD STANDARD.                                              
005100 01  RESV-LINHA-REG              PIC X(150).                             
005200 FD  AULAS-FILE                                                          
005300     LABEL RECORD STANDARD.                                              
005400 01  AULA-LINHA-REG              PIC X(100).                             
005500*                                                                        
005600 WORKING-STORAGE SECTION.                                                
005700 01  STATUS-RESVS                PIC X(02) VALUE SPACES.                 
005800 01  STATUS-AULAS                PIC X(02) VALUE SPACES.                 
005900 01  WS-QTD-RESVS                PIC 9(05) COMP VALUE ZEROS.             
006000 01  WS-QTD-CAMPOS               PIC 9(02) COMP VALUE ZEROS.             
006100 01  WS-FIM-RESVS                PIC X(01) VALUE 'N'.                    
006200 01  WS-QTD-ACHADAS              PIC 9(05) COMP VALUE ZEROS.             
006300 01  WS-TAM-PROCURADO            PIC 9(02) COMP VALUE ZEROS.             
006400 01  WS-TAM-RESPONSAVEL          PIC 9(02) COMP VALUE ZEROS.             
006500 01  WS-POS-ACHADA               PIC 9(02) COMP VALUE ZEROS.             
006600 01  WS-POS-VARREDURA           PIC 9(02) COMP VALUE ZEROS.              
006700 01  WS-TAM-LIMITE              PIC 9(02) COMP VALUE ZEROS.              
006800 01  WS-SUBSTR-ACHADA           PIC X(01) VALUE 'N'.                     
006900 01  WS-MINUSCULAS               PIC X(30)                               
007000        VALUE 'abcdefghijklmnopqrstuvwxyz    '.                          
007100 01  WS-MAIUSCULAS               PIC X(30)                               
007200        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ    '.                          
007300 01  WS-ID-MAIUSC                PIC X(08).                              
007400 01  WS-ID-TAB-MAIUSC            PIC X(08).                              
007500 01  WS-RESP-PROCURADO-MAIUSC    PIC X(30).                              
007600 01  WS-RESP-TAB-MAIUSC          PIC X(30).                              
007700*   CAMPOS DE TRABALHO DA QUEBRA DA LINHA DE RESERVA (9 CAMPOS)          
007800 01  WS-CAMPO-01                 PIC X(10).                              
007900 01  WS-CAMPO-02                 PIC X(08).                              
008000 01  WS-CAMPO-03                 PIC X(10).                              
008100 01  WS-CAMPO-04                 PIC X(10).                              
008200 01  WS-CAMPO-05                 PIC X(05).                              
008300 01  WS-CAMPO-06                 PIC X(05).                              
008400 01  WS-CAMPO-07                 PIC X(30).                              
008500 01  WS-CAMPO-08                 PIC X(10).                              
008600 01  WS-CAMPO-09                 PIC X(30).                              
008700 01  WS-CAMPO-10                 PIC 9(04).                              
008800*   CAMPO EXTRA P/ QUEBRA DA LINHA DE SALA (TIPO DE SALA)                
008900 01  WS-CAMPO-TIPO-AULA          PIC X(12).                              
009000*                                                                        
009100*   TABELA EM MEMORIA DO CADASTRO DE RESERVAS (CARGA INICIAL)            
009200 01  TABELA-RESERVAS.                                                    
009300     05  RESV-OCORRENCIA OCCURS 2000 TIMES                               
009400                         INDEXED BY IDX-RESV.                            
009500         COPY RESVREG.                                                   
009600*                                                                        
009700*   AREA DE SAIDA DA CONSULTA - ATE 50 OCORRENCIAS RETORNADAS            
009800 01  TABELA-RETORNO.                                                     
009900     05  RETORNO-OCORRENCIA OCCURS 50 TIMES                              
010000                            INDEXED BY IDX-RET.                          
010100         10  RET-RSV-TIPO         PIC X(10).                             
010200         10  RET-RSV-ID           PIC X(08).                             
010300         10  RET-RSV-AULA-CODIGO  PIC X(10).                             
010400         10  RET-RSV-FECHA        PIC X(10).                             
010500         10  RET-RSV-HORA-INICIO  PIC X(05).                             
010600         10  RET-RSV-HORA-FIN     PIC X(05).                             
010700         10  RET-RSV-RESPONSABLE  PIC X(30).                             
010800         10  RET-RSV-ESTADO       PIC X(10).                             
010900         10  RET-RSV-DATO-1       PIC X(30).                             
011000         10  RET-RSV-DATO-2       PIC 9(04).                             
011100*                                                                        
011200*   CAMPOS DE CONTROLE DA TABELA DO CADASTRO DE SALAS, CARREGADA         
011300*   ANTES DO CADASTRO DE RESERVAS P/ CONFERENCIA DA SALA DA              
011400*   RESERVA (CHAMADO 2013-0040)                                          
011500 01  WS-QTD-AULAS                PIC 9(05) COMP VALUE ZEROS.             
011600 01  WS-FIM-AULAS                PIC X(01) VALUE 'N'.                    
011700 01  WS-AULA-COD-MAIUSC          PIC X(10).                              
011800 01  WS-AULA-TAB-MAIUSC          PIC X(10).                              
011900 01  WS-AULA-RESV-ACHADA         PIC X(01) VALUE 'N'.                    
012000*                                                                        
012100*   TABELA EM MEMORIA DO CADASTRO DE SALAS (CARGA INICIAL)               
012200 01  TABELA-AULAS.                                                       
012300     05  AULA-OCORRENCIA OCCURS 500 TIMES                                
012400                         INDEXED BY IDX-AULA.                            
012500     COPY AULAREG.                                                       
012600 LINKAGE SECTION.                                                        
012700 01  LK-PARM-CONSULTA.                                                   
012800     05  LK-MODO-CONSULTA        PIC X(01).                              
012900*           88  LK-MODO-ID       VALUE '1'.                              
013000*           88  LK-MODO-RESP     VALUE '2'.                              
013100     05  LK-RSV-ID               PIC X(08).                              
013200     05  LK-RSV-RESPONSABLE      PIC X(30).                              
013300     05  LK-RETORNO.                                                     
013400         10  LK-COD-RETORNO      PIC X(02).                              
013500             88  LK-OK           VALUE '00'.                             
013600             88  LK-ERRO         VALUE '99'.                             
013700         10  LK-MSG-RETORNO      PIC X(40).                              
013800         10  LK-QTD-RETORNADAS   PIC 9(05).                              
013900     05  LK-TABELA-RETORNO.                                              
014000         10  LK-RET-OCORRENCIA OCCURS 50 TIMES.                          
014100             15  LK-RET-RSV-TIPO         PIC X(10).                      
014200             15  LK-RET-RSV-ID           PIC X(08).                      
014300             15  LK-RET-RSV-AULA-CODIGO  PIC X(10).                      
014400             15  LK-RET-RSV-FECHA        PIC X(10).                      
014500             15  LK-RET-RSV-HORA-INICIO  PIC X(05).                      
014600             15  LK-RET-RSV-HORA-FIN     PIC X(05).                      
014700             15  LK-RET-RSV-RESPONSABLE  PIC X(30).                      
014800             15  LK-RET-RSV-ESTADO       PIC X(10).                      
014900             15  LK-RET-RSV-DATO-1       PIC X(30).                      
015000             15  LK-RET-RSV-DATO-2       PIC 9(04).                      
015100*                                                                        
015200 PROCEDURE DIVISION USING LK-PARM-CONSULTA.                              
015300*                                                                        
015400 0100-ABRE-ARQUIVO-RESVS.                                                
015500     MOVE SPACES TO LK-MSG-RETORNO                                       
015600     MOVE '00' TO LK-COD-RETORNO                                         
015700     MOVE ZEROS TO LK-QTD-RETORNADAS                                     
015800     MOVE ZEROS TO WS-QTD-ACHADAS                                        
015900     OPEN INPUT AULAS-FILE                                               
016000     IF NOT STATUS-AULAS = '00'                                          
016100        MOVE '99' TO LK-COD-RETORNO                                      
016200        MOVE 'CADASTRO DE SALAS INEXISTENTE' TO LK-MSG-RETORNO           
016300        GO TO 0999-FIM.                                                  
016400     PERFORM 0110-CARREGA-TABELA-AULAS THRU 0110-EXIT                    
016500     CLOSE AULAS-FILE                                                    
016600     OPEN INPUT RESERVAS-FILE                                            
016700     IF STATUS-RESVS = '00'                                              
016800        PERFORM 0200-CARREGA-TABELA-RESVS THRU 0200-EXIT                 
016900        CLOSE RESERVAS-FILE                                              
017000        GO TO 0280-DECIDE-MODO.                                          
017100     MOVE '99' TO LK-COD-RETORNO                                         
017200     MOVE 'CADASTRO DE RESERVAS INEXISTENTE' TO LK-MSG-RETORNO           
017300     GO TO 0999-FIM.                                                     
017400*                                                                        
017500*   CARGA DO CADASTRO DE SALAS EM MEMORIA P/ CONFERENCIA DA SALA         
017600*   DA RESERVA CONTRA O CADASTRO (CHAMADO 2013-0040)                     
017700 0110-CARREGA-TABELA-AULAS.                                              
017800     PERFORM 0111-LE-LINHA-AULA THRU 0111-EXIT                           
017900             UNTIL WS-FIM-AULAS = 'S'.                                   
018000 0110-EXIT.                                                              
018100     EXIT.                                                               
018200 0111-LE-LINHA-AULA.                                                     
018300     READ AULAS-FILE                                                     
018400          AT END                                                         
018500          MOVE 'S' TO WS-FIM-AULAS                                       
018600          GO TO 0111-EXIT.                                               
018700     IF AULA-LINHA-REG = SPACES                                          
018800        GO TO 0111-EXIT.                                                 
018900     MOVE ZEROS TO WS-QTD-CAMPOS                                         
019000     UNSTRING AULA-LINHA-REG DELIMITED BY ','                            
019100          INTO WS-CAMPO-01 WS-CAMPO-07 WS-CAMPO-10                       
019200               WS-CAMPO-TIPO-AULA                                        
019300          TALLYING IN WS-QTD-CAMPOS.                                     
019400     IF WS-QTD-CAMPOS < 4                                                
019500        GO TO 0111-EXIT.                                                 
019600     ADD 1 TO WS-QTD-AULAS                                               
019700     SET IDX-AULA TO WS-QTD-AULAS                                        
019800     MOVE WS-CAMPO-01 TO AULA-CODIGO      (IDX-AULA)                     
019900     MOVE WS-CAMPO-07 TO AULA-NOMBRE        (IDX-AULA)                   
020000     MOVE WS-CAMPO-10 TO AULA-CAPACIDAD  (IDX-AULA)                     
020100     MOVE WS-CAMPO-TIPO-AULA TO AULA-TIPO (IDX-AULA).                    
020200 0111-EXIT.                                                              
020300     EXIT.                                                               
020400*                                                                        
020500*                                                                        
020600 0200-CARREGA-TABELA-RESVS.                                              
020700     PERFORM 0210-LE-LINHA-RESV THRU 0210-EXIT                           
020800             UNTIL WS-FIM-RESVS = 'S'.                                   
020900 0200-EXIT.                                                              
021000     EXIT.                                                               
021100 0210-LE-LINHA-RESV.                                                     
021200     READ RESERVAS-FILE                                                  
021300          AT END                                                         
021400          MOVE 'S' TO WS-FIM-RESVS                                       
021500          GO TO 0210-EXIT.                                               
021600     IF RESV-LINHA-REG = SPACES                                          
021700        GO TO 0210-EXIT.                                                 
021800     MOVE ZEROS TO WS-QTD-CAMPOS                                         
021900     UNSTRING RESV-LINHA-REG DELIMITED BY ','                            
022000          INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04           
022100               WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08           
022200               WS-CAMPO-09 WS-CAMPO-10                                   
022300          TALLYING IN WS-QTD-CAMPOS.                                     
022400     IF WS-QTD-CAMPOS < 9                                                
022500        GO TO 0210-EXIT.                                                 
022600     PERFORM 0220-VERIFICA-AULA-DA-RESV THRU 0220-EXIT                   
022700     IF WS-AULA-RESV-ACHADA = 'N'                                        
022800        DISPLAY 'AVISO - RESERVA IGNORADA NA CARGA: SALA '               
022900                WS-CAMPO-03 ' NAO CADASTRADA'                            
023000        GO TO 0210-EXIT.                                                 
023100     ADD 1 TO WS-QTD-RESVS                                               
023200     SET IDX-RESV TO WS-QTD-RESVS                                        
023300     MOVE WS-CAMPO-01 TO RSV-TIPO          (IDX-RESV)                    
023400     MOVE WS-CAMPO-02 TO RSV-ID            (IDX-RESV)                    
023500     MOVE WS-CAMPO-03 TO RSV-AULA-CODIGO   (IDX-RESV)                    
023600     MOVE WS-CAMPO-04 TO RSV-FECHA         (IDX-RESV)                    
023700     MOVE WS-CAMPO-05 TO RSV-HORA-INICIO   (IDX-RESV)                    
023800     MOVE WS-CAMPO-06 TO RSV-HORA-FIN      (IDX-RESV)                    
023900     MOVE WS-CAMPO-07 TO RSV-RESPONSABLE   (IDX-RESV)                    
024000     MOVE WS-CAMPO-08 TO RSV-ESTADO        (IDX-RESV)                    
024100     MOVE WS-CAMPO-09 TO RSV-DATO-1        (IDX-RESV)                    
024200     MOVE WS-CAMPO-10 TO RSV-DATO-2        (IDX-RESV).                   
024300 0210-EXIT.                                                              
024400     EXIT.                                                               
024500*                                                                        
024600*   CONFERE SE A SALA DA RESERVA EXISTE NO CADASTRO DE SALAS,            
024700*   COMPARACAO CASE-INSENSITIVE (CHAMADO 2013-0040)                      
024800 0220-VERIFICA-AULA-DA-RESV.                                             
024900     MOVE 'N' TO WS-AULA-RESV-ACHADA                                     
025000     MOVE WS-CAMPO-03 TO WS-AULA-COD-MAIUSC                              
025100     INSPECT WS-AULA-COD-MAIUSC                                          
025200             CONVERTING WS-MINUSCULAS(1:26) TO                           
025300                        WS-MAIUSCULAS(1:26)                              
025400     SET IDX-AULA TO 1.                                                  
025500 0221-PROCURA-AULA-DA-RESV.                                              
025600     IF IDX-AULA > WS-QTD-AULAS                                          
025700        GO TO 0220-EXIT.                                                 
025800     MOVE AULA-CODIGO (IDX-AULA) TO WS-AULA-TAB-MAIUSC                   
025900     INSPECT WS-AULA-TAB-MAIUSC                                          
026000             CONVERTING WS-MINUSCULAS(1:26) TO                           
026100                        WS-MAIUSCULAS(1:26)                              
026200     IF WS-AULA-TAB-MAIUSC = WS-AULA-COD-MAIUSC                          
026300        MOVE 'S' TO WS-AULA-RESV-ACHADA                                  
026400        GO TO 0220-EXIT.                                                 
026500     SET IDX-AULA UP BY 1                                                
026600     GO TO 0221-PROCURA-AULA-DA-RESV.                                    
026700 0220-EXIT.                                                              
026800     EXIT.                                                               
026900*                                                                        
027000 0280-DECIDE-MODO.                                                       
027100     IF LK-MODO-ID                                                       
027200        GO TO 0300-BUSCA-ID.                                             
027300     IF LK-MODO-RESP                                                     
027400        GO TO 0400-BUSCA-RESPONSAVEL.                                    
027500     MOVE '99' TO LK-COD-RETORNO                                         
027600     MOVE 'MODO DE CONSULTA INVALIDO' TO LK-MSG-RETORNO                  
027700     GO TO 0999-FIM.                                                     
027800*                                                                        
027900*   MODO 1: BUSCA EXATA PELO ID, CASE-INSENSITIVE                        
028000 0300-BUSCA-ID.                                                          
028100     MOVE LK-RSV-ID TO WS-ID-MAIUSC                                      
028200     INSPECT WS-ID-MAIUSC                                                
028300             CONVERTING WS-MINUSCULAS(1:26) TO                           
028400                        WS-MAIUSCULAS(1:26).                             
028500     SET IDX-RESV TO 1.                                                  
028600 0310-PROCURA-ID.                                                        
028700     IF IDX-RESV > WS-QTD-RESVS                                          
028800        GO TO 0310-EXIT.                                                 
028900     MOVE RSV-ID (IDX-RESV) TO WS-ID-TAB-MAIUSC                          
029000     INSPECT WS-ID-TAB-MAIUSC                                            
029100             CONVERTING WS-MINUSCULAS(1:26) TO                           
029200                        WS-MAIUSCULAS(1:26).                             
029300     IF WS-ID-TAB-MAIUSC = WS-ID-MAIUSC                                  
029400        PERFORM 0500-COPIA-P-RETORNO THRU 0500-EXIT                      
029500        GO TO 0310-EXIT.                                                 
029600     SET IDX-RESV UP BY 1                                                
029700     GO TO 0310-PROCURA-ID.                                              
029800 0310-EXIT.                                                              
029900     EXIT.                                                               
030000     GO TO 0900-FINALIZA-CONSULTA.                                       
030100*                                                                        
030200*   MODO 2: PROCURA DE SUBSTRING NO NOME DO RESPONSAVEL, POR             
030300*   VARREDURA DE POSICAO (SEM FUNCTION INTRINSECA)                       
030400 0400-BUSCA-RESPONSAVEL.                                                 
030500     MOVE LK-RSV-RESPONSABLE TO WS-RESP-PROCURADO-MAIUSC                 
030600     INSPECT WS-RESP-PROCURADO-MAIUSC                                    
030700             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
030800     MOVE ZEROS TO WS-TAM-PROCURADO                                      
030900     INSPECT WS-RESP-PROCURADO-MAIUSC TALLYING WS-TAM-PROCURADO          
031000             FOR CHARACTERS BEFORE INITIAL SPACE                         
031100     IF WS-TAM-PROCURADO = ZEROS                                         
031200        GO TO 0900-FINALIZA-CONSULTA.                                    
031300     COMPUTE WS-TAM-LIMITE = 31 - WS-TAM-PROCURADO                       
031400     SET IDX-RESV TO 1.                                                  
031500 0410-PROCURA-RESP.                                                      
031600     IF IDX-RESV > WS-QTD-RESVS                                          
031700        GO TO 0410-EXIT.                                                 
031800     MOVE RSV-RESPONSABLE (IDX-RESV) TO WS-RESP-TAB-MAIUSC               
031900     INSPECT WS-RESP-TAB-MAIUSC                                          
032000             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
032100     MOVE 'N' TO WS-SUBSTR-ACHADA                                        
032200     IF WS-TAM-LIMITE < 1                                                
032300        GO TO 0419-VERIFICA.                                             
032400     SET WS-POS-VARREDURA TO 1.                                          
032500 0415-VARRE-POSICOES.                                                    
032600     IF WS-POS-VARREDURA > WS-TAM-LIMITE                                 
032700        GO TO 0415-EXIT.                                                 
032800     IF WS-RESP-TAB-MAIUSC (WS-POS-VARREDURA : WS-TAM-PROCURADO)         
032900        = WS-RESP-PROCURADO-MAIUSC (1 : WS-TAM-PROCURADO)                
033000           MOVE 'S' TO WS-SUBSTR-ACHADA                                  
033100           GO TO 0415-EXIT.                                              
033200     ADD 1 TO WS-POS-VARREDURA                                           
033300     GO TO 0415-VARRE-POSICOES.                                          
033400 0415-EXIT.                                                              
033500     EXIT.                                                               
033600 0419-VERIFICA.                                                          
033700     IF WS-SUBSTR-ACHADA = 'S'                                           
033800        PERFORM 0500-COPIA-P-RETORNO THRU 0500-EXIT.                     
033900     SET IDX-RESV UP BY 1                                                
034000     GO TO 0410-PROCURA-RESP.                                            
034100 0410-EXIT.                                                              
034200     EXIT.                                                               
034300     GO TO 0900-FINALIZA-CONSULTA.                                       
034400*                                                                        
034500*   COPIA A OCORRENCIA ACHADA P/ A TABELA DE RETORNO                     
034600 0500-COPIA-P-RETORNO.                                                   
034700     IF WS-QTD-ACHADAS >= 50                                             
034800        GO TO 0500-EXIT.                                                 
034900     ADD 1 TO WS-QTD-ACHADAS                                             
035000     SET IDX-RET TO WS-QTD-ACHADAS                                       
035100     MOVE RSV-TIPO          (IDX-RESV) TO LK-RET-RSV-TIPO                
035200     MOVE RSV-ID            (IDX-RESV) TO LK-RET-RSV-ID                  
035300     MOVE RSV-AULA-CODIGO   (IDX-RESV) TO LK-RET-RSV-AULA-CODIGO         
035400     MOVE RSV-FECHA         (IDX-RESV) TO LK-RET-RSV-FECHA               
035500     MOVE RSV-HORA-INICIO   (IDX-RESV) TO LK-RET-RSV-HORA-INICIO         
035600     MOVE RSV-HORA-FIN      (IDX-RESV) TO LK-RET-RSV-HORA-FIN            
035700     MOVE RSV-RESPONSABLE   (IDX-RESV) TO LK-RET-RSV-RESPONSABLE         
035800     MOVE RSV-ESTADO        (IDX-RESV) TO LK-RET-RSV-ESTADO              
035900     MOVE RSV-DATO-1        (IDX-RESV) TO LK-RET-RSV-DATO-1              
036000     MOVE RSV-DATO-2        (IDX-RESV) TO LK-RET-RSV-DATO-2              
036100 0500-EXIT.                                                              
036200     EXIT.                                                               
036300*                                                                        
036400 0900-FINALIZA-CONSULTA.                                                 
036500     MOVE WS-QTD-ACHADAS TO LK-QTD-RETORNADAS                            
036600     IF WS-QTD-ACHADAS = ZEROS                                           
036700        MOVE '99' TO LK-COD-RETORNO                                      
036800        MOVE 'NENHUMA RESERVA ENCONTRADA' TO LK-MSG-RETORNO              
036900        GO TO 0999-FIM.                                                  
037000     MOVE '00' TO LK-COD-RETORNO                                         
037100     MOVE 'CONSULTA REALIZADA COM SUCESSO' TO LK-MSG-RETORNO.            
037200*                                                                        
037300 0999-FIM.                                                               
037400     GOBACK.                                                             
