000100********************************************************         ENZJ0001
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID. CADRESV-COB.                                                
000400 AUTHOR. FABIO.                                                          
000500 INSTALLATION. FACAD - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.            
000600 DATE-WRITTEN. 22/08/1985.                                               
000700 DATE-COMPILED.                                                          
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.                
000900*                                                                        
001000*   FINALIDADE : INCLUSAO DE RESERVA DE SALA (CLASE, EVENTO              
001100*                OU PRACTICA), COM VALIDACAO DAS REGRAS DE               
001200*                CADA TIPO, VERIFICACAO DE CHOQUE DE HORARIO             
001300*                NA MESMA SALA/DATA E NUMERACAO SEQUENCIAL DO            
001400*                ID DA RESERVA (R1, R2, R3, ...)                         
001500*                                                                        
001600*   VRS        DATA           DESCRICAO                                  
001700*   1.0        22/08/1985     IMPLANTACAO ORIGINAL COMO                  
001800*                             LANCAMENTO DE NOTAS (ENTNOTAS)     FAB 0001
001900*   1.1        05/03/1990     INCLUSAO DE CRITICA DE CAMPOS              
002000*                             EM BRANCO                          FAB 0014
002100*   1.2        19/11/1996     AJUSTE NA ROTINA DE GRAVACAO -             
002200*                             ARQUIVO CRESCENDO DEMAIS           ENZ 0028
002300*   1.3        14/09/1998     Y2K - DATA DO CADASTRO COM 4               
002400*                             DIGITOS DE ANO                     ENZ 0041
002500*   1.4        02/04/2002     REAPROVEITADO COMO CADASTRO DE             
002600*                             RESERVAS (CADRESV) DO NOVO                 
002700*                             SISTEMA DE RESERVA DE SALAS        JK  0063
002800*   1.5        29/04/2002     INCLUIDAS AS REGRAS POR TIPO DE            
002900*                             RESERVA (CLASE/EVENTO/PRACTICA) E          
003000*                             A VERIFICACAO DE CHOQUE DE HORARIO JK  0065
003100*   1.6        18/06/2005     NUMERACAO AUTOMATICA DO ID DA              
003200*                             RESERVA (ANTES ERA DIGITADO)       ENZ 0081
003300*   1.7        09/11/2011     CORRIGIDA VALIDACAO DE CONFLITO -          
003400*                             HORARIOS ENCOSTADOS (FIM = INICIO)         
003500*                             NAO SAO MAIS REJEITADOS                    
003600*                             (CHAMADO 2011-0347)                MCS 0133
003610*   1.8        29/01/2013     CORRIGIDA CARGA DO CADASTRO DE             
003615*                             SALAS - AULA-TIPO VINHA SENDO              
003620*                             TRUNCADO P/ 10 POSICOES POR                
003625*                             REAPROVEITAR O CAMPO DE TRABALHO           
003630*                             DA RESERVA (WS-CAMPO-08); CRIADO           
003635*                             CAMPO PROPRIO DE 12 POSICOES               
003640*                             (CHAMADO 2013-0022)                RA  0147
003645*   1.9        05/02/2013     CARGA DO CADASTRO DE RESERVAS NAO          
003650*                             CONFERIA SE A SALA DA RESERVA              
003655*                             EXISTIA NO CADASTRO DE SALAS;              
003660*                             RESERVA ORFA ENTRAVA NA TABELA             
003665*                             SEM AVISO. INCLUIDA VERIFICACAO            
003670*                             (0122-VERIFICA-AULA-DA-RESV) COM           
003675*                             AVISO NO CONSOLE P/ RESERVA                
003680*                             IGNORADA (CHAMADO 2013-0040)      RA  0149 
003700********************************************************         ENZJ0001
003800*                                                                        
003900 ENVIRONMENT DIVISION.                                                   
004000 CONFIGURATION SECTION.                                                  
004100 SOURCE-COMPUTER. IBM-PC.                                                
004200 OBJECT-COMPUTER. IBM-PC.                                                
004300 SPECIAL-NAMES.                                                          
004400     C01 IS TOP-OF-FORM                                                  
004500     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                                   
004600     UPSI-0 ON  STATUS IS SW-RODADA-REPROCESSO                           
004700     UPSI-0 OFF STATUS IS SW-RODADA-NORMAL.                              
004800 INPUT-OUTPUT SECTION.                                                   
004900 FILE-CONTROL.                                                           
005000     SELECT AULAS-FILE    ASSIGN TO 'AULASDAT'                           
005100                          ORGANIZATION LINE SEQUENTIAL                   
005200                          FILE STATUS IS STATUS-AULAS.                   
005300     SELECT RESERVAS-FILE ASSIGN TO 'RESVSDAT'                           
005400                          ORGANIZATION LINE SEQUENTIAL                   
005500                          FILE STATUS IS STATUS-RESVS.                   
005600*                                                                        
005700 DATA DIVISION.                                                          
005800 FILE SECTION.                                                           
005900 FD  AULAS-FILE                                                          
006000     LABEL RECORD STANDARD.                                              
006100 01  AULA-LINHA-REG              PIC X(100).                             
006200 FD  RESERVAS-FILE                                                       
006300     LABEL RECORD STANDARD.                                              
006400 01  RESV-LINHA-REG              PIC X(150).                             
006500*                                                                        
006600 WORKING-STORAGE SECTION.                                                
006700 01  STATUS-AULAS                PIC X(02) VALUE SPACES.                 
006800 01  STATUS-RESVS                PIC X(02) VALUE SPACES.                 
006900 01  WS-QTD-AULAS                PIC 9(05) COMP VALUE ZEROS.             
007000 01  WS-QTD-RESVS                PIC 9(05) COMP VALUE ZEROS.             
007100 01  WS-QTD-CAMPOS               PIC 9(02) COMP VALUE ZEROS.             
007200 01  WS-FIM-AULAS                PIC X(01) VALUE 'N'.                    
007300 01  WS-FIM-RESVS                PIC X(01) VALUE 'N'.                    
007400 01  WS-POSICAO-AULA-ACHADA      PIC 9(05) COMP VALUE ZEROS.             
007450*   INDICADOR P/ AVISO DE RESERVA ORFA NA CARGA (SALA NAO                
007460*   CADASTRADA) - SEM RELACAO COM WS-POSICAO-AULA-ACHADA, QUE            
007470*   E USADO SO NA VALIDACAO DA RESERVA SENDO INCLUIDA                    
007480 01  WS-AULA-RESV-ACHADA         PIC X(01) VALUE 'N'.                    
007500 01  WS-PROXIMO-NUMERO           PIC 9(07) COMP VALUE ZEROS.             
007600 01  WS-NUMERO-ID-ATUAL          PIC 9(07) COMP VALUE ZEROS.             
007700 01  WS-ACHOU-CONFLITO           PIC X(01) VALUE 'N'.                    
007800 01  WS-MINUSCULAS               PIC X(26)                               
007900        VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
008000 01  WS-MAIUSCULAS               PIC X(26)                               
008100        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
008200 01  WS-AULA-COD-MAIUSC          PIC X(10).                              
008300 01  WS-AULA-TAB-MAIUSC          PIC X(10).                              
008400 01  WS-TIPO-MAIUSC              PIC X(10).                              
008500*   DATA CORRENTE DO SISTEMA, FORNECIDA VIA LINKAGE PELO                 
008600*   PROGRAMA CHAMADOR (SEM ACCEPT FROM DATE, PADRAO FACAD)               
008700 01  WS-HOJE-AAAAMMDD            PIC 9(08).                              
008800 01  WS-HOJE-R REDEFINES WS-HOJE-AAAAMMDD.                               
008900     05  WS-HOJE-ANO             PIC 9(04).                              
009000     05  WS-HOJE-MES             PIC 9(02).                              
009100     05  WS-HOJE-DIA             PIC 9(02).                              
009200*   CAMPOS DE TRABALHO DA QUEBRA DA LINHA DE RESERVA (9 CAMPOS)          
009300 01  WS-CAMPO-01                 PIC X(10).                              
009400 01  WS-CAMPO-02                 PIC X(08).                              
009500 01  WS-CAMPO-03                 PIC X(10).                              
009600 01  WS-CAMPO-04                 PIC X(10).                              
009700 01  WS-CAMPO-05                 PIC X(05).                              
009800 01  WS-CAMPO-06                 PIC X(05).                              
009900 01  WS-CAMPO-07                 PIC X(30).                              
010000 01  WS-CAMPO-08                 PIC X(10).                              
010100 01  WS-CAMPO-09                 PIC X(30).                              
010200 01  WS-CAMPO-10                 PIC 9(04).                              
010250*   CAMPO PROPRIO P/ AULA-TIPO NA CARGA DO CADASTRO DE SALAS -           
010260*   NAO REAPROVEITA WS-CAMPO-08 (X(10), DIMENSIONADO P/ O                
010270*   RSV-ESTADO DA RESERVA), POIS AULA-TIPO CHEGA A 12 POSICOES           
010280*   (EX.: 'LABORATORIO')                                                 
010290 01  WS-CAMPO-TIPO-AULA          PIC X(12).                              
010300*   CAMPOS AUXILIARES P/ CALCULO DE MINUTOS NA VERIF.CONFLITO            
010400 01  WS-MIN-INI-NOVA              PIC S9(05) COMP.                       
010500 01  WS-MIN-FIM-NOVA              PIC S9(05) COMP.                       
010600 01  WS-MIN-INI-EXIST             PIC S9(05) COMP.                       
010700 01  WS-MIN-FIM-EXIST              PIC S9(05) COMP.                      
010800 01  WS-HORA-2-DIG                PIC 9(02) COMP.                        
010900 01  WS-MINUTO-2-DIG              PIC 9(02) COMP.                        
011000*   REDEFINICAO DO ID P/ EXTRAIR A LETRA E O NUMERO SEQUENCIAL           
011100 01  WS-ID-GERADO                PIC X(08).                              
011200 01  WS-ID-GERADO-R REDEFINES WS-ID-GERADO.                              
011300     05  WS-ID-LETRA             PIC X(01).                              
011400     05  WS-ID-NUMERO            PIC 9(07).                              
011500 01  WS-ID-NUMERO-EDITADO        PIC 9(07).                              
011600*                                                                        
011700*   TABELA EM MEMORIA DO CADASTRO DE SALAS (CARGA INICIAL)               
011800 01  TABELA-AULAS.                                                       
011900     05  AULA-OCORRENCIA OCCURS 500 TIMES                                
012000                         INDEXED BY IDX-AULA.                            
012100         COPY AULAREG.                                                   
012200*                                                                        
012300*   TABELA EM MEMORIA DO CADASTRO DE RESERVAS (CARGA INICIAL)            
012400 01  TABELA-RESERVAS.                                                    
012500     05  RESV-OCORRENCIA OCCURS 2000 TIMES                               
012600                         INDEXED BY IDX-RESV IDX-RESV2.                  
012700         COPY RESVREG.                                                   
012800*                                                                        
012900 LINKAGE SECTION.                                                        
013000 01  LK-PARM-RESERVA.                                                    
013100     05  LK-DATA-HOJE            PIC 9(08).                              
013200     05  LK-RSV-TIPO             PIC X(10).                              
013300     05  LK-RSV-AULA-CODIGO      PIC X(10).                              
013400     05  LK-RSV-FECHA            PIC X(10).                              
013500     05  LK-RSV-HORA-INICIO      PIC X(05).                              
013600     05  LK-RSV-HORA-FIN         PIC X(05).                              
013700     05  LK-RSV-RESPONSABLE      PIC X(30).                              
013800     05  LK-RSV-DATO-1           PIC X(30).                              
013900     05  LK-RSV-DATO-2           PIC 9(04).                              
014000     05  LK-RETORNO.                                                     
014100         10  LK-COD-RETORNO      PIC X(02).                              
014200             88  LK-OK           VALUE '00'.                             
014300             88  LK-ERRO         VALUE '99'.                             
014400         10  LK-MSG-RETORNO      PIC X(40).                              
014500         10  LK-RSV-ID-GERADO    PIC X(08).                              
014600*                                                                        
014700 PROCEDURE DIVISION USING LK-PARM-RESERVA.                               
014800*                                                                        
014900 0100-ABRE-ARQUIVOS.                                                     
015000     MOVE SPACES TO LK-MSG-RETORNO                                       
015100     MOVE SPACES TO LK-RSV-ID-GERADO                                     
015200     MOVE '00' TO LK-COD-RETORNO                                         
015300     MOVE LK-DATA-HOJE TO WS-HOJE-AAAAMMDD                               
015400     MOVE ZEROS TO WS-POSICAO-AULA-ACHADA                                
015500     OPEN INPUT AULAS-FILE                                               
015600     IF NOT STATUS-AULAS = '00'                                          
015700        MOVE '99' TO LK-COD-RETORNO                                      
015800        MOVE 'CADASTRO DE SALAS INEXISTENTE' TO LK-MSG-RETORNO           
015900        GO TO 0999-FIM.                                                  
016000     PERFORM 0110-CARREGA-TABELA-AULAS THRU 0110-EXIT                    
016100     CLOSE AULAS-FILE                                                    
016200     OPEN INPUT RESERVAS-FILE                                            
016300     IF STATUS-RESVS = '00'                                              
016400        PERFORM 0120-CARREGA-TABELA-RESVS THRU 0120-EXIT                 
016500        CLOSE RESERVAS-FILE.                                             
016600     GO TO 0200-LOCALIZA-AULA.                                           
016700*                                                                        
016800 0110-CARREGA-TABELA-AULAS.                                              
016900     PERFORM 0111-LE-LINHA-AULA THRU 0111-EXIT                           
017000             UNTIL WS-FIM-AULAS = 'S'.                                   
017100 0110-EXIT.                                                              
017200     EXIT.                                                               
017300 0111-LE-LINHA-AULA.                                                     
017400     READ AULAS-FILE                                                     
017500          AT END                                                         
017600          MOVE 'S' TO WS-FIM-AULAS                                       
017700          GO TO 0111-EXIT.                                               
017800     IF AULA-LINHA-REG = SPACES                                          
017900        GO TO 0111-EXIT.                                                 
018000     MOVE ZEROS TO WS-QTD-CAMPOS                                         
018100     UNSTRING AULA-LINHA-REG DELIMITED BY ','                            
018200          INTO WS-CAMPO-01 WS-CAMPO-07 WS-CAMPO-10                       
018250               WS-CAMPO-TIPO-AULA                                        
018300          TALLYING IN WS-QTD-CAMPOS.                                     
018400     IF WS-QTD-CAMPOS < 4                                                
018500        GO TO 0111-EXIT.                                                 
018600     ADD 1 TO WS-QTD-AULAS                                               
018700     SET IDX-AULA TO WS-QTD-AULAS                                        
018800     MOVE WS-CAMPO-01 TO AULA-CODIGO      (IDX-AULA)                     
018900     MOVE WS-CAMPO-07 TO AULA-NOMBRE        (IDX-AULA)                   
019000     MOVE WS-CAMPO-10 TO AULA-CAPACIDAD  (IDX-AULA)                     
019100     MOVE WS-CAMPO-TIPO-AULA TO AULA-TIPO (IDX-AULA).                    
019200 0111-EXIT.                                                              
019300     EXIT.                                                               
019400*                                                                        
019500 0120-CARREGA-TABELA-RESVS.                                              
019600     PERFORM 0121-LE-LINHA-RESV THRU 0121-EXIT                           
019700             UNTIL WS-FIM-RESVS = 'S'.                                   
019800 0120-EXIT.                                                              
019900     EXIT.                                                               
020000 0121-LE-LINHA-RESV.                                                     
020100     READ RESERVAS-FILE                                                  
020200          AT END                                                         
020300          MOVE 'S' TO WS-FIM-RESVS                                       
020400          GO TO 0121-EXIT.                                               
020500     IF RESV-LINHA-REG = SPACES                                          
020600        GO TO 0121-EXIT.                                                 
020700     MOVE ZEROS TO WS-QTD-CAMPOS                                         
020800     UNSTRING RESV-LINHA-REG DELIMITED BY ','                            
020900          INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04           
021000               WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08           
021100               WS-CAMPO-09 WS-CAMPO-10                                   
021200          TALLYING IN WS-QTD-CAMPOS.                                     
021300     IF WS-QTD-CAMPOS < 9                                                
021400        GO TO 0121-EXIT.                                                 
021450     PERFORM 0122-VERIFICA-AULA-DA-RESV THRU 0122-EXIT.                  
021460     IF WS-AULA-RESV-ACHADA = 'N'                                        
021470        DISPLAY 'AVISO - RESERVA IGNORADA NA CARGA: SALA '               
021480                WS-CAMPO-03 ' NAO CADASTRADA'                            
021490        GO TO 0121-EXIT.                                                 
021500     ADD 1 TO WS-QTD-RESVS                                               
021600     SET IDX-RESV TO WS-QTD-RESVS                                        
021700     MOVE WS-CAMPO-01 TO RSV-TIPO          (IDX-RESV)                    
021800     MOVE WS-CAMPO-02 TO RSV-ID            (IDX-RESV)                    
021900     MOVE WS-CAMPO-03 TO RSV-AULA-CODIGO   (IDX-RESV)                    
022000     MOVE WS-CAMPO-04 TO RSV-FECHA         (IDX-RESV)                    
022100     MOVE WS-CAMPO-05 TO RSV-HORA-INICIO   (IDX-RESV)                    
022200     MOVE WS-CAMPO-06 TO RSV-HORA-FIN      (IDX-RESV)                    
022300     MOVE WS-CAMPO-07 TO RSV-RESPONSABLE   (IDX-RESV)                    
022400     MOVE WS-CAMPO-08 TO RSV-ESTADO        (IDX-RESV)                    
022500     MOVE WS-CAMPO-09 TO RSV-DATO-1        (IDX-RESV)                    
022600     MOVE WS-CAMPO-10 TO RSV-DATO-2        (IDX-RESV).                   
022700 0121-EXIT.                                                              
022800     EXIT.                                                               
022850*                                                                        
022860*   CONFERE SE A SALA DA RESERVA LIDA (WS-CAMPO-03) EXISTE NO            
022870*   CADASTRO DE SALAS JA CARREGADO EM TABELA-AULAS; RESERVA QUE          
022880*   APONTA P/ SALA INEXISTENTE E IGNORADA NA CARGA (CHAMADO              
022890*   2013-0040)                                                           
022900 0122-VERIFICA-AULA-DA-RESV.                                             
022910     MOVE 'N' TO WS-AULA-RESV-ACHADA                                     
022920     MOVE WS-CAMPO-03 TO WS-AULA-COD-MAIUSC                              
022930     INSPECT WS-AULA-COD-MAIUSC                                          
022940             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
022950     SET IDX-AULA TO 1.                                                  
022960 0123-PROCURA-AULA-DA-RESV.                                              
022970     IF IDX-AULA > WS-QTD-AULAS                                          
022980        GO TO 0122-EXIT.                                                 
022990     MOVE AULA-CODIGO (IDX-AULA) TO WS-AULA-TAB-MAIUSC                   
023000     INSPECT WS-AULA-TAB-MAIUSC                                          
023010             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
023020     IF WS-AULA-TAB-MAIUSC = WS-AULA-COD-MAIUSC                          
023030        MOVE 'S' TO WS-AULA-RESV-ACHADA                                  
023040        GO TO 0122-EXIT.                                                 
023050     SET IDX-AULA UP BY 1                                                
023060     GO TO 0123-PROCURA-AULA-DA-RESV.                                    
023070 0122-EXIT.                                                              
023080     EXIT.                                                               
023090*                                                                        
023100*   LOCALIZA A SALA INFORMADA NO CADASTRO DE SALAS (CHAVE)               
023110 0200-LOCALIZA-AULA.                                                     
023200     MOVE LK-RSV-AULA-CODIGO TO WS-AULA-COD-MAIUSC                       
023300     INSPECT WS-AULA-COD-MAIUSC                                          
023400             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
023500     SET IDX-AULA TO 1.                                                  
023600 0210-PROCURA-AULA.                                                      
023700     IF IDX-AULA > WS-QTD-AULAS                                          
023800        GO TO 0210-EXIT.                                                 
023900     MOVE AULA-CODIGO (IDX-AULA) TO WS-AULA-TAB-MAIUSC                   
024000     INSPECT WS-AULA-TAB-MAIUSC                                          
024100             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
024200     IF WS-AULA-TAB-MAIUSC = WS-AULA-COD-MAIUSC                          
024300        MOVE IDX-AULA TO WS-POSICAO-AULA-ACHADA                          
024400        GO TO 0210-EXIT.                                                 
024500     SET IDX-AULA UP BY 1                                                
024600     GO TO 0210-PROCURA-AULA.                                            
024700 0210-EXIT.                                                              
024800     EXIT.                                                               
024900*                                                                        
025000     IF WS-POSICAO-AULA-ACHADA = ZEROS                                   
025100        MOVE '99' TO LK-COD-RETORNO                                      
025200        MOVE 'SALA NAO CADASTRADA' TO LK-MSG-RETORNO                     
025300        GO TO 0999-FIM.                                                  
025400     SET IDX-AULA TO WS-POSICAO-AULA-ACHADA.                             
025500*                                                                        
025600*   VALIDACAO COMUM: HORARIO, DATA E TIPO DE RESERVA                     
025700 0500-VALIDA-HORARIO.                                                    
025800     IF LK-RSV-HORA-INICIO NOT < LK-RSV-HORA-FIN                         
025900        MOVE '99' TO LK-COD-RETORNO                                      
026000        MOVE 'HORA INICIAL DEVE SER ANTERIOR A FINAL'                    
026100                                     TO LK-MSG-RETORNO                   
026200        GO TO 0999-FIM.                                                  
026300*                                                                        
026400 0510-VALIDA-DATA.                                                       
026500     IF LK-RSV-FECHA < WS-HOJE-AAAAMMDD                                  
026600        MOVE '99' TO LK-COD-RETORNO                                      
026700        MOVE 'DATA NAO PODE SER NO PASSADO' TO LK-MSG-RETORNO            
026800        GO TO 0999-FIM.                                                  
026900*                                                                        
027000     MOVE LK-RSV-TIPO TO WS-TIPO-MAIUSC                                  
027100     INSPECT WS-TIPO-MAIUSC                                              
027200             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
027300     IF WS-TIPO-MAIUSC = 'CLASE'                                         
027400        GO TO 0600-VALIDA-CLASE.                                         
027500     IF WS-TIPO-MAIUSC = 'EVENTO'                                        
027600        GO TO 0700-VALIDA-EVENTO.                                        
027700     IF WS-TIPO-MAIUSC = 'PRACTICA'                                      
027800        GO TO 0800-VALIDA-PRACTICA.                                      
027900     MOVE '99' TO LK-COD-RETORNO                                         
028000     MOVE 'TIPO DE RESERVA INVALIDO' TO LK-MSG-RETORNO                   
028100     GO TO 0999-FIM.                                                     
028200*                                                                        
028300*   REGRAS DA RESERVA DE TIPO CLASE                                      
028400 0600-VALIDA-CLASE.                                                      
028500     IF AULA-TIPO (IDX-AULA) = 'AUDITORIO'                               
028600        MOVE '99' TO LK-COD-RETORNO                                      
028700        MOVE 'SALA AUDITORIO NAO SERVE P/ CLASE'                         
028800                                     TO LK-MSG-RETORNO                   
028900        GO TO 0999-FIM.                                                  
029000     IF LK-RSV-DATO-2 > AULA-CAPACIDAD (IDX-AULA)                       
029100        MOVE '99' TO LK-COD-RETORNO                                      
029200        MOVE 'NUMERO DE ALUNOS EXCEDE A CAPACIDADE'                      
029300                                     TO LK-MSG-RETORNO                   
029400        GO TO 0999-FIM.                                                  
029500     GO TO 0900-VERIFICA-CONFLITO.                                       
029600*                                                                        
029700*   REGRAS DA RESERVA DE TIPO EVENTO                                     
029800 0700-VALIDA-EVENTO.                                                     
029900     IF LK-RSV-DATO-1 = 'CONFERENCIA' OR LK-RSV-DATO-1 = 'TALLER'        
030000        IF AULA-TIPO (IDX-AULA) NOT = 'AUDITORIO'                        
030100           AND AULA-TIPO (IDX-AULA) NOT = 'LABORATORIO'                  
030200              MOVE '99' TO LK-COD-RETORNO                                
030300              MOVE 'TIPO DE SALA NAO SERVE P/ ESTE EVENTO'               
030400                                        TO LK-MSG-RETORNO                
030500              GO TO 0999-FIM.                                            
030600     IF LK-RSV-DATO-2 > AULA-CAPACIDAD (IDX-AULA)                       
030700        MOVE '99' TO LK-COD-RETORNO                                      
030800        MOVE 'PUBLICO ESPERADO EXCEDE A CAPACIDADE'                      
030900                                     TO LK-MSG-RETORNO                   
031000        GO TO 0999-FIM.                                                  
031100     GO TO 0900-VERIFICA-CONFLITO.                                       
031200*                                                                        
031300*   REGRAS DA RESERVA DE TIPO PRACTICA                                   
031400 0800-VALIDA-PRACTICA.                                                   
031500     IF AULA-TIPO (IDX-AULA) NOT = 'LABORATORIO'                         
031600        MOVE '99' TO LK-COD-RETORNO                                      
031700        MOVE 'PRACTICA EXIGE SALA DO TIPO LABORATORIO'                   
031800                                     TO LK-MSG-RETORNO                   
031900        GO TO 0999-FIM.                                                  
032000     GO TO 0900-VERIFICA-CONFLITO.                                       
032100*                                                                        
032200*   VERIFICACAO DE CHOQUE DE HORARIO NA MESMA SALA/DATA, SO              
032300*   CONTRA RESERVAS ATIVAS (CH 2011-0347: ENCOSTADAS = OK)               
032400 0900-VERIFICA-CONFLITO.                                                 
032500     MOVE 'N' TO WS-ACHOU-CONFLITO                                       
032600     PERFORM 0910-CALCULA-MINUTOS-NOVA THRU 0910-EXIT                    
032700     SET IDX-RESV2 TO 1.                                                 
032800 0920-PERCORRE-RESERVAS.                                                 
032900     IF IDX-RESV2 > WS-QTD-RESVS                                         
033000        GO TO 0920-EXIT.                                                 
033100     IF RSV-ESTADO (IDX-RESV2) NOT = 'ACTIVA'                            
033200        GO TO 0928-PROXIMO.                                              
033300     IF RSV-AULA-CODIGO (IDX-RESV2) NOT = LK-RSV-AULA-CODIGO             
033400        GO TO 0928-PROXIMO.                                              
033500     IF RSV-FECHA (IDX-RESV2) NOT = LK-RSV-FECHA                         
033600        GO TO 0928-PROXIMO.                                              
033700     PERFORM 0930-CALCULA-MINUTOS-EXIST THRU 0930-EXIT                   
033800     IF WS-MIN-INI-EXIST < WS-MIN-FIM-NOVA                               
033900        AND WS-MIN-FIM-EXIST > WS-MIN-INI-NOVA                           
034000           MOVE 'S' TO WS-ACHOU-CONFLITO                                 
034100           GO TO 0920-EXIT.                                              
034200 0928-PROXIMO.                                                           
034300     SET IDX-RESV2 UP BY 1                                               
034400     GO TO 0920-PERCORRE-RESERVAS.                                       
034500 0920-EXIT.                                                              
034600     EXIT.                                                               
034700*                                                                        
034800     IF WS-ACHOU-CONFLITO = 'S'                                          
034900        MOVE '99' TO LK-COD-RETORNO                                      
035000        MOVE 'CHOQUE DE HORARIO NA MESMA SALA/DATA'                      
035100                                     TO LK-MSG-RETORNO                   
035200        GO TO 0999-FIM.                                                  
035300     GO TO 0250-PROXIMO-ID.                                              
035400*                                                                        
035500 0910-CALCULA-MINUTOS-NOVA.                                              
035600     MOVE LK-RSV-HORA-INICIO(1:2) TO WS-HORA-2-DIG                       
035700     MOVE LK-RSV-HORA-INICIO(4:2) TO WS-MINUTO-2-DIG                     
035800     COMPUTE WS-MIN-INI-NOVA =                                           
035900        (WS-HORA-2-DIG * 60) + WS-MINUTO-2-DIG                           
036000     MOVE LK-RSV-HORA-FIN(1:2) TO WS-HORA-2-DIG                          
036100     MOVE LK-RSV-HORA-FIN(4:2) TO WS-MINUTO-2-DIG                        
036200     COMPUTE WS-MIN-FIM-NOVA =                                           
036300        (WS-HORA-2-DIG * 60) + WS-MINUTO-2-DIG.                          
036400 0910-EXIT.                                                              
036500     EXIT.                                                               
036600*                                                                        
036700 0930-CALCULA-MINUTOS-EXIST.                                             
036800     MOVE RSV-HINI-HORA   (IDX-RESV2) TO WS-HORA-2-DIG                   
036900     MOVE RSV-HINI-MINUTO (IDX-RESV2) TO WS-MINUTO-2-DIG                 
037000     COMPUTE WS-MIN-INI-EXIST =                                          
037100        (WS-HORA-2-DIG * 60) + WS-MINUTO-2-DIG                           
037200     MOVE RSV-HFIM-HORA   (IDX-RESV2) TO WS-HORA-2-DIG                   
037300     MOVE RSV-HFIM-MINUTO (IDX-RESV2) TO WS-MINUTO-2-DIG                 
037400     COMPUTE WS-MIN-FIM-EXIST =                                          
037500        (WS-HORA-2-DIG * 60) + WS-MINUTO-2-DIG.                          
037600 0930-EXIT.                                                              
037700     EXIT.                                                               
037800*                                                                        
037900*   NUMERACAO DO PROXIMO ID: 1 + MAIOR SUFIXO NUMERICO ACHADO            
038000*   NOS IDS EXISTENTES (ID MAL FORMADO CONTA COMO ZERO)                  
038100 0250-PROXIMO-ID.                                                        
038200     MOVE ZEROS TO WS-PROXIMO-NUMERO                                     
038300     SET IDX-RESV TO 1.                                                  
038400 0260-PERCORRE-IDS.                                                      
038500     IF IDX-RESV > WS-QTD-RESVS                                          
038600        GO TO 0260-EXIT.                                                 
038700     MOVE ZEROS TO WS-NUMERO-ID-ATUAL                                    
038800     MOVE RSV-ID (IDX-RESV) TO WS-ID-GERADO                              
038900     IF WS-ID-GERADO IS NUMERIC                                          
039000        GO TO 0268-COMPARA.                                              
039100     IF WS-ID-LETRA NOT ALPHABETIC                                       
039200        GO TO 0268-COMPARA.                                              
039300     IF WS-ID-NUMERO IS NOT NUMERIC                                      
039400        GO TO 0268-COMPARA.                                              
039500     MOVE WS-ID-NUMERO TO WS-NUMERO-ID-ATUAL.                            
039600 0268-COMPARA.                                                           
039700     IF WS-NUMERO-ID-ATUAL > WS-PROXIMO-NUMERO                           
039800        MOVE WS-NUMERO-ID-ATUAL TO WS-PROXIMO-NUMERO.                    
039900     SET IDX-RESV UP BY 1                                                
040000     GO TO 0260-PERCORRE-IDS.                                            
040100 0260-EXIT.                                                              
040200     EXIT.                                                               
040300*                                                                        
040400     ADD 1 TO WS-PROXIMO-NUMERO                                          
040500     MOVE WS-PROXIMO-NUMERO TO WS-ID-NUMERO-EDITADO                      
040600     STRING 'R' DELIMITED BY SIZE                                        
040700            WS-ID-NUMERO-EDITADO DELIMITED BY SIZE                       
040800       INTO WS-ID-GERADO.                                                
040900     GO TO 0400-INCLUI-RESERVA.                                          
041000*                                                                        
041100 0400-INCLUI-RESERVA.                                                    
041200     ADD 1 TO WS-QTD-RESVS                                               
041300     SET IDX-RESV TO WS-QTD-RESVS                                        
041400     MOVE LK-RSV-TIPO         TO RSV-TIPO          (IDX-RESV)            
041500     MOVE WS-ID-GERADO        TO RSV-ID            (IDX-RESV)            
041600     MOVE LK-RSV-AULA-CODIGO  TO RSV-AULA-CODIGO    (IDX-RESV)           
041700     MOVE LK-RSV-FECHA        TO RSV-FECHA          (IDX-RESV)           
041800     MOVE LK-RSV-HORA-INICIO  TO RSV-HORA-INICIO    (IDX-RESV)           
041900     MOVE LK-RSV-HORA-FIN     TO RSV-HORA-FIN       (IDX-RESV)           
042000     MOVE LK-RSV-RESPONSABLE  TO RSV-RESPONSABLE    (IDX-RESV)           
042100     MOVE 'ACTIVA'            TO RSV-ESTADO         (IDX-RESV)           
042200     MOVE LK-RSV-DATO-1       TO RSV-DATO-1         (IDX-RESV)           
042300     MOVE LK-RSV-DATO-2       TO RSV-DATO-2         (IDX-RESV).          
042400*                                                                        
042500 0900-REGRAVA-ARQUIVO-RESVS.                                             
042600     OPEN OUTPUT RESERVAS-FILE                                           
042700     SET IDX-RESV TO 1.                                                  
042800 0905-GRAVA-LINHA-RESV.                                                  
042900     IF IDX-RESV > WS-QTD-RESVS                                          
043000        GO TO 0905-EXIT.                                                 
043100     MOVE SPACES TO RESV-LINHA-REG                                       
043200     STRING RSV-TIPO         (IDX-RESV) DELIMITED BY SIZE                
043300            ','                         DELIMITED BY SIZE                
043400            RSV-ID           (IDX-RESV) DELIMITED BY SIZE                
043500            ','                         DELIMITED BY SIZE                
043600            RSV-AULA-CODIGO  (IDX-RESV) DELIMITED BY SIZE                
043700            ','                         DELIMITED BY SIZE                
043800            RSV-FECHA        (IDX-RESV) DELIMITED BY SIZE                
043900            ','                         DELIMITED BY SIZE                
044000            RSV-HORA-INICIO  (IDX-RESV) DELIMITED BY SIZE                
044100            ','                         DELIMITED BY SIZE                
044200            RSV-HORA-FIN     (IDX-RESV) DELIMITED BY SIZE                
044300            ','                         DELIMITED BY SIZE                
044400            RSV-RESPONSABLE  (IDX-RESV) DELIMITED BY SIZE                
044500            ','                         DELIMITED BY SIZE                
044600            RSV-ESTADO       (IDX-RESV) DELIMITED BY SIZE                
044700            ','                         DELIMITED BY SIZE                
044800            RSV-DATO-1       (IDX-RESV) DELIMITED BY SIZE                
044900            ','                         DELIMITED BY SIZE                
045000            RSV-DATO-2       (IDX-RESV) DELIMITED BY SIZE                
045100       INTO RESV-LINHA-REG                                               
045200     WRITE RESV-LINHA-REG                                                
045300     SET IDX-RESV UP BY 1                                                
045400     GO TO 0905-GRAVA-LINHA-RESV.                                        
045500 0905-EXIT.                                                              
045600     EXIT.                                                               
045700     CLOSE RESERVAS-FILE.                                                
045800*                                                                        
045900     MOVE WS-ID-GERADO TO LK-RSV-ID-GERADO                               
046000     MOVE '00' TO LK-COD-RETORNO                                         
046100     MOVE 'RESERVA INCLUIDA COM SUCESSO' TO LK-MSG-RETORNO.              
046200*                                                                        
046300 0999-FIM.                                                               
046400     GOBACK.                                                             
