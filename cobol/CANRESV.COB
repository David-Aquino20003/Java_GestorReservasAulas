000100********************************************************         ENZJ0001
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID. CANRESV-COB.                                                
000400 AUTHOR. ENZO 19 - JAMILE 26.                                            
000500 INSTALLATION. FACAD - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.            
000600 DATE-WRITTEN. 30/06/1991.                                               
000700 DATE-COMPILED.                                                          
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.                
000900*                                                                        
001000*   FINALIDADE : CANCELAMENTO DE RESERVA DE SALA. NAO EXCLUI             
001100*                FISICAMENTE O REGISTRO - APENAS MUDA O ESTADO           
001200*                PARA CANCELADA, MANTENDO O HISTORICO. RESERVA           
001300*                JA CANCELADA NAO PODE SER CANCELADA DE NOVO             
001400*                                                                        
001500*   VRS        DATA           DESCRICAO                                  
001600*   1.0        30/06/1991     IMPLANTACAO ORIGINAL COMO                  
001700*                             EXCLUSAO DE ALUNO (EXCALU), COM            
001800*                             DELETE FISICO NO ARQUIVO INDEXADO  FAB 0017
001900*   1.1        21/03/1997     TRATAMENTO DE CHAVE NAO ACHADA             
002000*                             NO CADASTRO                        ENZ 0031
002100*   1.2        19/10/1998     Y2K - DATAS DO LOG DE                      
002200*                             CANCELAMENTO COM 4 DIGITOS DE ANO  ENZ 0044
002300*   1.3        12/05/2002     REAPROVEITADO COMO CANCELAMENTO            
002400*                             DE RESERVAS (CANRESV) DO NOVO              
002500*                             SISTEMA DE RESERVA DE SALAS -              
002600*                             TROCADO DELETE FISICO POR MUDANCA          
002700*                             DE ESTADO (MANTER HISTORICO)       JK  0069
002800*   1.4        14/08/2007     REJEITA CANCELAMENTO DE RESERVA            
002900*                             JA CANCELADA (CHAMADO 2007-0256)   RA  0094
002910*   1.5        05/02/2013     CANCELAMENTO DE RESERVA NAO                
002920*                             CONFERIA SE A SALA DA RESERVA              
002930*                             EXISTIA NO CADASTRO DE SALAS; CARGA        
002940*                             DO CADASTRO DE RESERVAS ACEITAVA           
002950*                             RESERVA ORFA SEM AVISO. INCLUIDA           
002960*                             CARGA DO CADASTRO DE SALAS E               
002970*                             VERIFICACAO (0220-VERIFICA-AULA-           
002980*                             DA-RESV) COM AVISO NO CONSOLE P/           
002990*                             RESERVA IGNORADA (2013-0040)    RA  0151   
003000********************************************************         ENZJ0001
003100*                                                                        
003200 ENVIRONMENT DIVISION.                                                   
003300 CONFIGURATION SECTION.                                                  
003400 SOURCE-COMPUTER. IBM-PC.                                                
003500 OBJECT-COMPUTER. IBM-PC.                                                
003600 SPECIAL-NAMES.                                                          
003700     C01 IS TOP-OF-FORM                                                  
003800     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                                   
003900     UPSI-0 ON  STATUS IS SW-RODADA-REPROCESSO                           
004000     UPSI-0 OFF STATUS IS SW-RODADA-NORMAL.                              
004100 INPUT-OUTPUT SECTION.                                                   
004200 FILE-CONTROL.                                                           
004300     SELECT RESERVAS-FILE ASSIGN TO 'RESVSDAT'                           
004400                          ORGANIZATION LINE SEQUENTIAL                   
004500                          FILE STATUS IS STATUS-RESVS.                   
004600     SELECT AULAS-FILE    ASSIGN TO 'AULASDAT'                           
004700                          ORGANIZATION LINE SEQUENTIAL                   
004800                          FILE STATUS IS STATUS-AULAS.                   
004900*                                                                        
005000 DATA DIVISION.                                                          
005100 FILE SECTION.                                                           
005200 FD  RESERVAS-FILE                                                       
005300     LABEL RECORD STANDARD.                                              
005400 01  RESV-LINHA-REG              PIC X(150).                             
005500 FD  AULAS-FILE                                                          
005600     LABEL RECORD STANDARD.                                              
005700 01  AULA-LINHA-REG              PIC X(100).                             
005800*                                                                        
005900 WORKING-STORAGE SECTION.                                                
006000 01  STATUS-RESVS                PIC X(02) VALUE SPACES.                 
006100 01  STATUS-AULAS                PIC X(02) VALUE SPACES.                 
006200 01  WS-QTD-RESVS                PIC 9(05) COMP VALUE ZEROS.             
006300 01  WS-QTD-CAMPOS               PIC 9(02) COMP VALUE ZEROS.             
006400 01  WS-FIM-RESVS                PIC X(01) VALUE 'N'.                    
006500 01  WS-POSICAO-RESV-ACHADA      PIC 9(05) COMP VALUE ZEROS.             
006600 01  WS-MINUSCULAS               PIC X(26)                               
006700        VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
006800 01  WS-MAIUSCULAS               PIC X(26)                               
006900        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
007000 01  WS-ID-MAIUSC                PIC X(08).                              
007100 01  WS-ID-TAB-MAIUSC            PIC X(08).                              
007200*   CAMPOS DE TRABALHO DA QUEBRA DA LINHA DE RESERVA (9 CAMPOS)          
007300 01  WS-CAMPO-01                 PIC X(10).                              
007400 01  WS-CAMPO-02                 PIC X(08).                              
007500 01  WS-CAMPO-03                 PIC X(10).                              
007600 01  WS-CAMPO-04                 PIC X(10).                              
007700 01  WS-CAMPO-05                 PIC X(05).                              
007800 01  WS-CAMPO-06                 PIC X(05).                              
007900 01  WS-CAMPO-07                 PIC X(30).                              
008000 01  WS-CAMPO-08                 PIC X(10).                              
008100 01  WS-CAMPO-09                 PIC X(30).                              
008200 01  WS-CAMPO-10                 PIC 9(04).                              
008300*   CAMPO EXTRA P/ QUEBRA DA LINHA DE SALA (TIPO DE SALA)                
008400 01  WS-CAMPO-TIPO-AULA          PIC X(12).                              
008500*                                                                        
008600*   TABELA EM MEMORIA DO CADASTRO DE RESERVAS (CARGA INICIAL)            
008700 01  TABELA-RESERVAS.                                                    
008800     05  RESV-OCORRENCIA OCCURS 2000 TIMES                               
008900                         INDEXED BY IDX-RESV.                            
009000         COPY RESVREG.                                                   
009100*                                                                        
009200*   CAMPOS DE CONTROLE DA TABELA DO CADASTRO DE SALAS, CARREGADA         
009300*   ANTES DO CADASTRO DE RESERVAS P/ CONFERENCIA DA SALA DA              
009400*   RESERVA (CHAMADO 2013-0040)                                          
009500 01  WS-QTD-AULAS                PIC 9(05) COMP VALUE ZEROS.             
009600 01  WS-FIM-AULAS                PIC X(01) VALUE 'N'.                    
009700 01  WS-AULA-COD-MAIUSC          PIC X(10).                              
009800 01  WS-AULA-TAB-MAIUSC          PIC X(10).                              
009900 01  WS-AULA-RESV-ACHADA         PIC X(01) VALUE 'N'.                    
010000*                                                                        
010100*   TABELA EM MEMORIA DO CADASTRO DE SALAS (CARGA INICIAL)               
010200 01  TABELA-AULAS.                                                       
010300     05  AULA-OCORRENCIA OCCURS 500 TIMES                                
010400                         INDEXED BY IDX-AULA.                            
010500     COPY AULAREG.                                                       
010600 LINKAGE SECTION.                                                        
010700 01  LK-PARM-CANCELAMENTO.                                               
010800     05  LK-RSV-ID               PIC X(08).                              
010900     05  LK-RETORNO.                                                     
011000         10  LK-COD-RETORNO      PIC X(02).                              
011100             88  LK-OK           VALUE '00'.                             
011200             88  LK-ERRO         VALUE '99'.                             
011300         10  LK-MSG-RETORNO      PIC X(40).                              
011400*                                                                        
011500 PROCEDURE DIVISION USING LK-PARM-CANCELAMENTO.                          
011600*                                                                        
011700 0100-ABRE-ARQUIVO-RESVS.                                                
011800     MOVE SPACES TO LK-MSG-RETORNO                                       
011900     MOVE '00' TO LK-COD-RETORNO                                         
012000     MOVE ZEROS TO WS-POSICAO-RESV-ACHADA                                
012100     OPEN INPUT AULAS-FILE                                               
012200     IF NOT STATUS-AULAS = '00'                                          
012300        MOVE '99' TO LK-COD-RETORNO                                      
012400        MOVE 'CADASTRO DE SALAS INEXISTENTE' TO LK-MSG-RETORNO           
012500        GO TO 0999-FIM.                                                  
012600     PERFORM 0110-CARREGA-TABELA-AULAS THRU 0110-EXIT                    
012700     CLOSE AULAS-FILE                                                    
012800     OPEN INPUT RESERVAS-FILE                                            
012900     IF STATUS-RESVS = '00'                                              
013000        PERFORM 0200-CARREGA-TABELA-RESVS THRU 0200-EXIT                 
013100        CLOSE RESERVAS-FILE                                              
013200        GO TO 0300-LOCALIZA-RESERVA.                                     
013300     MOVE '99' TO LK-COD-RETORNO                                         
013400     MOVE 'CADASTRO DE RESERVAS INEXISTENTE' TO LK-MSG-RETORNO           
013500     GO TO 0999-FIM.                                                     
013600*                                                                        
013700*   CARGA DO CADASTRO DE SALAS EM MEMORIA P/ CONFERENCIA DA SALA         
013800*   DA RESERVA CONTRA O CADASTRO (CHAMADO 2013-0040)                     
013900 0110-CARREGA-TABELA-AULAS.                                              
014000     PERFORM 0111-LE-LINHA-AULA THRU 0111-EXIT                           
014100             UNTIL WS-FIM-AULAS = 'S'.                                   
014200 0110-EXIT.                                                              
014300     EXIT.                                                               
014400 0111-LE-LINHA-AULA.                                                     
014500     READ AULAS-FILE                                                     
014600          AT END                                                         
014700          MOVE 'S' TO WS-FIM-AULAS                                       
014800          GO TO 0111-EXIT.                                               
014900     IF AULA-LINHA-REG = SPACES                                          
015000        GO TO 0111-EXIT.                                                 
015100     MOVE ZEROS TO WS-QTD-CAMPOS                                         
015200     UNSTRING AULA-LINHA-REG DELIMITED BY ','                            
015300          INTO WS-CAMPO-01 WS-CAMPO-07 WS-CAMPO-10                       
015400               WS-CAMPO-TIPO-AULA                                        
015500          TALLYING IN WS-QTD-CAMPOS.                                     
015600     IF WS-QTD-CAMPOS < 4                                                
015700        GO TO 0111-EXIT.                                                 
015800     ADD 1 TO WS-QTD-AULAS                                               
015900     SET IDX-AULA TO WS-QTD-AULAS                                        
016000     MOVE WS-CAMPO-01 TO AULA-CODIGO      (IDX-AULA)                     
016100     MOVE WS-CAMPO-07 TO AULA-NOMBRE        (IDX-AULA)                   
016200     MOVE WS-CAMPO-10 TO AULA-CAPACIDAD  (IDX-AULA)                     
016300     MOVE WS-CAMPO-TIPO-AULA TO AULA-TIPO (IDX-AULA).                    
016400 0111-EXIT.                                                              
016500     EXIT.                                                               
016600*                                                                        
016700*                                                                        
016800 0200-CARREGA-TABELA-RESVS.                                              
016900     PERFORM 0210-LE-LINHA-RESV THRU 0210-EXIT                           
017000             UNTIL WS-FIM-RESVS = 'S'.                                   
017100 0200-EXIT.                                                              
017200     EXIT.                                                               
017300 0210-LE-LINHA-RESV.                                                     
017400     READ RESERVAS-FILE                                                  
017500          AT END                                                         
017600          MOVE 'S' TO WS-FIM-RESVS                                       
017700          GO TO 0210-EXIT.                                               
017800     IF RESV-LINHA-REG = SPACES                                          
017900        GO TO 0210-EXIT.                                                 
018000     MOVE ZEROS TO WS-QTD-CAMPOS                                         
018100     UNSTRING RESV-LINHA-REG DELIMITED BY ','                            
018200          INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04           
018300               WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08           
018400               WS-CAMPO-09 WS-CAMPO-10                                   
018500          TALLYING IN WS-QTD-CAMPOS.                                     
018600     IF WS-QTD-CAMPOS < 9                                                
018700        GO TO 0210-EXIT.                                                 
018800     PERFORM 0220-VERIFICA-AULA-DA-RESV THRU 0220-EXIT                   
018900     IF WS-AULA-RESV-ACHADA = 'N'                                        
019000        DISPLAY 'AVISO - RESERVA IGNORADA NA CARGA: SALA '               
019100                WS-CAMPO-03 ' NAO CADASTRADA'                            
019200        GO TO 0210-EXIT.                                                 
019300     ADD 1 TO WS-QTD-RESVS                                               
019400     SET IDX-RESV TO WS-QTD-RESVS                                        
019500     MOVE WS-CAMPO-01 TO RSV-TIPO          (IDX-RESV)                    
019600     MOVE WS-CAMPO-02 TO RSV-ID            (IDX-RESV)                    
019700     MOVE WS-CAMPO-03 TO RSV-AULA-CODIGO   (IDX-RESV)                    
019800     MOVE WS-CAMPO-04 TO RSV-FECHA         (IDX-RESV)                    
019900     MOVE WS-CAMPO-05 TO RSV-HORA-INICIO   (IDX-RESV)                    
020000     MOVE WS-CAMPO-06 TO RSV-HORA-FIN      (IDX-RESV)                    
020100     MOVE WS-CAMPO-07 TO RSV-RESPONSABLE   (IDX-RESV)                    
020200     MOVE WS-CAMPO-08 TO RSV-ESTADO        (IDX-RESV)                    
020300     MOVE WS-CAMPO-09 TO RSV-DATO-1        (IDX-RESV)                    
020400     MOVE WS-CAMPO-10 TO RSV-DATO-2        (IDX-RESV).                   
020500 0210-EXIT.                                                              
020600     EXIT.                                                               
020700*                                                                        
020800*   CONFERE SE A SALA DA RESERVA EXISTE NO CADASTRO DE SALAS,            
020900*   COMPARACAO CASE-INSENSITIVE (CHAMADO 2013-0040)                      
021000 0220-VERIFICA-AULA-DA-RESV.                                             
021100     MOVE 'N' TO WS-AULA-RESV-ACHADA                                     
021200     MOVE WS-CAMPO-03 TO WS-AULA-COD-MAIUSC                              
021300     INSPECT WS-AULA-COD-MAIUSC                                          
021400             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
021500     SET IDX-AULA TO 1.                                                  
021600 0221-PROCURA-AULA-DA-RESV.                                              
021700     IF IDX-AULA > WS-QTD-AULAS                                          
021800        GO TO 0220-EXIT.                                                 
021900     MOVE AULA-CODIGO (IDX-AULA) TO WS-AULA-TAB-MAIUSC                   
022000     INSPECT WS-AULA-TAB-MAIUSC                                          
022100             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
022200     IF WS-AULA-TAB-MAIUSC = WS-AULA-COD-MAIUSC                          
022300        MOVE 'S' TO WS-AULA-RESV-ACHADA                                  
022400        GO TO 0220-EXIT.                                                 
022500     SET IDX-AULA UP BY 1                                                
022600     GO TO 0221-PROCURA-AULA-DA-RESV.                                    
022700 0220-EXIT.                                                              
022800     EXIT.                                                               
022900*                                                                        
023000 0300-LOCALIZA-RESERVA.                                                  
023100     MOVE LK-RSV-ID TO WS-ID-MAIUSC                                      
023200     INSPECT WS-ID-MAIUSC                                                
023300             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
023400     SET IDX-RESV TO 1.                                                  
023500 0310-PROCURA-RESERVA.                                                   
023600     IF IDX-RESV > WS-QTD-RESVS                                          
023700        GO TO 0310-EXIT.                                                 
023800     MOVE RSV-ID (IDX-RESV) TO WS-ID-TAB-MAIUSC                          
023900     INSPECT WS-ID-TAB-MAIUSC                                            
024000             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
024100     IF WS-ID-TAB-MAIUSC = WS-ID-MAIUSC                                  
024200        MOVE IDX-RESV TO WS-POSICAO-RESV-ACHADA                          
024300        GO TO 0310-EXIT.                                                 
024400     SET IDX-RESV UP BY 1                                                
024500     GO TO 0310-PROCURA-RESERVA.                                         
024600 0310-EXIT.                                                              
024700     EXIT.                                                               
024800*                                                                        
024900     IF WS-POSICAO-RESV-ACHADA = ZEROS                                   
025000        MOVE '99' TO LK-COD-RETORNO                                      
025100        MOVE 'RESERVA NAO CADASTRADA' TO LK-MSG-RETORNO                  
025200        GO TO 0999-FIM.                                                  
025300     SET IDX-RESV TO WS-POSICAO-RESV-ACHADA.                             
025400*                                                                        
025500     IF RSV-ESTADO (IDX-RESV) = 'CANCELADA'                              
025600        MOVE '99' TO LK-COD-RETORNO                                      
025700        MOVE 'RESERVA JA ESTA CANCELADA' TO LK-MSG-RETORNO               
025800        GO TO 0999-FIM.                                                  
025900*                                                                        
026000 0400-CANCELA-RESERVA.                                                   
026100     MOVE 'CANCELADA' TO RSV-ESTADO (IDX-RESV).                          
026200*                                                                        
026300 0900-REGRAVA-ARQUIVO-RESVS.                                             
026400     OPEN OUTPUT RESERVAS-FILE                                           
026500     SET IDX-RESV TO 1.                                                  
026600 0905-GRAVA-LINHA-RESV.                                                  
026700     IF IDX-RESV > WS-QTD-RESVS                                          
026800        GO TO 0905-EXIT.                                                 
026900     MOVE SPACES TO RESV-LINHA-REG                                       
027000     STRING RSV-TIPO         (IDX-RESV) DELIMITED BY SIZE                
027100            ','                         DELIMITED BY SIZE                
027200            RSV-ID           (IDX-RESV) DELIMITED BY SIZE                
027300            ','                         DELIMITED BY SIZE                
027400            RSV-AULA-CODIGO  (IDX-RESV) DELIMITED BY SIZE                
027500            ','                         DELIMITED BY SIZE                
027600            RSV-FECHA        (IDX-RESV) DELIMITED BY SIZE                
027700            ','                         DELIMITED BY SIZE                
027800            RSV-HORA-INICIO  (IDX-RESV) DELIMITED BY SIZE                
027900            ','                         DELIMITED BY SIZE                
028000            RSV-HORA-FIN     (IDX-RESV) DELIMITED BY SIZE                
028100            ','                         DELIMITED BY SIZE                
028200            RSV-RESPONSABLE  (IDX-RESV) DELIMITED BY SIZE                
028300            ','                         DELIMITED BY SIZE                
028400            RSV-ESTADO       (IDX-RESV) DELIMITED BY SIZE                
028500            ','                         DELIMITED BY SIZE                
028600            RSV-DATO-1       (IDX-RESV) DELIMITED BY SIZE                
028700            ','                         DELIMITED BY SIZE                
028800            RSV-DATO-2       (IDX-RESV) DELIMITED BY SIZE                
028900       INTO RESV-LINHA-REG                                               
029000     WRITE RESV-LINHA-REG                                                
029100     SET IDX-RESV UP BY 1                                                
029200     GO TO 0905-GRAVA-LINHA-RESV.                                        
029300 0905-EXIT.                                                              
029400     EXIT.                                                               
029500     CLOSE RESERVAS-FILE.                                                
029600*                                                                        
029700     MOVE '00' TO LK-COD-RETORNO                                         
029800     MOVE 'RESERVA CANCELADA COM SUCESSO' TO LK-MSG-RETORNO.             
029900*                                                                        
030000 0999-FIM.                                                               
030100     GOBACK.                                                             
