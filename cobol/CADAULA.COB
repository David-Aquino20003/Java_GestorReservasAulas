000100********************************************************         ENZJ0001
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID. CADAULA-COB.                                                
000400 AUTHOR. JORGE KOIKE.                                                    
000500 INSTALLATION. FACAD - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.            
000600 DATE-WRITTEN. 14/03/1987.                                               
000700 DATE-COMPILED.                                                          
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.                
000900*                                                                        
001000*   FINALIDADE : CADASTRAMENTO DE SALAS (AULAS) DO NOVO                  
001100*                SISTEMA DE RESERVA DE SALAS - VALIDA                    
001200*                CODIGO DUPLICADO E CAPACIDADE E GRAVA O                 
001300*                ARQUIVO AULASDAT POR INTEIRO                            
001400*                                                                        
001500*   VRS        DATA           DESCRICAO                                  
001600*   1.0        14/03/1987     IMPLANTACAO ORIGINAL COMO                  
001700*                             CADASTRO DE CURSOS (CADCURSO       JK  0001
001800*   1.1        02/06/1991     INCLUSOS CAMPOS DE CARGA                   
001900*                             HORARIA E MENSALIDADE              FAB 0014
002000*   1.2        20/11/1994     AJUSTE NA VALIDACAO DE                     
002100*                             CODIGO DUPLICADO                   JK  0028
002200*   1.3        08/09/1998     Y2K - EXPANSAO DOS CAMPOS DE               
002300*                             DATA PARA 4 DIGITOS DE ANO         ENZ 0041
002400*   1.4        29/03/2000     REVISAO GERAL DO CADASTRO                  
002500*                             (BASE DESTE FONTE)                 FAB 0052
002600*   1.5        03/04/2002     REAPROVEITADO COMO CADASTRO                
002700*                             DE SALAS (CADAULA) DO NOVO                 
002800*                             SISTEMA DE RESERVA DE SALAS        JK  0063
002900*   1.6        22/09/2002     RETIRADA A TELA; PROGRAMA                  
003000*                             PASSA A RECEBER OS DADOS DA                
003100*                             SALA VIA LINKAGE SECTION           ENZ 0067
003200*   1.7        17/06/2003     COMPARACAO DE CODIGO PASSA A               
003300*                             SER CASE-INSENSITIVE               JK  0071
003400*   1.8        19/08/2010     CORRIGE BUG: CAPACIDADE <=0                
003440*                             NAO ERA REJEITADA                  RA  0102
003480*   1.9        14/02/2012     PADRONIZACAO DO CABECALHO DO               
003520*                             FONTE / REVISAO DE COMENTARIO      MCS 0118
003560*   1.10       05/02/2013     PRIMEIRA INCLUSAO DE SALA (ANTES           
003600*                             DE EXISTIR O AULASDAT) ESTOURAVA -         
003640*                             0200-CARREGA-TABELA-AULAS FAZIA            
003680*                             READ NO ARQUIVO SEM ABRI-LO.               
003700*                             INCLUIDO DESVIO DIRETO P/                  
003720*                             0300-VALIDA-CODIGO QUANDO O                
003740*                             ARQUIVO AINDA NAO EXISTE                   
003760*                             (CHAMADO 2013-0041)                RA  0150
003800********************************************************         ENZJ0001
003900*                                                                        
004000 ENVIRONMENT DIVISION.                                                   
004100 CONFIGURATION SECTION.                                                  
004200 SOURCE-COMPUTER. IBM-PC.                                                
004300 OBJECT-COMPUTER. IBM-PC.                                                
004400 SPECIAL-NAMES.                                                          
004500     C01 IS TOP-OF-FORM                                                  
004600     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                                   
004700     UPSI-0 ON  STATUS IS SW-RODADA-REPROCESSO                           
004800     UPSI-0 OFF STATUS IS SW-RODADA-NORMAL.                              
004900 INPUT-OUTPUT SECTION.                                                   
005000 FILE-CONTROL.                                                           
005100*   LOGICO AULASDAT = AULAS.TXT (DEFINIDO NO AMBIENTE/JCL)               
005200     SELECT AULAS-FILE ASSIGN TO 'AULASDAT'                              
005300                       ORGANIZATION LINE SEQUENTIAL                      
005400                       FILE STATUS IS STATUS-AULAS.                      
005500*                                                                        
005600 DATA DIVISION.                                                          
005700 FILE SECTION.                                                           
005800 FD  AULAS-FILE                                                          
005900     LABEL RECORD STANDARD.                                              
006000 01  AULA-LINHA-REG              PIC X(100).                             
006100*                                                                        
006200 WORKING-STORAGE SECTION.                                                
006300 01  STATUS-AULAS                PIC X(02) VALUE SPACES.                 
006400 01  WS-CONT-LINHA-AULA          PIC 9(05) COMP VALUE ZEROS.             
006500 01  WS-QTD-AULAS                PIC 9(05) COMP VALUE ZEROS.             
006600 01  WS-QTD-CAMPOS               PIC 9(02) COMP VALUE ZEROS.             
006700 01  WS-FIM-AULAS                PIC X(01) VALUE 'N'.                    
006800 01  WS-ACHOU-DUPLICADO          PIC X(01) VALUE 'N'.                    
006900 01  WS-MINUSCULAS               PIC X(26)                               
007000        VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
007100 01  WS-MAIUSCULAS               PIC X(26)                               
007200        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
007300 01  WS-CODIGO-MAIUSC            PIC X(10).                              
007400 01  WS-CODIGO-TABELA-MAIUSC     PIC X(10).                              
007500*   CAMPOS DE TRABALHO DA QUEBRA DA LINHA DELIMITADA POR ,               
007600 01  WS-CAMPO-1                  PIC X(10).                              
007700 01  WS-CAMPO-2                  PIC X(30).                              
007800 01  WS-CAMPO-3                  PIC X(04).                              
007900 01  WS-CAMPO-4                  PIC X(12).                              
008000*   DATA DE HOJE, NAO USADA NESTE FONTE MAS MANTIDA PELO                 
008100*   PADRAO DE CABECALHO DO SETOR (VER RELTOPAU P/ USO)                   
008200 01  WS-DATA-SISTEMA.                                                    
008300     05  WS-DATA-SIS-ANO         PIC 9(04).                              
008400     05  WS-DATA-SIS-MES         PIC 9(02).                              
008500     05  WS-DATA-SIS-DIA         PIC 9(02).                              
008600 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA                         
008700                                PIC 9(08).                               
008800*                                                                        
008900*   TABELA EM MEMORIA DO CADASTRO DE SALAS (CARGA INICIAL)               
009000 01  TABELA-AULAS.                                                       
009100     05  AULA-OCORRENCIA OCCURS 500 TIMES                                
009200                         INDEXED BY IDX-AULA.                            
009300         COPY AULAREG.                                                   
009400*                                                                        
009500 LINKAGE SECTION.                                                        
009600*   DADOS DA SALA RECEBIDOS DO PROGRAMA CHAMADOR (SUBSTITUI              
009700*   A TELA DE CADASTRO DA VERSAO ANTERIOR A 1.6)                         
009800 01  LK-PARM-AULA.                                                       
009900     05  LK-AULA-CODIGO          PIC X(10).                              
009910     05  LK-AULA-CODIGO-R REDEFINES LK-AULA-CODIGO.                      
009920         10  LK-AULA-COD-PREDIO  PIC X(01).                              
009930         10  LK-AULA-COD-NUMERO  PIC X(09).                              
010000     05  LK-AULA-NOMBRE            PIC X(30).                            
010100     05  LK-AULA-CAPACIDAD      PIC 9(04).                              
010200     05  LK-AULA-TIPO            PIC X(12).                              
010300     05  LK-RETORNO.                                                     
010400         10  LK-COD-RETORNO      PIC X(02).                              
010500             88  LK-OK           VALUE '00'.                             
010600             88  LK-ERRO         VALUE '99'.                             
010700         10  LK-MSG-RETORNO      PIC X(40).                              
010800*                                                                        
010900 PROCEDURE DIVISION USING LK-PARM-AULA.                                  
011000*                                                                        
011100 0100-ABRE-ARQUIVO-AULAS.                                                
011200     MOVE SPACES TO LK-MSG-RETORNO                                       
011300     MOVE '00' TO LK-COD-RETORNO                                         
011400     OPEN INPUT AULAS-FILE                                               
011500     IF STATUS-AULAS = '00'                                              
011600        PERFORM 0200-CARREGA-TABELA-AULAS THRU 0200-EXIT                 
011700        CLOSE AULAS-FILE                                                 
011800        GO TO 0300-VALIDA-CODIGO.                                        
011900*   PRIMEIRA EXECUCAO - AULASDAT AINDA NAO EXISTE. O CADASTRO DE         
011950*   SALAS PODE SER INCLUIDO NORMALMENTE MESMO SEM O ARQUIVO - O          
011970*   ARQUIVO E CRIADO NA GRAVACAO (CHAMADO 2013-0041)                     
012000     MOVE ZEROS TO WS-QTD-AULAS                                          
012050     GO TO 0300-VALIDA-CODIGO.                                           
012100*                                                                        
012200 0200-CARREGA-TABELA-AULAS.                                              
012300     PERFORM 0210-LE-LINHA-AULA THRU 0210-EXIT                           
012400             UNTIL WS-FIM-AULAS = 'S'.                                   
012500 0200-EXIT.                                                              
012600     EXIT.                                                               
012700*                                                                        
012800 0210-LE-LINHA-AULA.                                                     
012900     READ AULAS-FILE                                                     
013000          AT END                                                         
013100          MOVE 'S' TO WS-FIM-AULAS                                       
013200          GO TO 0210-EXIT.                                               
013300     ADD 1 TO WS-CONT-LINHA-AULA                                         
013400     IF AULA-LINHA-REG = SPACES                                          
013500        GO TO 0210-EXIT.                                                 
013600     PERFORM 0220-PARTE-LINHA-AULA THRU 0220-EXIT.                       
013700 0210-EXIT.                                                              
013800     EXIT.                                                               
013900*                                                                        
014000 0220-PARTE-LINHA-AULA.                                                  
014100     MOVE ZEROS TO WS-QTD-CAMPOS                                         
014200     UNSTRING AULA-LINHA-REG DELIMITED BY ','                            
014300          INTO WS-CAMPO-1 WS-CAMPO-2 WS-CAMPO-3 WS-CAMPO-4               
014400          TALLYING IN WS-QTD-CAMPOS.                                     
014500     IF WS-QTD-CAMPOS < 4                                                
014600*      LINHA CURTA DEMAIS - REGISTRO DESCARTADO                          
014700        GO TO 0220-EXIT.                                                 
014800     ADD 1 TO WS-QTD-AULAS                                               
014900     SET IDX-AULA TO WS-QTD-AULAS                                        
015000     MOVE WS-CAMPO-1 TO AULA-CODIGO (IDX-AULA)                           
015100     MOVE WS-CAMPO-2 TO AULA-NOMBRE   (IDX-AULA)                         
015200     MOVE WS-CAMPO-3 TO AULA-CAPACIDAD (IDX-AULA)                       
015300     MOVE WS-CAMPO-4 TO AULA-TIPO   (IDX-AULA).                          
015400 0220-EXIT.                                                              
015500     EXIT.                                                               
015600*                                                                        
015700*   VALIDACAO DO CODIGO: UNICO, INDEPENDENTE DE MAIUSCULA/               
015800*   MINUSCULA, CONFORME A REGRA DO CADASTRO DE SALAS                     
015900 0300-VALIDA-CODIGO.                                                     
016000     MOVE LK-AULA-CODIGO TO WS-CODIGO-MAIUSC                             
016100     INSPECT WS-CODIGO-MAIUSC                                            
016200             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
016300     MOVE 'N' TO WS-ACHOU-DUPLICADO                                      
016400     SET IDX-AULA TO 1.                                                  
016500 0310-VERIFICA-DUPLICADO.                                                
016600     IF IDX-AULA > WS-QTD-AULAS                                          
016700        GO TO 0310-EXIT.                                                 
016800     MOVE AULA-CODIGO (IDX-AULA) TO WS-CODIGO-TABELA-MAIUSC              
016900     INSPECT WS-CODIGO-TABELA-MAIUSC                                     
017000             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
017100     IF WS-CODIGO-TABELA-MAIUSC = WS-CODIGO-MAIUSC                       
017200        MOVE 'S' TO WS-ACHOU-DUPLICADO                                   
017300        GO TO 0310-EXIT.                                                 
017400     SET IDX-AULA UP BY 1                                                
017500     GO TO 0310-VERIFICA-DUPLICADO.                                      
017600 0310-EXIT.                                                              
017700     EXIT.                                                               
017800*                                                                        
017900     IF WS-ACHOU-DUPLICADO = 'S'                                         
018000        MOVE '99' TO LK-COD-RETORNO                                      
018100        MOVE 'CODIGO DE SALA JA CADASTRADO' TO LK-MSG-RETORNO            
018200        GO TO 0999-FIM.                                                  
018300*                                                                        
018400 0320-VALIDA-CAPACIDADE.                                                 
018500     IF LK-AULA-CAPACIDAD NOT > ZEROS                                   
018600        MOVE '99' TO LK-COD-RETORNO                                      
018700        MOVE 'CAPACIDADE DEVE SER MAIOR QUE ZERO'                        
018800                                    TO LK-MSG-RETORNO                    
018900        GO TO 0999-FIM.                                                  
019000*                                                                        
019100 0400-INCLUI-AULA.                                                       
019200     ADD 1 TO WS-QTD-AULAS                                               
019300     SET IDX-AULA TO WS-QTD-AULAS                                        
019400     MOVE WS-CODIGO-MAIUSC     TO AULA-CODIGO     (IDX-AULA)             
019500     MOVE LK-AULA-NOMBRE         TO AULA-NOMBRE       (IDX-AULA)         
019600     MOVE LK-AULA-CAPACIDAD   TO AULA-CAPACIDAD (IDX-AULA)             
019700     MOVE LK-AULA-TIPO         TO AULA-TIPO       (IDX-AULA).            
019800*                                                                        
019900 0900-REGRAVA-ARQUIVO-AULAS.                                             
020000     OPEN OUTPUT AULAS-FILE                                              
020100     SET IDX-AULA TO 1.                                                  
020200 0910-GRAVA-LINHA-AULA.                                                  
020300     IF IDX-AULA > WS-QTD-AULAS                                          
020400        GO TO 0910-EXIT.                                                 
020500     MOVE SPACES TO AULA-LINHA-REG                                       
020600     STRING AULA-CODIGO     (IDX-AULA) DELIMITED BY SIZE                 
020700            ','                        DELIMITED BY SIZE                 
020800            AULA-NOMBRE       (IDX-AULA) DELIMITED BY SIZE               
020900            ','                        DELIMITED BY SIZE                 
021000            AULA-CAPACIDAD (IDX-AULA) DELIMITED BY SIZE                 
021100            ','                        DELIMITED BY SIZE                 
021200            AULA-TIPO       (IDX-AULA) DELIMITED BY SIZE                 
021300       INTO AULA-LINHA-REG                                               
021400     WRITE AULA-LINHA-REG                                                
021500     SET IDX-AULA UP BY 1                                                
021600     GO TO 0910-GRAVA-LINHA-AULA.                                        
021700 0910-EXIT.                                                              
021800     EXIT.                                                               
021900     CLOSE AULAS-FILE.                                                   
022000*                                                                        
022100     MOVE '00' TO LK-COD-RETORNO                                         
022200     MOVE 'SALA CADASTRADA COM SUCESSO' TO LK-MSG-RETORNO.               
022300*                                                                        
022400 0999-FIM.                                                               
022500     GOBACK.                                                             
