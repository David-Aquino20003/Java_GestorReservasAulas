000100********************************************************         ENZJ0001
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID. RELTOPAU-COB.                                               
000400 AUTHOR. FABIO.                                                          
000500 INSTALLATION. FACAD - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.            
000600 DATE-WRITTEN. 04/09/1986.                                               
000700 DATE-COMPILED.                                                          
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.                
000900*                                                                        
001000*   FINALIDADE : RELATORIO DAS 3 SALAS COM MAIS HORAS                    
001100*                RESERVADAS, CONSIDERANDO SOMENTE RESERVAS               
001200*                ATIVAS. EMITIDO NA TELA E GRAVADO EM ARQUIVO            
001300*                TEXTO (REPAULAS.TXT)                                    
001400*                                                                        
001500*   VRS        DATA           DESCRICAO                                  
001600*   1.0        04/09/1986     IMPLANTACAO ORIGINAL COMO                  
001700*                             RELATORIO DE CURSOS (RELCURSO)     FAB 0004
001800*   1.1        11/02/1995     INCLUIDO TOTALIZADOR GERAL         FAB 0022
001900*   1.2        20/08/1998     Y2K - CABECALHO DO RELATORIO COM           
002000*                             DATA DE 4 DIGITOS DE ANO           ENZ 0039
002100*   1.3        06/05/2002     REAPROVEITADO COMO RELATORIO DE            
002200*                             TOP 3 SALAS (RELTOPAU) DO NOVO             
002300*                             SISTEMA DE RESERVA DE SALAS -              
002400*                             CALCULO DE MINUTOS/HORAS POR SALA  JK  0072
002500*   1.4        30/01/2010     LIMITADO A EXIBIR APENAS AS 3              
002600*                             PRIMEIRAS SALAS EM HORAS                   
002700*                             (CHAMADO 2010-0012)                RA  0118
002710*   1.5        22/01/2013     CORRIGIDO LITERAL DA COLUNA DE             
002712*                             MINUTOS E DO TITULO DO RELATORIO,          
002714*                             AMBOS TRUNCADOS SEM FECHAR ASPAS           
002716*                             NO FIM DA LINHA, E O NOME DO CAMPO         
002718*                             WS-MINUTO-2-DIG NA SOMA, TAMBEM            
002720*                             TRUNCADO (CHAMADO 2013-0009)       RA  0146
002722*   1.6        29/01/2013     CORRIGIDA CARGA DO CADASTRO DE             
002724*                             SALAS - AULA-TIPO VINHA SENDO              
002726*                             TRUNCADO P/ 10 POSICOES POR                
002728*                             REAPROVEITAR O CAMPO DE TRABALHO           
002730*                             DA RESERVA (WS-CAMPO-08); CRIADO           
002732*                             CAMPO PROPRIO DE 12 POSICOES               
002734*                             (CHAMADO 2013-0022)                RA  0147
002736*   1.7        05/02/2013     PASSO DA TROCA (0720-PASSADA-              
002738*                             INTERNA) VINHA SAINDO DA COLUNA            
002740*                             72 NAS 12 LINHAS DE MOVE, CORTANDO         
002742*                             O SUBSCRITO (IDX-AULA/IDX-AULA2) E         
002744*                             O PONTO FINAL - TOP 3 POR HORAS            
002746*                             NAO TROCAVA AS SALAS DE POSICAO            
002748*                             (CHAMADO 2013-0031)                RA  0148
002750*   1.8        05/02/2013     CARGA DO CADASTRO DE RESERVAS NAO          
002752*                             CONFERIA SE A SALA DA RESERVA              
002754*                             EXISTIA NO CADASTRO DE SALAS;              
002756*                             RESERVA ORFA ENTRAVA NA TABELA             
002758*                             SEM AVISO. INCLUIDA VERIFICACAO            
002760*                             (0122-VERIFICA-AULA-DA-RESV) COM           
002762*                             AVISO NO CONSOLE P/ RESERVA                
002764*                             IGNORADA (CHAMADO 2013-0040)       RA  0149
002766*   1.9        05/02/2013     QUANDO O CADASTRO DE SALAS AINDA           
002768*                             NAO EXISTIA, O RELATORIO DEVOLVIA          
002770*                             COD-RETORNO '00' (SUCESSO) SEM             
002772*                             ABRIR/GRAVAR O ARQUIVO DE SAIDA -          
002774*                             AGORA CAI EM 0800-EMITE-RELATORIO          
002776*                             E EMITE O RELATORIO VAZIO (0 SALAS,        
002778*                             0 RESERVAS), COMO JA FAZIA RELDIST         
002780*                             (CHAMADO 2013-0041)                RA  0150
002800********************************************************         ENZJ0001
002900*                                                                        
003000 ENVIRONMENT DIVISION.                                                   
003100 CONFIGURATION SECTION.                                                  
003200 SOURCE-COMPUTER. IBM-PC.                                                
003300 OBJECT-COMPUTER. IBM-PC.                                                
003400 SPECIAL-NAMES.                                                          
003500     C01 IS TOP-OF-FORM                                                  
003600     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                                   
003700     UPSI-0 ON  STATUS IS SW-RODADA-REPROCESSO                           
003800     UPSI-0 OFF STATUS IS SW-RODADA-NORMAL.                              
003900 INPUT-OUTPUT SECTION.                                                   
004000 FILE-CONTROL.                                                           
004100     SELECT AULAS-FILE    ASSIGN TO 'AULASDAT'                           
004200                          ORGANIZATION LINE SEQUENTIAL                   
004300                          FILE STATUS IS STATUS-AULAS.                   
004400     SELECT RESERVAS-FILE ASSIGN TO 'RESVSDAT'                           
004500                          ORGANIZATION LINE SEQUENTIAL                   
004600                          FILE STATUS IS STATUS-RESVS.                   
004700     SELECT REL-TOPAU-FILE ASSIGN TO 'REPAULAS'                          
004800                          ORGANIZATION LINE SEQUENTIAL                   
004900                          FILE STATUS IS STATUS-REL.                     
005000*                                                                        
005100 DATA DIVISION.                                                          
005200 FILE SECTION.                                                           
005300 FD  AULAS-FILE                                                          
005400     LABEL RECORD STANDARD.                                              
005500 01  AULA-LINHA-REG              PIC X(100).                             
005600 FD  RESERVAS-FILE                                                       
005700     LABEL RECORD STANDARD.                                              
005800 01  RESV-LINHA-REG              PIC X(150).                             
005900 FD  REL-TOPAU-FILE                                                      
006000     LABEL RECORD STANDARD.                                              
006100 01  REL-LINHA                   PIC X(80).                              
006200*                                                                        
006300 WORKING-STORAGE SECTION.                                                
006400 01  STATUS-AULAS                PIC X(02) VALUE SPACES.                 
006500 01  STATUS-RESVS                PIC X(02) VALUE SPACES.                 
006600 01  STATUS-REL                  PIC X(02) VALUE SPACES.                 
006700 01  WS-QTD-AULAS                PIC 9(05) COMP VALUE ZEROS.             
006800 01  WS-QTD-RESVS                PIC 9(05) COMP VALUE ZEROS.             
006900 01  WS-QTD-CAMPOS               PIC 9(02) COMP VALUE ZEROS.             
007000 01  WS-FIM-AULAS                PIC X(01) VALUE 'N'.                    
007100 01  WS-FIM-RESVS                PIC X(01) VALUE 'N'.                    
007200 01  WS-HORA-2-DIG               PIC 9(02) COMP.                         
007300 01  WS-MINUTO-2-DIG             PIC 9(02) COMP.                         
007400*   CAMPOS DE TRABALHO DA QUEBRA DA LINHA DE SALA (4 CAMPOS)             
007500 01  WS-CAMPO-01                 PIC X(10).                              
007600 01  WS-CAMPO-02                 PIC X(08).                              
007700 01  WS-CAMPO-03                 PIC X(10).                              
007800 01  WS-CAMPO-04                 PIC X(10).                              
007900 01  WS-CAMPO-05                 PIC X(05).                              
008000 01  WS-CAMPO-06                 PIC X(05).                              
008100 01  WS-CAMPO-07                 PIC X(30).                              
008200 01  WS-CAMPO-08                 PIC X(10).                              
008300 01  WS-CAMPO-09                 PIC X(30).                              
008400 01  WS-CAMPO-10                 PIC 9(04).                              
008450*   CAMPO PROPRIO P/ AULA-TIPO NA CARGA DO CADASTRO DE SALAS -           
008460*   NAO REAPROVEITA WS-CAMPO-08 (X(10), DIMENSIONADO P/ O                
008470*   RSV-ESTADO DA RESERVA), POIS AULA-TIPO CHEGA A 12 POSICOES           
008480*   (EX.: 'LABORATORIO')                                                 
008490 01  WS-CAMPO-TIPO-AULA          PIC X(12).                              
008500 01  WS-HOUVE-TROCA              PIC X(01) VALUE 'N'.                    
008600 01  WS-LIMITE-PASSADA           PIC 9(05) COMP VALUE ZEROS.             
008700 01  WS-ACUM-TEMP                PIC S9(07) COMP.                        
008800*   GUARDA-TEMP USADO NA TROCA (EXCHANGE) ENTRE DUAS SALAS               
008900 01  WS-AULA-GUARDA-TEMP.                                                
009000     05  WS-AG-CODIGO            PIC X(10).                              
009100     05  WS-AG-NOME              PIC X(30).                              
009200     05  WS-AG-CAPACIDADE        PIC 9(04).                              
009300     05  WS-AG-TIPO              PIC X(12).                              
009400     05  FILLER                  PIC X(03).                              
009500     05  WS-AG-TOT-MINUTOS       PIC S9(07) COMP.                        
009600     05  WS-AG-TOT-HORAS         PIC S9(05) COMP.                        
009700*   LINHA EDITADA DO RELATORIO E CAMPOS NUMERICOS EDITADOS               
009800 01  WS-HORAS-EDIT                PIC ---9.                              
009900 01  WS-MINUTOS-EDIT              PIC ----9.                             
010000 01  WS-LINHA-EDITADA.                                                   
010100     05  FILLER                  PIC X(02) VALUE '- '.                   
010200     05  LE-CODIGO               PIC X(10).                              
010300     05  FILLER                  PIC X(03) VALUE ' - '.                  
010400     05  LE-NOME                 PIC X(30).                              
010500     05  FILLER                  PIC X(02) VALUE ': '.                   
010600     05  LE-HORAS                PIC ---9.                               
010650     05  FILLER                  PIC X(19)                               
010670         VALUE ' horas (Total min: '.                                    
010800     05  LE-MINUTOS              PIC ----9.                              
010900     05  FILLER                  PIC X(01) VALUE ')'.                    
011000     05  FILLER                  PIC X(04).                              
011100*                                                                        
011200*   TABELA EM MEMORIA DO CADASTRO DE SALAS, COM ACUMULADORES             
011300*   DE MINUTOS RESERVADOS (TOT-MINUTOS E TOT-HORAS POR SALA)             
011400 01  TABELA-AULAS.                                                       
011500     05  AULA-OCORRENCIA OCCURS 500 TIMES                                
011600                         INDEXED BY IDX-AULA IDX-AULA2.                  
011700         COPY AULAREG.                                                   
011800         10  TOT-MINUTOS         PIC S9(07) COMP VALUE ZEROS.            
011900         10  TOT-HORAS           PIC S9(05) COMP VALUE ZEROS.            
012000*                                                                        
012100*   TABELA EM MEMORIA DO CADASTRO DE RESERVAS (CARGA INICIAL)            
012200 01  TABELA-RESERVAS.                                                    
012300     05  RESV-OCORRENCIA OCCURS 2000 TIMES                               
012400                         INDEXED BY IDX-RESV.                            
012500         COPY RESVREG.                                                   
012600*                                                                        
012610*   CAMPOS DE TRABALHO P/ COMPARACAO DE CODIGO DE SALA SEM               
012620*   DIFERENCIAR MAIUSCULAS/MINUSCULAS, NA CONFERENCIA DA SALA            
012630*   DA RESERVA CONTRA O CADASTRO (CHAMADO 2013-0040)                     
012640 01  WS-MINUSCULAS               PIC X(26)                               
012650        VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
012660 01  WS-MAIUSCULAS               PIC X(26)                               
012670        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
012680 01  WS-AULA-COD-MAIUSC          PIC X(10).                              
012685 01  WS-AULA-TAB-MAIUSC          PIC X(10).                              
012690 01  WS-AULA-RESV-ACHADA         PIC X(01) VALUE 'N'.                    
012700 LINKAGE SECTION.                                                        
012800 01  LK-RETORNO-RELATORIO.                                               
012900     05  LK-COD-RETORNO          PIC X(02).                              
013000         88  LK-OK               VALUE '00'.                             
013100     05  LK-MSG-RETORNO          PIC X(40).                              
013200*                                                                        
013300 PROCEDURE DIVISION USING LK-RETORNO-RELATORIO.                          
013400*                                                                        
013500 0100-ABRE-ARQUIVOS.                                                     
013600     MOVE SPACES TO LK-MSG-RETORNO                                       
013700     MOVE '00' TO LK-COD-RETORNO                                         
013800     OPEN INPUT AULAS-FILE                                               
013900     IF NOT STATUS-AULAS = '00'                                          
014000        MOVE 'CADASTRO DE SALAS INEXISTENTE' TO LK-MSG-RETORNO           
014050        GO TO 0800-EMITE-RELATORIO.                                      
014200     PERFORM 0110-CARREGA-TABELA-AULAS THRU 0110-EXIT                    
014300     CLOSE AULAS-FILE                                                    
014400     OPEN INPUT RESERVAS-FILE                                            
014500     IF STATUS-RESVS = '00'                                              
014600        PERFORM 0120-CARREGA-TABELA-RESVS THRU 0120-EXIT                 
014700        CLOSE RESERVAS-FILE.                                             
014800     GO TO 0500-ACUMULA-MINUTOS.                                         
014900*                                                                        
015000 0110-CARREGA-TABELA-AULAS.                                              
015100     PERFORM 0111-LE-LINHA-AULA THRU 0111-EXIT                           
015200             UNTIL WS-FIM-AULAS = 'S'.                                   
015300 0110-EXIT.                                                              
015400     EXIT.                                                               
015500 0111-LE-LINHA-AULA.                                                     
015600     READ AULAS-FILE                                                     
015700          AT END                                                         
015800          MOVE 'S' TO WS-FIM-AULAS                                       
015900          GO TO 0111-EXIT.                                               
016000     IF AULA-LINHA-REG = SPACES                                          
016100        GO TO 0111-EXIT.                                                 
016200     MOVE ZEROS TO WS-QTD-CAMPOS                                         
016300     UNSTRING AULA-LINHA-REG DELIMITED BY ','                            
016400          INTO WS-CAMPO-01 WS-CAMPO-07 WS-CAMPO-10                       
016450               WS-CAMPO-TIPO-AULA                                        
016500          TALLYING IN WS-QTD-CAMPOS.                                     
016600     IF WS-QTD-CAMPOS < 4                                                
016700        GO TO 0111-EXIT.                                                 
016800     ADD 1 TO WS-QTD-AULAS                                               
016900     SET IDX-AULA TO WS-QTD-AULAS                                        
017000     MOVE WS-CAMPO-01 TO AULA-CODIGO      (IDX-AULA)                     
017100     MOVE WS-CAMPO-07 TO AULA-NOMBRE        (IDX-AULA)                   
017200     MOVE WS-CAMPO-10 TO AULA-CAPACIDAD  (IDX-AULA)                     
017250     MOVE WS-CAMPO-TIPO-AULA TO AULA-TIPO (IDX-AULA)                     
017400     MOVE ZEROS       TO TOT-MINUTOS      (IDX-AULA)                     
017500     MOVE ZEROS       TO TOT-HORAS        (IDX-AULA).                    
017600 0111-EXIT.                                                              
017700     EXIT.                                                               
017800*                                                                        
017900 0120-CARREGA-TABELA-RESVS.                                              
018000     PERFORM 0121-LE-LINHA-RESV THRU 0121-EXIT                           
018100             UNTIL WS-FIM-RESVS = 'S'.                                   
018200 0120-EXIT.                                                              
018300     EXIT.                                                               
018400 0121-LE-LINHA-RESV.                                                     
018500     READ RESERVAS-FILE                                                  
018600          AT END                                                         
018700          MOVE 'S' TO WS-FIM-RESVS                                       
018800          GO TO 0121-EXIT.                                               
018900     IF RESV-LINHA-REG = SPACES                                          
019000        GO TO 0121-EXIT.                                                 
019100     MOVE ZEROS TO WS-QTD-CAMPOS                                         
019200     UNSTRING RESV-LINHA-REG DELIMITED BY ','                            
019300          INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04           
019400               WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08           
019500               WS-CAMPO-09 WS-CAMPO-10                                   
019600          TALLYING IN WS-QTD-CAMPOS.                                     
019700     IF WS-QTD-CAMPOS < 9                                                
019800        GO TO 0121-EXIT.                                                 
019850     PERFORM 0122-VERIFICA-AULA-DA-RESV THRU 0122-EXIT.                  
019860     IF WS-AULA-RESV-ACHADA = 'N'                                        
019870        DISPLAY 'AVISO - RESERVA IGNORADA NA CARGA: SALA '               
019880                WS-CAMPO-03 ' NAO CADASTRADA'                            
019890        GO TO 0121-EXIT.                                                 
019900     ADD 1 TO WS-QTD-RESVS                                               
020000     SET IDX-RESV TO WS-QTD-RESVS                                        
020100     MOVE WS-CAMPO-01 TO RSV-TIPO          (IDX-RESV)                    
020200     MOVE WS-CAMPO-02 TO RSV-ID            (IDX-RESV)                    
020300     MOVE WS-CAMPO-03 TO RSV-AULA-CODIGO   (IDX-RESV)                    
020400     MOVE WS-CAMPO-04 TO RSV-FECHA         (IDX-RESV)                    
020500     MOVE WS-CAMPO-05 TO RSV-HORA-INICIO   (IDX-RESV)                    
020600     MOVE WS-CAMPO-06 TO RSV-HORA-FIN      (IDX-RESV)                    
020700     MOVE WS-CAMPO-07 TO RSV-RESPONSABLE   (IDX-RESV)                    
020800     MOVE WS-CAMPO-08 TO RSV-ESTADO        (IDX-RESV)                    
020900     MOVE WS-CAMPO-09 TO RSV-DATO-1        (IDX-RESV)                    
021000     MOVE WS-CAMPO-10 TO RSV-DATO-2        (IDX-RESV).                   
021100 0121-EXIT.                                                              
021200     EXIT.                                                               
021210*                                                                        
021220*   CONFERE SE A SALA DA RESERVA LIDA (WS-CAMPO-03) EXISTE NO            
021230*   CADASTRO DE SALAS JA CARREGADO EM TABELA-AULAS; RESERVA QUE          
021240*   APONTA P/ SALA INEXISTENTE E IGNORADA NA CARGA (CHAMADO              
021250*   2013-0040)                                                           
021260 0122-VERIFICA-AULA-DA-RESV.                                             
021270     MOVE 'N' TO WS-AULA-RESV-ACHADA                                     
021280     MOVE WS-CAMPO-03 TO WS-AULA-COD-MAIUSC                              
021290     INSPECT WS-AULA-COD-MAIUSC                                          
021300             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
021310     SET IDX-AULA TO 1.                                                  
021320 0123-PROCURA-AULA-DA-RESV.                                              
021330     IF IDX-AULA > WS-QTD-AULAS                                          
021340        GO TO 0122-EXIT.                                                 
021350     MOVE AULA-CODIGO (IDX-AULA) TO WS-AULA-TAB-MAIUSC                   
021360     INSPECT WS-AULA-TAB-MAIUSC                                          
021370             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
021380     IF WS-AULA-TAB-MAIUSC = WS-AULA-COD-MAIUSC                          
021390        MOVE 'S' TO WS-AULA-RESV-ACHADA                                  
021400        GO TO 0122-EXIT.                                                 
021410     SET IDX-AULA UP BY 1                                                
021420     GO TO 0123-PROCURA-AULA-DA-RESV.                                    
021430 0122-EXIT.                                                              
021440     EXIT.                                                               
021450*                                                                        
021460*   ACUMULA OS MINUTOS RESERVADOS DE CADA RESERVA ATIVA NA               
021470*   OCORRENCIA DA SALA CORRESPONDENTE NA TABELA DE SALAS                 
021600 0500-ACUMULA-MINUTOS.                                                   
021700     SET IDX-RESV TO 1.                                                  
021800 0510-PERCORRE-RESERVAS.                                                 
021900     IF IDX-RESV > WS-QTD-RESVS                                          
022000        GO TO 0510-EXIT.                                                 
022100     IF RSV-ESTADO (IDX-RESV) NOT = 'ACTIVA'                             
022200        GO TO 0518-PROXIMO.                                              
022300     SET IDX-AULA TO 1.                                                  
022400 0515-PROCURA-AULA.                                                      
022500     IF IDX-AULA > WS-QTD-AULAS                                          
022600        GO TO 0515-EXIT.                                                 
022700     IF AULA-CODIGO (IDX-AULA) = RSV-AULA-CODIGO (IDX-RESV)              
022800        PERFORM 0520-SOMA-MINUTOS THRU 0520-EXIT                         
022900        GO TO 0515-EXIT.                                                 
023000     SET IDX-AULA UP BY 1                                                
023100     GO TO 0515-PROCURA-AULA.                                            
023200 0515-EXIT.                                                              
023300     EXIT.                                                               
023400 0518-PROXIMO.                                                           
023500     SET IDX-RESV UP BY 1                                                
023600     GO TO 0510-PERCORRE-RESERVAS.                                       
023700 0510-EXIT.                                                              
023800     EXIT.                                                               
023900*                                                                        
024000 0520-SOMA-MINUTOS.                                                      
024100     MOVE RSV-HINI-HORA   (IDX-RESV) TO WS-HORA-2-DIG                    
024200     MOVE RSV-HINI-MINUTO (IDX-RESV) TO WS-MINUTO-2-DIG                  
024250     COMPUTE WS-ACUM-TEMP = (WS-HORA-2-DIG * 60)                         
024280         + WS-MINUTO-2-DIG                                               
024400     SUBTRACT WS-ACUM-TEMP FROM TOT-MINUTOS (IDX-AULA)                   
024500     MOVE RSV-HFIM-HORA   (IDX-RESV) TO WS-HORA-2-DIG                    
024600     MOVE RSV-HFIM-MINUTO (IDX-RESV) TO WS-MINUTO-2-DIG                  
024650     COMPUTE WS-ACUM-TEMP = (WS-HORA-2-DIG * 60)                         
024680         + WS-MINUTO-2-DIG                                               
024800     ADD WS-ACUM-TEMP TO TOT-MINUTOS (IDX-AULA).                         
024900 0520-EXIT.                                                              
025000     EXIT.                                                               
025100*                                                                        
025200*   CALCULO DAS HORAS (DIVISAO INTEIRA, SEM ARREDONDAMENTO)              
025300 0600-CALCULA-HORAS.                                                     
025400     SET IDX-AULA TO 1.                                                  
025500 0610-PERCORRE-SALAS.                                                    
025600     IF IDX-AULA > WS-QTD-AULAS                                          
025700        GO TO 0610-EXIT.                                                 
025800     DIVIDE TOT-MINUTOS (IDX-AULA) BY 60                                 
025900        GIVING TOT-HORAS (IDX-AULA)                                      
026000        REMAINDER WS-ACUM-TEMP.                                          
026100     SET IDX-AULA UP BY 1                                                
026200     GO TO 0610-PERCORRE-SALAS.                                          
026300 0610-EXIT.                                                              
026400     EXIT.                                                               
026500     GO TO 0700-ORDENA-POR-MINUTOS.                                      
026600*                                                                        
026700*   ORDENACAO DAS SALAS POR MINUTOS RESERVADOS, DECRESCENTE              
026800*   (TROCA/EXCHANGE, ESTILO RELCURSO), P/ PEGAR AS 3 PRIMEIRAS           
026900 0700-ORDENA-POR-MINUTOS.                                                
027000     IF WS-QTD-AULAS < 2                                                 
027100        GO TO 0800-EMITE-RELATORIO.                                      
027200     MOVE WS-QTD-AULAS TO WS-LIMITE-PASSADA                              
027300     SUBTRACT 1 FROM WS-LIMITE-PASSADA.                                  
027400 0710-PASSADA-EXTERNA.                                                   
027500     MOVE 'N' TO WS-HOUVE-TROCA                                          
027600     SET IDX-AULA TO 1.                                                  
027700 0720-PASSADA-INTERNA.                                                   
027800     IF IDX-AULA > WS-LIMITE-PASSADA                                     
027900        GO TO 0720-EXIT.                                                 
028000     SET IDX-AULA2 TO IDX-AULA                                           
028100     SET IDX-AULA2 UP BY 1                                               
028200     IF TOT-MINUTOS (IDX-AULA) < TOT-MINUTOS (IDX-AULA2)                 
028300        MOVE AULA-CODIGO     (IDX-AULA)  TO WS-AG-CODIGO                 
028400        MOVE AULA-NOMBRE       (IDX-AULA)  TO WS-AG-NOME                 
028500        MOVE AULA-CAPACIDAD (IDX-AULA)  TO WS-AG-CAPACIDADE             
028600        MOVE AULA-TIPO       (IDX-AULA)  TO WS-AG-TIPO                   
028700        MOVE TOT-MINUTOS     (IDX-AULA)  TO WS-AG-TOT-MINUTOS            
028800        MOVE TOT-HORAS       (IDX-AULA)  TO WS-AG-TOT-HORAS              
028900        MOVE AULA-CODIGO     (IDX-AULA2) TO                              
028920                             AULA-CODIGO     (IDX-AULA)                  
028940        MOVE AULA-NOMBRE       (IDX-AULA2) TO                            
028960                             AULA-NOMBRE       (IDX-AULA)                
028980        MOVE AULA-CAPACIDAD (IDX-AULA2) TO                              
029000                             AULA-CAPACIDAD (IDX-AULA)                  
029020        MOVE AULA-TIPO       (IDX-AULA2) TO                              
029040                             AULA-TIPO       (IDX-AULA)                  
029060        MOVE TOT-MINUTOS     (IDX-AULA2) TO                              
029080                             TOT-MINUTOS     (IDX-AULA)                  
029100        MOVE TOT-HORAS       (IDX-AULA2) TO                              
029120                             TOT-HORAS       (IDX-AULA)                  
029140        MOVE WS-AG-CODIGO                TO                              
029160                             AULA-CODIGO     (IDX-AULA2)                 
029180        MOVE WS-AG-NOME                  TO                              
029200                             AULA-NOMBRE       (IDX-AULA2)               
029220        MOVE WS-AG-CAPACIDADE            TO                              
029240                             AULA-CAPACIDAD (IDX-AULA2)                 
029260        MOVE WS-AG-TIPO                  TO                              
029280                             AULA-TIPO       (IDX-AULA2)                 
029300        MOVE WS-AG-TOT-MINUTOS           TO                              
029320                             TOT-MINUTOS     (IDX-AULA2)                 
029340        MOVE WS-AG-TOT-HORAS             TO                              
029360                             TOT-HORAS       (IDX-AULA2)                 
029380        MOVE 'S' TO WS-HOUVE-TROCA.                                      
030200     SET IDX-AULA UP BY 1                                                
030300     GO TO 0720-PASSADA-INTERNA.                                         
030400 0720-EXIT.                                                              
030500     EXIT.                                                               
030600     SUBTRACT 1 FROM WS-LIMITE-PASSADA                                   
030700     IF WS-HOUVE-TROCA = 'S'                                             
030800        GO TO 0710-PASSADA-EXTERNA.                                      
030900*                                                                        
031000 0800-EMITE-RELATORIO.                                                   
031100     OPEN OUTPUT REL-TOPAU-FILE                                          
031200     MOVE SPACES TO REL-LINHA                                            
031300     MOVE '=== Top 3 Aulas con mas horas reservadas (Activas) ==='       
031400         TO REL-LINHA                                                    
031500     DISPLAY REL-LINHA                                                   
031600     WRITE REL-LINHA                                                     
031700     IF WS-QTD-AULAS = ZEROS                                             
031800        GO TO 0850-SEM-RESERVAS.                                         
031900     IF TOT-MINUTOS (1) = ZEROS                                          
032000        GO TO 0850-SEM-RESERVAS.                                         
032100     SET IDX-AULA TO 1.                                                  
032200 0810-EMITE-LINHAS.                                                      
032300     IF IDX-AULA > WS-QTD-AULAS                                          
032400        GO TO 0810-EXIT.                                                 
032500     IF IDX-AULA > 3                                                     
032600        GO TO 0810-EXIT.                                                 
032700     IF TOT-MINUTOS (IDX-AULA) = ZEROS                                   
032800        GO TO 0810-EXIT.                                                 
032900     MOVE SPACES TO WS-LINHA-EDITADA                                     
033000     MOVE AULA-CODIGO (IDX-AULA) TO LE-CODIGO                            
033100     MOVE AULA-NOMBRE   (IDX-AULA) TO LE-NOME                            
033200     MOVE TOT-HORAS   (IDX-AULA) TO LE-HORAS                             
033300     MOVE TOT-MINUTOS (IDX-AULA) TO LE-MINUTOS                           
033400     DISPLAY WS-LINHA-EDITADA                                            
033500     WRITE REL-LINHA FROM WS-LINHA-EDITADA                               
033600     SET IDX-AULA UP BY 1                                                
033700     GO TO 0810-EMITE-LINHAS.                                            
033800 0810-EXIT.                                                              
033900     EXIT.                                                               
034000     GO TO 0900-FECHA-RELATORIO.                                         
034100*                                                                        
034200 0850-SEM-RESERVAS.                                                      
034300     MOVE SPACES TO REL-LINHA                                            
034400     MOVE 'No hay reservas activas.' TO REL-LINHA                        
034500     DISPLAY REL-LINHA                                                   
034600     WRITE REL-LINHA.                                                    
034700*                                                                        
034800 0900-FECHA-RELATORIO.                                                   
034900     CLOSE REL-TOPAU-FILE                                                
035000     MOVE '00' TO LK-COD-RETORNO                                         
035100     MOVE 'RELATORIO GERADO COM SUCESSO' TO LK-MSG-RETORNO.              
035200*                                                                        
035300 0999-FIM.                                                               
035400     GOBACK.                                                             
