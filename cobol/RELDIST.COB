000100********************************************************         ENZJ0001
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID. RELDIST-COB.                                                
000400 AUTHOR. ENZO 19 - JAMILE 26.                                            
000500 INSTALLATION. FACAD - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.            
000600 DATE-WRITTEN. 28/10/1993.                                               
000700 DATE-COMPILED.                                                          
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.                
000900*                                                                        
001000*   FINALIDADE : RELATORIO DA DISTRIBUICAO DE RESERVAS POR               
001100*                TIPO (CLASE/EVENTO/PRACTICA), CONTANDO TODAS            
001200*                AS RESERVAS, ATIVAS E CANCELADAS. EMITIDO NA            
001300*                TELA E GRAVADO EM ARQUIVO TEXTO (REPDIST.TXT)           
001400*                                                                        
001500*   VRS        DATA           DESCRICAO                                  
001600*   1.0        28/10/1993     IMPLANTACAO ORIGINAL COMO                  
001700*                             RELATORIO FINAL DE NOTAS                   
001800*                             (RELNOT2)                          ENZ 0025
001900*   1.1        04/10/1998     Y2K - CABECALHO DO RELATORIO COM           
002000*                             DATA DE 4 DIGITOS DE ANO           ENZ 0047
002100*   1.2        21/05/2002     REAPROVEITADO COMO RELATORIO DE            
002200*                             DISTRIBUICAO POR TIPO DE RESERVA           
002300*                             (RELDIST) DO NOVO SISTEMA DE               
002400*                             RESERVA DE SALAS                   JK  0074
002500*   1.3        17/03/2012     CONTAGEM INCLUI RESERVAS                   
002600*                             CANCELADAS (ANTES SO CONTAVA               
002700*                             ATIVAS) - CHAMADO 2012-0033        MCS 0141
002800*   1.4        05/02/2013     RELATORIO NAO CONFERIA SE A SALA           
002900*                             DA RESERVA EXISTIA NO CADASTRO DE          
003000*                             SALAS - CHAMADO 2013-0040          RA  0151
003100********************************************************         ENZJ0001
003200*                                                                        
003300 ENVIRONMENT DIVISION.                                                   
003400 CONFIGURATION SECTION.                                                  
003500 SOURCE-COMPUTER. IBM-PC.                                                
003600 OBJECT-COMPUTER. IBM-PC.                                                
003700 SPECIAL-NAMES.                                                          
003800     C01 IS TOP-OF-FORM                                                  
003900     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                                   
004000     UPSI-0 ON  STATUS IS SW-RODADA-REPROCESSO                           
004100     UPSI-0 OFF STATUS IS SW-RODADA-NORMAL.                              
004200 INPUT-OUTPUT SECTION.                                                   
004300 FILE-CONTROL.                                                           
004400     SELECT RESERVAS-FILE ASSIGN TO 'RESVSDAT'                           
004500                          ORGANIZATION LINE SEQUENTIAL                   
004600                          FILE STATUS IS STATUS-RESVS.                   
004700     SELECT AULAS-FILE    ASSIGN TO 'AULASDAT'                           
004800                          ORGANIZATION LINE SEQUENTIAL                   
004900                          FILE STATUS IS STATUS-AULAS.                   
005000     SELECT REL-DIST-FILE ASSIGN TO 'REPDIST'                            
005100                          ORGANIZATION LINE SEQUENTIAL                   
005200                          FILE STATUS IS STATUS-REL.                     
005300*                                                                        
005400 DATA DIVISION.                                                          
005500 FILE SECTION.                                                           
005600 FD  RESERVAS-FILE                                                       
005700     LABEL RECORD STANDARD.                                              
005800 01  RESV-LINHA-REG              PIC X(150).                             
005900 FD  AULAS-FILE                                                          
006000     LABEL RECORD STANDARD.                                              
006100 01  AULA-LINHA-REG              PIC X(100).                             
006200 FD  REL-DIST-FILE                                                       
006300     LABEL RECORD STANDARD.                                              
006400 01  REL-LINHA                   PIC X(80).                              
006500*                                                                        
006600 WORKING-STORAGE SECTION.                                                
006700 01  STATUS-RESVS                PIC X(02) VALUE SPACES.                 
006800 01  STATUS-REL                  PIC X(02) VALUE SPACES.                 
006900 01  STATUS-AULAS                PIC X(02) VALUE SPACES.                 
007000 01  WS-QTD-RESVS                PIC 9(05) COMP VALUE ZEROS.             
007100 01  WS-QTD-CAMPOS               PIC 9(02) COMP VALUE ZEROS.             
007200 01  WS-FIM-RESVS                PIC X(01) VALUE 'N'.                    
007300 01  WS-TOTAL-GERAL              PIC 9(05) COMP VALUE ZEROS.             
007400*   CAMPOS DE TRABALHO DA QUEBRA DA LINHA DE RESERVA (9 CAMPOS)          
007500 01  WS-CAMPO-01                 PIC X(10).                              
007600 01  WS-CAMPO-02                 PIC X(08).                              
007700 01  WS-CAMPO-03                 PIC X(10).                              
007800 01  WS-CAMPO-04                 PIC X(10).                              
007900 01  WS-CAMPO-05                 PIC X(05).                              
008000 01  WS-CAMPO-06                 PIC X(05).                              
008100 01  WS-CAMPO-07                 PIC X(30).                              
008200 01  WS-CAMPO-08                 PIC X(10).                              
008300 01  WS-CAMPO-09                 PIC X(30).                              
008400 01  WS-CAMPO-10                 PIC 9(04).                              
008500*   CAMPO EXTRA P/ QUEBRA DA LINHA DE SALA (TIPO DE SALA)                
008600 01  WS-CAMPO-TIPO-AULA          PIC X(12).                              
008700*   ACUMULADORES FIXOS POR TIPO DE RESERVA (INDICE 1/2/3)                
008800 01  TABELA-TIPOS-RESV.                                                  
008900     05  TR-OCORRENCIA OCCURS 3 TIMES INDEXED BY IDX-TIPO.               
009000         10  TR-NOME             PIC X(10).                              
009100         10  TR-CONTADOR         PIC 9(05) COMP VALUE ZEROS.             
009200 01  TABELA-TIPOS-RESV-R REDEFINES TABELA-TIPOS-RESV.                    
009300     05  FILLER                  PIC X(14).                              
009400     05  FILLER                  PIC X(14).                              
009500     05  FILLER                  PIC X(14).                              
009600*                                                                        
009700 01  WS-LINHA-EDITADA.                                                   
009800     05  FILLER                  PIC X(02) VALUE '- '.                   
009900     05  LE-TIPO                 PIC X(10).                              
010000     05  FILLER                  PIC X(02) VALUE ': '.                   
010100     05  LE-CONTADOR             PIC ZZZZ9.                              
010200     05  FILLER                  PIC X(61).                              
010300*                                                                        
010400*   TABELA EM MEMORIA DO CADASTRO DE RESERVAS (CARGA INICIAL)            
010500 01  TABELA-RESERVAS.                                                    
010600     05  RESV-OCORRENCIA OCCURS 2000 TIMES                               
010700                         INDEXED BY IDX-RESV.                            
010800         COPY RESVREG.                                                   
010900*                                                                        
011000*   CAMPOS DE CONTROLE DA TABELA DO CADASTRO DE SALAS, CARREGADA         
011100*   ANTES DO CADASTRO DE RESERVAS P/ CONFERENCIA DA SALA DA              
011200*   RESERVA (CHAMADO 2013-0040)                                          
011300 01  WS-QTD-AULAS                PIC 9(05) COMP VALUE ZEROS.             
011400 01  WS-FIM-AULAS                PIC X(01) VALUE 'N'.                    
011500 01  WS-MINUSCULAS               PIC X(26)                               
011600        VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
011700 01  WS-MAIUSCULAS               PIC X(26)                               
011800        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
011900 01  WS-AULA-COD-MAIUSC          PIC X(10).                              
012000 01  WS-AULA-TAB-MAIUSC          PIC X(10).                              
012100 01  WS-AULA-RESV-ACHADA         PIC X(01) VALUE 'N'.                    
012200*                                                                        
012300*   TABELA EM MEMORIA DO CADASTRO DE SALAS (CARGA INICIAL)               
012400 01  TABELA-AULAS.                                                       
012500     05  AULA-OCORRENCIA OCCURS 500 TIMES                                
012600                         INDEXED BY IDX-AULA.                            
012700     COPY AULAREG.                                                       
012800 LINKAGE SECTION.                                                        
012900 01  LK-RETORNO-RELATORIO.                                               
013000     05  LK-COD-RETORNO          PIC X(02).                              
013100         88  LK-OK               VALUE '00'.                             
013200     05  LK-MSG-RETORNO          PIC X(40).                              
013300*                                                                        
013400 PROCEDURE DIVISION USING LK-RETORNO-RELATORIO.                          
013500*                                                                        
013600 0050-INICIALIZA-TIPOS.                                                  
013700     MOVE SPACES TO LK-MSG-RETORNO                                       
013800     MOVE '00' TO LK-COD-RETORNO                                         
013900     MOVE 'CLASE'    TO TR-NOME (1)                                      
014000     MOVE 'EVENTO'   TO TR-NOME (2)                                      
014100     MOVE 'PRACTICA' TO TR-NOME (3).                                     
014200*                                                                        
014300*                                                                        
014400*   CARGA DO CADASTRO DE SALAS EM MEMORIA P/ CONFERENCIA DA SALA         
014500*   DA RESERVA CONTRA O CADASTRO (CHAMADO 2013-0040)                     
014600 0060-CARREGA-TABELA-AULAS.                                              
014700     OPEN INPUT AULAS-FILE                                               
014800     IF NOT STATUS-AULAS = '00'                                          
014900        GO TO 0060-EXIT.                                                 
015000     PERFORM 0061-LE-LINHA-AULA THRU 0061-EXIT                           
015100             UNTIL WS-FIM-AULAS = 'S'                                    
015200     CLOSE AULAS-FILE.                                                   
015300 0060-EXIT.                                                              
015400     EXIT.                                                               
015500 0061-LE-LINHA-AULA.                                                     
015600     READ AULAS-FILE                                                     
015700          AT END                                                         
015800          MOVE 'S' TO WS-FIM-AULAS                                       
015900          GO TO 0061-EXIT.                                               
016000     IF AULA-LINHA-REG = SPACES                                          
016100        GO TO 0061-EXIT.                                                 
016200     MOVE ZEROS TO WS-QTD-CAMPOS                                         
016300     UNSTRING AULA-LINHA-REG DELIMITED BY ','                            
016400          INTO WS-CAMPO-01 WS-CAMPO-07 WS-CAMPO-10                       
016500               WS-CAMPO-TIPO-AULA                                        
016600          TALLYING IN WS-QTD-CAMPOS.                                     
016700     IF WS-QTD-CAMPOS < 4                                                
016800        GO TO 0061-EXIT.                                                 
016900     ADD 1 TO WS-QTD-AULAS                                               
017000     SET IDX-AULA TO WS-QTD-AULAS                                        
017100     MOVE WS-CAMPO-01 TO AULA-CODIGO      (IDX-AULA)                     
017200     MOVE WS-CAMPO-07 TO AULA-NOMBRE        (IDX-AULA)                   
017300     MOVE WS-CAMPO-10 TO AULA-CAPACIDAD  (IDX-AULA)                     
017400     MOVE WS-CAMPO-TIPO-AULA TO AULA-TIPO (IDX-AULA).                    
017500 0061-EXIT.                                                              
017600     EXIT.                                                               
017700*                                                                        
017800 0100-ABRE-ARQUIVOS.                                                     
017900     PERFORM 0060-CARREGA-TABELA-AULAS THRU 0060-EXIT                    
018000     OPEN INPUT RESERVAS-FILE                                            
018100     IF NOT STATUS-RESVS = '00'                                          
018200        MOVE 'CADASTRO DE RESERVAS INEXISTENTE' TO LK-MSG-RETORNO        
018300        GO TO 0800-EMITE-RELATORIO.                                      
018400     PERFORM 0110-CARREGA-TABELA-RESVS THRU 0110-EXIT                    
018500     CLOSE RESERVAS-FILE                                                 
018600     GO TO 0500-CONTA-POR-TIPO.                                          
018700*                                                                        
018800 0110-CARREGA-TABELA-RESVS.                                              
018900     PERFORM 0111-LE-LINHA-RESV THRU 0111-EXIT                           
019000             UNTIL WS-FIM-RESVS = 'S'.                                   
019100 0110-EXIT.                                                              
019200     EXIT.                                                               
019300 0111-LE-LINHA-RESV.                                                     
019400     READ RESERVAS-FILE                                                  
019500          AT END                                                         
019600          MOVE 'S' TO WS-FIM-RESVS                                       
019700          GO TO 0111-EXIT.                                               
019800     IF RESV-LINHA-REG = SPACES                                          
019900        GO TO 0111-EXIT.                                                 
020000     MOVE ZEROS TO WS-QTD-CAMPOS                                         
020100     UNSTRING RESV-LINHA-REG DELIMITED BY ','                            
020200          INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04           
020300               WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08           
020400               WS-CAMPO-09 WS-CAMPO-10                                   
020500          TALLYING IN WS-QTD-CAMPOS.                                     
020600     IF WS-QTD-CAMPOS < 9                                                
020700        GO TO 0111-EXIT.                                                 
020800     PERFORM 0120-VERIFICA-AULA-DA-RESV THRU 0120-EXIT                   
020900     IF WS-AULA-RESV-ACHADA = 'N'                                        
021000        DISPLAY 'AVISO - RESERVA IGNORADA NA CARGA: SALA '               
021100                WS-CAMPO-03 ' NAO CADASTRADA'                            
021200        GO TO 0111-EXIT.                                                 
021300     ADD 1 TO WS-QTD-RESVS                                               
021400     SET IDX-RESV TO WS-QTD-RESVS                                        
021500     MOVE WS-CAMPO-01 TO RSV-TIPO          (IDX-RESV)                    
021600     MOVE WS-CAMPO-02 TO RSV-ID            (IDX-RESV)                    
021700     MOVE WS-CAMPO-03 TO RSV-AULA-CODIGO   (IDX-RESV)                    
021800     MOVE WS-CAMPO-04 TO RSV-FECHA         (IDX-RESV)                    
021900     MOVE WS-CAMPO-05 TO RSV-HORA-INICIO   (IDX-RESV)                    
022000     MOVE WS-CAMPO-06 TO RSV-HORA-FIN      (IDX-RESV)                    
022100     MOVE WS-CAMPO-07 TO RSV-RESPONSABLE   (IDX-RESV)                    
022200     MOVE WS-CAMPO-08 TO RSV-ESTADO        (IDX-RESV)                    
022300     MOVE WS-CAMPO-09 TO RSV-DATO-1        (IDX-RESV)                    
022400     MOVE WS-CAMPO-10 TO RSV-DATO-2        (IDX-RESV).                   
022500 0111-EXIT.                                                              
022600     EXIT.                                                               
022700*                                                                        
022800*   CONFERE SE A SALA DA RESERVA EXISTE NO CADASTRO DE SALAS,            
022900*   COMPARACAO CASE-INSENSITIVE (CHAMADO 2013-0040)                      
023000 0120-VERIFICA-AULA-DA-RESV.                                             
023100     MOVE 'N' TO WS-AULA-RESV-ACHADA                                     
023200     MOVE WS-CAMPO-03 TO WS-AULA-COD-MAIUSC                              
023300     INSPECT WS-AULA-COD-MAIUSC                                          
023400             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
023500     SET IDX-AULA TO 1.                                                  
023600 0121-PROCURA-AULA-DA-RESV.                                              
023700     IF IDX-AULA > WS-QTD-AULAS                                          
023800        GO TO 0120-EXIT.                                                 
023900     MOVE AULA-CODIGO (IDX-AULA) TO WS-AULA-TAB-MAIUSC                   
024000     INSPECT WS-AULA-TAB-MAIUSC                                          
024100             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
024200     IF WS-AULA-TAB-MAIUSC = WS-AULA-COD-MAIUSC                          
024300        MOVE 'S' TO WS-AULA-RESV-ACHADA                                  
024400        GO TO 0120-EXIT.                                                 
024500     SET IDX-AULA UP BY 1                                                
024600     GO TO 0121-PROCURA-AULA-DA-RESV.                                    
024700 0120-EXIT.                                                              
024800     EXIT.                                                               
024900*                                                                        
025000*   CONTAGEM POR TIPO - TODAS AS RESERVAS, SEJA QUAL FOR O               
025100*   ESTADO (ATIVA OU CANCELADA) - CHAMADO 2012-0033                      
025200 0500-CONTA-POR-TIPO.                                                    
025300     SET IDX-RESV TO 1.                                                  
025400 0510-PERCORRE-RESERVAS.                                                 
025500     IF IDX-RESV > WS-QTD-RESVS                                          
025600        GO TO 0510-EXIT.                                                 
025700     SET IDX-TIPO TO 1.                                                  
025800 0515-PROCURA-TIPO.                                                      
025900     IF IDX-TIPO > 3                                                     
026000        GO TO 0515-EXIT.                                                 
026100     IF TR-NOME (IDX-TIPO) = RSV-TIPO (IDX-RESV)                         
026200        ADD 1 TO TR-CONTADOR (IDX-TIPO)                                  
026300        ADD 1 TO WS-TOTAL-GERAL                                          
026400        GO TO 0515-EXIT.                                                 
026500     SET IDX-TIPO UP BY 1                                                
026600     GO TO 0515-PROCURA-TIPO.                                            
026700 0515-EXIT.                                                              
026800     EXIT.                                                               
026900     SET IDX-RESV UP BY 1                                                
027000     GO TO 0510-PERCORRE-RESERVAS.                                       
027100 0510-EXIT.                                                              
027200     EXIT.                                                               
027300     GO TO 0800-EMITE-RELATORIO.                                         
027400*                                                                        
027500 0800-EMITE-RELATORIO.                                                   
027600     OPEN OUTPUT REL-DIST-FILE                                           
027700     MOVE SPACES TO REL-LINHA                                            
027800     MOVE '=== Distribucion de Reservas por Tipo ==='                    
027900                                TO REL-LINHA                             
028000     DISPLAY REL-LINHA                                                   
028100     WRITE REL-LINHA                                                     
028200     IF WS-TOTAL-GERAL = ZEROS                                           
028300        GO TO 0850-SEM-RESERVAS.                                         
028400     SET IDX-TIPO TO 1.                                                  
028500 0810-EMITE-LINHAS.                                                      
028600     IF IDX-TIPO > 3                                                     
028700        GO TO 0810-EXIT.                                                 
028800     MOVE SPACES TO WS-LINHA-EDITADA                                     
028900     MOVE TR-NOME     (IDX-TIPO) TO LE-TIPO                              
029000     MOVE TR-CONTADOR (IDX-TIPO) TO LE-CONTADOR                          
029100     DISPLAY WS-LINHA-EDITADA                                            
029200     WRITE REL-LINHA FROM WS-LINHA-EDITADA                               
029300     SET IDX-TIPO UP BY 1                                                
029400     GO TO 0810-EMITE-LINHAS.                                            
029500 0810-EXIT.                                                              
029600     EXIT.                                                               
029700     GO TO 0900-FECHA-RELATORIO.                                         
029800*                                                                        
029900 0850-SEM-RESERVAS.                                                      
030000     MOVE SPACES TO REL-LINHA                                            
030100     MOVE 'No hay reservas registradas.' TO REL-LINHA                    
030200     DISPLAY REL-LINHA                                                   
030300     WRITE REL-LINHA.                                                    
030400*                                                                        
030500 0900-FECHA-RELATORIO.                                                   
030600     CLOSE REL-DIST-FILE                                                 
030700     MOVE '00' TO LK-COD-RETORNO                                         
030800     MOVE 'RELATORIO GERADO COM SUCESSO' TO LK-MSG-RETORNO.              
030900*                                                                        
031000 0999-FIM.                                                               
031100     GOBACK.                                                             
