000100********************************************************         ENZJ0001
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID. ALTAULA-COB.                                                
000400 AUTHOR. JORGE KOIKE.                                                    
000500 INSTALLATION. FACAD - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.            
000600 DATE-WRITTEN. 11/05/1988.                                               
000700 DATE-COMPILED.                                                          
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.                
000900*                                                                        
001000*   FINALIDADE : ALTERACAO DE DADOS DA SALA (NOME,                       
001100*                CAPACIDADE E TIPO) DO CADASTRO DE SALAS.                
001200*                A SALA TEM DE EXISTIR; CAPACIDADE NOVA                  
001300*                TEM DE SER MAIOR QUE ZERO                               
001400*                                                                        
001500*   VRS        DATA           DESCRICAO                                  
001600*   1.0        11/05/1988     IMPLANTACAO ORIGINAL COMO                  
001700*                             ALTERACAO DE CURSOS (ALTCUR)       JK  0003
001800*   1.1        14/01/1993     TRATAMENTO DE ERRO DE LEITURA              
001900*                             DO CADASTRO                        FAB 0019
002000*   1.2        17/09/1998     Y2K - EXPANSAO DOS CAMPOS DE               
002100*                             DATA PARA 4 DIGITOS DE ANO         ENZ 0042
002200*   1.3        24/09/2000     REVISAO GERAL (BASE DESTE                  
002300*                             FONTE)                             ENZ 0055
002400*   1.4        03/04/2002     REAPROVEITADO COMO ALTERACAO               
002500*                             DE SALAS (ALTAULA) DO NOVO                 
002600*                             SISTEMA DE RESERVA DE SALAS        JK  0064
002700*   1.5        22/09/2002     RETIRADA A TELA; RECEBE OS                 
002800*                             DADOS NOVOS VIA LINKAGE            ENZ 0068
002900*   1.6        10/11/2009     REJEITA ALTERACAO QUANDO O                 
003000*                             CODIGO INFORMADO NAO EXISTE                
003100*                             NO CADASTRO (CH 2009-0201)         RA  0109
003200********************************************************         ENZJ0001
003300*                                                                        
003400 ENVIRONMENT DIVISION.                                                   
003500 CONFIGURATION SECTION.                                                  
003600 SOURCE-COMPUTER. IBM-PC.                                                
003700 OBJECT-COMPUTER. IBM-PC.                                                
003800 SPECIAL-NAMES.                                                          
003900     C01 IS TOP-OF-FORM                                                  
004000     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                                   
004100     UPSI-0 ON  STATUS IS SW-RODADA-REPROCESSO                           
004200     UPSI-0 OFF STATUS IS SW-RODADA-NORMAL.                              
004300 INPUT-OUTPUT SECTION.                                                   
004400 FILE-CONTROL.                                                           
004500     SELECT AULAS-FILE ASSIGN TO 'AULASDAT'                              
004600                       ORGANIZATION LINE SEQUENTIAL                      
004700                       FILE STATUS IS STATUS-AULAS.                      
004800*                                                                        
004900 DATA DIVISION.                                                          
005000 FILE SECTION.                                                           
005100 FD  AULAS-FILE                                                          
005200     LABEL RECORD STANDARD.                                              
005300 01  AULA-LINHA-REG              PIC X(100).                             
005400*                                                                        
005500 WORKING-STORAGE SECTION.                                                
005600 01  STATUS-AULAS                PIC X(02) VALUE SPACES.                 
005700 01  WS-QTD-AULAS                PIC 9(05) COMP VALUE ZEROS.             
005800 01  WS-QTD-CAMPOS               PIC 9(02) COMP VALUE ZEROS.             
005900 01  WS-FIM-AULAS                PIC X(01) VALUE 'N'.                    
006000 01  WS-POSICAO-ACHADA           PIC 9(05) COMP VALUE ZEROS.             
006100 01  WS-MINUSCULAS               PIC X(26)                               
006200        VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
006300 01  WS-MAIUSCULAS               PIC X(26)                               
006400        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
006500 01  WS-CODIGO-MAIUSC            PIC X(10).                              
006600 01  WS-CODIGO-TABELA-MAIUSC     PIC X(10).                              
006700*   CAMPOS DE TRABALHO DA QUEBRA DA LINHA DELIMITADA POR ,               
006800 01  WS-CAMPO-1                  PIC X(10).                              
006900 01  WS-CAMPO-2                  PIC X(30).                              
007000 01  WS-CAMPO-3                  PIC X(04).                              
007100 01  WS-CAMPO-4                  PIC X(12).                              
007200*   CONTADOR REDEFINIDO P/ EMISSAO DE MENSAGEM DE POSICAO                
007300 01  WS-POSICAO-EDITADA          PIC ZZZZ9.                              
007400 01  WS-POSICAO-EDITADA-R REDEFINES WS-POSICAO-EDITADA                   
007500                                  PIC X(05).                             
007600*                                                                        
007700*   TABELA EM MEMORIA DO CADASTRO DE SALAS (CARGA INICIAL)               
007800 01  TABELA-AULAS.                                                       
007900     05  AULA-OCORRENCIA OCCURS 500 TIMES                                
008000                         INDEXED BY IDX-AULA.                            
008100         COPY AULAREG.                                                   
008200*                                                                        
008300 LINKAGE SECTION.                                                        
008400 01  LK-PARM-AULA.                                                       
008500     05  LK-AULA-CODIGO          PIC X(10).                              
008510     05  LK-AULA-CODIGO-R REDEFINES LK-AULA-CODIGO.                      
008520         10  LK-AULA-COD-PREDIO PIC X(01).                               
008530         10  LK-AULA-COD-NUMERO PIC X(09).                               
008600     05  LK-AULA-NOMBRE-NOVO       PIC X(30).                            
008700     05  LK-AULA-CAPACIDAD-NOVA PIC 9(04).                              
008800     05  LK-AULA-TIPO-NOVO       PIC X(12).                              
008900     05  LK-RETORNO.                                                     
009000         10  LK-COD-RETORNO      PIC X(02).                              
009100             88  LK-OK           VALUE '00'.                             
009200             88  LK-ERRO         VALUE '99'.                             
009300         10  LK-MSG-RETORNO      PIC X(40).                              
009400*                                                                        
009500 PROCEDURE DIVISION USING LK-PARM-AULA.                                  
009600*                                                                        
009700 0100-ABRE-ARQUIVO-AULAS.                                                
009800     MOVE SPACES TO LK-MSG-RETORNO                                       
009900     MOVE '00' TO LK-COD-RETORNO                                         
010000     MOVE ZEROS TO WS-POSICAO-ACHADA                                     
010100     OPEN INPUT AULAS-FILE                                               
010200     IF STATUS-AULAS = '00'                                              
010300        PERFORM 0200-CARREGA-TABELA-AULAS THRU 0200-EXIT                 
010400        CLOSE AULAS-FILE                                                 
010500        GO TO 0300-LOCALIZA-AULA.                                        
010600     MOVE '99' TO LK-COD-RETORNO                                         
010700     MOVE 'CADASTRO DE SALAS INEXISTENTE' TO LK-MSG-RETORNO              
010800     GO TO 0999-FIM.                                                     
010900*                                                                        
011000 0200-CARREGA-TABELA-AULAS.                                              
011100     PERFORM 0210-LE-LINHA-AULA THRU 0210-EXIT                           
011200             UNTIL WS-FIM-AULAS = 'S'.                                   
011300 0200-EXIT.                                                              
011400     EXIT.                                                               
011500*                                                                        
011600 0210-LE-LINHA-AULA.                                                     
011700     READ AULAS-FILE                                                     
011800          AT END                                                         
011900          MOVE 'S' TO WS-FIM-AULAS                                       
012000          GO TO 0210-EXIT.                                               
012100     IF AULA-LINHA-REG = SPACES                                          
012200        GO TO 0210-EXIT.                                                 
012300     MOVE ZEROS TO WS-QTD-CAMPOS                                         
012400     UNSTRING AULA-LINHA-REG DELIMITED BY ','                            
012500          INTO WS-CAMPO-1 WS-CAMPO-2 WS-CAMPO-3 WS-CAMPO-4               
012600          TALLYING IN WS-QTD-CAMPOS.                                     
012700     IF WS-QTD-CAMPOS < 4                                                
012800        GO TO 0210-EXIT.                                                 
012900     ADD 1 TO WS-QTD-AULAS                                               
013000     SET IDX-AULA TO WS-QTD-AULAS                                        
013100     MOVE WS-CAMPO-1 TO AULA-CODIGO (IDX-AULA)                           
013200     MOVE WS-CAMPO-2 TO AULA-NOMBRE   (IDX-AULA)                         
013300     MOVE WS-CAMPO-3 TO AULA-CAPACIDAD (IDX-AULA)                       
013400     MOVE WS-CAMPO-4 TO AULA-TIPO   (IDX-AULA).                          
013500 0210-EXIT.                                                              
013600     EXIT.                                                               
013700*                                                                        
013800*   LOCALIZACAO DA SALA NA TABELA, COMPARACAO CASE-INSENS.               
013900 0300-LOCALIZA-AULA.                                                     
014000     MOVE LK-AULA-CODIGO TO WS-CODIGO-MAIUSC                             
014100     INSPECT WS-CODIGO-MAIUSC                                            
014200             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
014300     SET IDX-AULA TO 1.                                                  
014400 0310-PROCURA-AULA.                                                      
014500     IF IDX-AULA > WS-QTD-AULAS                                          
014600        GO TO 0310-EXIT.                                                 
014700     MOVE AULA-CODIGO (IDX-AULA) TO WS-CODIGO-TABELA-MAIUSC              
014800     INSPECT WS-CODIGO-TABELA-MAIUSC                                     
014900             CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS                   
015000     IF WS-CODIGO-TABELA-MAIUSC = WS-CODIGO-MAIUSC                       
015100        MOVE IDX-AULA TO WS-POSICAO-ACHADA                               
015200        GO TO 0310-EXIT.                                                 
015300     SET IDX-AULA UP BY 1                                                
015400     GO TO 0310-PROCURA-AULA.                                            
015500 0310-EXIT.                                                              
015600     EXIT.                                                               
015700*                                                                        
015800     IF WS-POSICAO-ACHADA = ZEROS                                        
015900        MOVE '99' TO LK-COD-RETORNO                                      
016000        MOVE 'SALA NAO CADASTRADA' TO LK-MSG-RETORNO                     
016100        GO TO 0999-FIM.                                                  
016200*                                                                        
016300 0320-VALIDA-CAPACIDADE.                                                 
016400     IF LK-AULA-CAPACIDAD-NOVA NOT > ZEROS                              
016500        MOVE '99' TO LK-COD-RETORNO                                      
016600        MOVE 'CAPACIDADE DEVE SER MAIOR QUE ZERO'                        
016700                                     TO LK-MSG-RETORNO                   
016800        GO TO 0999-FIM.                                                  
016900*                                                                        
017000 0400-ALTERA-AULA.                                                       
017100     SET IDX-AULA TO WS-POSICAO-ACHADA                                   
017200     MOVE LK-AULA-NOMBRE-NOVO       TO AULA-NOMBRE       (IDX-AULA)      
017300     MOVE LK-AULA-CAPACIDAD-NOVA TO AULA-CAPACIDAD (IDX-AULA)          
017400     MOVE LK-AULA-TIPO-NOVO       TO AULA-TIPO       (IDX-AULA).         
017500*                                                                        
017600 0900-REGRAVA-ARQUIVO-AULAS.                                             
017700     OPEN OUTPUT AULAS-FILE                                              
017800     SET IDX-AULA TO 1.                                                  
017900 0910-GRAVA-LINHA-AULA.                                                  
018000     IF IDX-AULA > WS-QTD-AULAS                                          
018100        GO TO 0910-EXIT.                                                 
018200     MOVE SPACES TO AULA-LINHA-REG                                       
018300     STRING AULA-CODIGO     (IDX-AULA) DELIMITED BY SIZE                 
018400            ','                        DELIMITED BY SIZE                 
018500            AULA-NOMBRE       (IDX-AULA) DELIMITED BY SIZE               
018600            ','                        DELIMITED BY SIZE                 
018700            AULA-CAPACIDAD (IDX-AULA) DELIMITED BY SIZE                 
018800            ','                        DELIMITED BY SIZE                 
018900            AULA-TIPO       (IDX-AULA) DELIMITED BY SIZE                 
019000       INTO AULA-LINHA-REG                                               
019100     WRITE AULA-LINHA-REG                                                
019200     SET IDX-AULA UP BY 1                                                
019300     GO TO 0910-GRAVA-LINHA-AULA.                                        
019400 0910-EXIT.                                                              
019500     EXIT.                                                               
019600     CLOSE AULAS-FILE.                                                   
019700*                                                                        
019800     MOVE '00' TO LK-COD-RETORNO                                         
019900     MOVE 'SALA ALTERADA COM SUCESSO' TO LK-MSG-RETORNO.                 
020000*                                                                        
020100 0999-FIM.                                                               
020200     GOBACK.                                                             
